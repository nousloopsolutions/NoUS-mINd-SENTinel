000100******************************************************************
000200*    COPYBOOK      ABENDREC                                      *
000300*    DESCRIPTION    ABEND TRACE RECORD FOR THE CASETRACK BATCH   *
000400*                   SUITE.  WRITTEN TO SYSOUT BY ANY JOB STEP    *
000500*                   BEFORE THE FORCED DIVIDE ABEND.              *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG                                                  *
000800*    DATE     WHO  REQUEST    DESCRIPTION                        *
000900*    -------- ---- ----------------------------------------------*
001000*    11/04/02  JS  HD-0241    ORIGINAL - LIFTED FROM THE PATIENT *
001100*                             BATCH SUITE'S ABEND TRACE LAYOUT   *
001200*    03/17/09  TGD HD-0388    ADDED PARA-NAME SO OPS CAN SEE     *
001300*                             WHERE IN THE PARAGRAPH CHAIN WE    *
001400*                             WERE WHEN THE ABEND RAN            *
001500*    09/02/98  AK  Y2K-0005   EXPECTED/ACTUAL WIDENED - NO DATE  *
001600*                             CONTENT, NO CHANGE NEEDED, LOGGED  *
001700*                             FOR THE Y2K INVENTORY ANYWAY       *
001800*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK          *
001810*                             CONVERSION                         *
001900*                             FROM THE PATIENT ACCOUNTING NAMES  *
002000******************************************************************
002100 01  ABEND-REC.
002200     05  ABEND-LIT              PIC X(16)  VALUE "*** ABEND *** ".
002300     05  ABEND-JOBNAME          PIC X(08).
002400     05  ABEND-PARA-NAME        PIC X(20).
002500     05  ABEND-REASON           PIC X(60).
002600     05  ABEND-EXPECTED.
002700         10  EXPECTED-VAL       PIC S9(09).
002800     05  ABEND-ACTUAL.
002900         10  ACTUAL-VAL         PIC S9(09).
003000     05  FILLER                 PIC X(08).
003100
003200 01  PARA-NAME                  PIC X(20) VALUE SPACES.
003300
003400 01  DIVIDE-BY-ZERO-FIELDS.
003500     05  ZERO-VAL               PIC S9(04) COMP VALUE +0.
003600     05  ONE-VAL                PIC S9(04) COMP VALUE +1.
