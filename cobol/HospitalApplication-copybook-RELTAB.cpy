000100******************************************************************
000200* DCLGEN TABLE(RELATION-TAB)                                     *
000300*        LIBRARY(CASETRACK.PROD.COPYLIB(RELTAB))                 *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS NO LONGER WHAT BUILDS THIS LAYOUT - RELATION-TAB IS A   *
000900* FLAT FILE NOW, NOT A DB2 TABLE.  BANNER KEPT FOR THE SAKE OF   *
001000* EVERY OTHER SMALL LOOKUP COPYBOOK IN THIS LIBRARY.  SEE THE    *
001100* CHANGE LOG BELOW.                                              *
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    DATE     WHO  REQUEST    DESCRIPTION                        *
001500*    -------- ---- ---------- -----------------------------------*
001600*    06/21/14  RLM HD-0513    CONVERTED FROM DCLPROVIDER - THIS  *
001700*                             IS THE RELATIONSHIP-TAG LOOKUP THE *
001800*                             CONTACT PROFILE PASS RUNS AGAINST  *
001900*    08/09/15  JS  HD-0527    NAME-KEY WIDENED TO 40 TO MATCH THE*
002000*                             CONTACT-NAME FIELD ON THE PROFILE  *
002100*    02/02/99  AK  Y2K-0009   REVIEWED - NO DATE FIELDS, NOTHING *
002200*                             TO CHANGE, LOGGED FOR THE INVENTORY*
002300******************************************************************
002400*    DCLRELTAB - ONE RECORD PER CONFIGURED CONTACT NAME (OR FIRST
002500*    WORD OF A NAME) (BR-U5-4).  76 BYTES, LINE SEQUENTIAL, NO
002600*    FILLER - THE FULL WIDTH IS THE NAME PLUS THREE TAG SLOTS.
002700*    THE FIRST MATCHING RT-NAME-KEY (CASE-INSENSITIVE) WINS.
002800 01  DCLRELTAB.
002900     10 RT-NAME-KEY             PIC X(40).
003000     10 RT-TAG-1                PIC X(12).
003100     10 RT-TAG-2                PIC X(12).
003200     10 RT-TAG-3                PIC X(12).
003300******************************************************************
003400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
003500******************************************************************
003600*
003700*    IN-MEMORY TABLE BUILT FROM DCLRELTAB AT STARTUP BY CTPUPDT -
003800*    NO KEYED FILE ACCESS IS USED, THE RELATIONSHIP TABLE IS
003900*    SMALL ENOUGH TO HOLD ENTIRELY IN WORKING STORAGE.
004000 01  RELATION-TABLE.
004100     05  RT-ENTRY-COUNT         PIC 9(04) COMP.
004200     05  RT-ENTRY OCCURS 200 TIMES
004300                  INDEXED BY RT-IDX.
004400         10  RT-T-NAME-KEY      PIC X(40).
004500         10  RT-T-TAG-1         PIC X(12).
004600         10  RT-T-TAG-2         PIC X(12).
004700         10  RT-T-TAG-3         PIC X(12).
