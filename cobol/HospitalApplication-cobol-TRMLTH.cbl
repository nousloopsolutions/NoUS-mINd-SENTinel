000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/05/16.
000700 DATE-COMPILED. 02/05/16.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     WHO  REQUEST    DESCRIPTION
001200*    -------- ---- ---------- ----------------------------------
001300*    02/05/16  RLM HD-0504    ORIGINAL - RENAMED FROM STRLTH,
001400*                             SAME REVERSE/INSPECT TRICK, USED
001500*                             BY THE GHOST FILTER (BR-U3-3) AND
001600*                             THE UPLIFT LENGTH GATE (BR-U6-1,
001700*                             BR-U6-3)
001800*    02/02/99  AK  Y2K-0013   REVIEWED - NO DATE FIELDS, NOTHING
001900*                             TO CHANGE, LOGGED FOR THE INVENTORY
002000*    11/14/19  KPT HD-0570    WIDENED TEXT1 TO 300 TO COVER THE
002100*                             FULL MESSAGE BODY FIELD
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 INPUT-OUTPUT SECTION.
002800
002900 DATA DIVISION.
003000 FILE SECTION.
003100
003200 WORKING-STORAGE SECTION.
003300 01  MISC-FIELDS.
003400     05  L           PIC S9(4) COMP.
003500     05  TEMP-TXT    PIC X(299).
003600
003700 LINKAGE SECTION.
003800 01  TEXT1           PIC X(300).
003900 01  RETURN-LTH      PIC S9(4).
004000
004100 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004200     MOVE 0 TO L.
004300     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
004400     INSPECT TEMP-TXT
004500               REPLACING ALL LOW-VALUES BY SPACES.
004600     INSPECT TEMP-TXT
004700                    TALLYING L FOR LEADING SPACES.
004800     COMPUTE L = LENGTH OF TEXT1 - L.
004900     MOVE ZERO TO RETURN-LTH.
005000     ADD L TO RETURN-LTH.
005100     GOBACK.
