000100***************************************************
000200*COBOL Stored Procedure UPLCAT - RETIRED AS A DB2 STORED
000300*PROCEDURE, KEPT AS A CALLED SUBPROGRAM (HD-0537).
000400*System Long Name:  CASETRACK BATCH SUITE
000500*System Short Name:  UPLIFT
000600*Data Set:  CASETRACK.PROD.COBOL1(UPLCAT)
000700* @param MATCHED-KEYWORD
000800* @param UPLIFT-CATEGORY-OUT
000900***************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. UPLCAT.
001200 AUTHOR. JON SAYLES.
001300 INSTALLATION. COBOL DEVELOPMENT CENTER.
001400 DATE-WRITTEN. 03/04/16.
001500 DATE-COMPILED. 03/04/16.
001600 SECURITY. NON-CONFIDENTIAL.
001700******************************************************************
001800*    CHANGE LOG
001900*    DATE     WHO  REQUEST    DESCRIPTION
002000*    -------- ---- ---------- ----------------------------------
002100*    03/04/16  JS  HD-0537    ORIGINAL - CONVERTED PCTPROC FROM
002200*                             A DB2 STORED PROCEDURE SELECTING
002300*                             HEALTH_PLAN ROWS TO A CALLED
002400*                             SUBPROGRAM DECIDING UPLIFT
002500*                             CATEGORY FROM THE MATCHED KEYWORD
002600*                             (BR-U6-7) - NO DATABASE INVOLVED
002700*    02/02/99  AK  Y2K-0014   REVIEWED - NO DATE FIELDS, NOTHING
002800*                             TO CHANGE, LOGGED FOR THE INVENTORY
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 COPY UPLKW.
004100 01  MISC-FIELDS.
004200     05  W-KW-LEN             PIC S9(4) COMP.
004300     05  W-REV-KW             PIC X(20).
004400     05  W-SCAN-LIST          PIC X(040).
004500     05  W-SCAN-WORD          PIC X(020).
004600     05  W-SCAN-WORD-LEN      PIC 9(02) COMP.
004700     05  W-SCAN-PTR           PIC 9(03) COMP.
004800     05  W-SCAN-TALLY         PIC 9(04) COMP.
004900     05  W-CAT-MATCHED-SW     PIC X(01).
005000         88  CAT-MATCHED      VALUE "Y".
005100         88  CAT-NOT-MATCHED  VALUE "N".
005200
005300 LINKAGE SECTION.
005400 01  MATCHED-KEYWORD          PIC X(20).
005500 01  UPLIFT-CATEGORY-OUT      PIC X(20).
005600 01  RETURN-CD-OUT            PIC S9(9) COMP-5.
005700
005800 PROCEDURE DIVISION USING
005900     MATCHED-KEYWORD
006000     UPLIFT-CATEGORY-OUT
006100     RETURN-CD-OUT.
006200     MOVE ZERO TO RETURN-CD-OUT.
006300     MOVE SPACES TO UPLIFT-CATEGORY-OUT.
006400     PERFORM 050-CALC-KEYWORD-LENGTH THRU 050-EXIT.
006500*
006600*    FIRST GROUP WHOSE LIST HITS THE MATCHED KEYWORD WINS -
006700*    SAME CASCADING SHAPE PCTPROC USED ON ITS SQLCODE/PCT
006800*    THRESHOLD CHECKS.
006900     MOVE UC-CAT-LOVE-LIST TO W-SCAN-LIST.
007000     PERFORM 100-SCAN-LIST THRU 100-EXIT.
007100     IF CAT-MATCHED
007200         MOVE UC-CAT-LOVE-NAME TO UPLIFT-CATEGORY-OUT
007300     ELSE
007400         MOVE UC-CAT-GRATITUDE-LIST TO W-SCAN-LIST
007500         PERFORM 100-SCAN-LIST THRU 100-EXIT
007600         IF CAT-MATCHED
007700             MOVE UC-CAT-GRATITUDE-NAME TO UPLIFT-CATEGORY-OUT
007800         ELSE
007900             MOVE UC-CAT-AFFIRM-LIST TO W-SCAN-LIST
008000             PERFORM 100-SCAN-LIST THRU 100-EXIT
008100             IF CAT-MATCHED
008200                 MOVE UC-CAT-AFFIRM-NAME TO UPLIFT-CATEGORY-OUT
008300             ELSE
008400                 MOVE UC-CAT-PRIDE-LIST TO W-SCAN-LIST
008500                 PERFORM 100-SCAN-LIST THRU 100-EXIT
008600                 IF CAT-MATCHED
008700                     MOVE UC-CAT-PRIDE-NAME TO
008800                         UPLIFT-CATEGORY-OUT
008900                 ELSE
009000                     MOVE UC-CAT-ENCOUR-LIST TO W-SCAN-LIST
009100                     PERFORM 100-SCAN-LIST THRU 100-EXIT
009200                     IF CAT-MATCHED
009300                         MOVE UC-CAT-ENCOUR-NAME TO
009400                             UPLIFT-CATEGORY-OUT
009500                     ELSE
009600                         MOVE UC-CAT-DEFAULT-NAME TO
009700                             UPLIFT-CATEGORY-OUT.
009800     GOBACK.
009900*
010000 050-CALC-KEYWORD-LENGTH.
010100*    SAME REVERSE/INSPECT TRICK AS TRMLTH, KEPT INLINE HERE
010200*    SINCE THE KEYWORD FIELD IS A SMALL FIXED 20 BYTES.
010300     MOVE FUNCTION REVERSE(MATCHED-KEYWORD) TO W-REV-KW.
010400     MOVE ZERO TO W-KW-LEN.
010500     INSPECT W-REV-KW TALLYING W-KW-LEN FOR LEADING SPACES.
010600     COMPUTE W-KW-LEN = LENGTH OF MATCHED-KEYWORD - W-KW-LEN.
010700 050-EXIT.
010800     EXIT.
010900*
011000 100-SCAN-LIST.
011100     MOVE 1 TO W-SCAN-PTR.
011200     MOVE "N" TO W-CAT-MATCHED-SW.
011300     PERFORM 110-SCAN-ONE-WORD THRU 110-EXIT
011400         UNTIL W-SCAN-PTR > LENGTH OF W-SCAN-LIST.
011500 100-EXIT.
011600     EXIT.
011700*
011800 110-SCAN-ONE-WORD.
011900     UNSTRING W-SCAN-LIST DELIMITED BY "*"
012000         INTO W-SCAN-WORD COUNT IN W-SCAN-WORD-LEN
012100         WITH POINTER W-SCAN-PTR.
012200     IF W-SCAN-WORD-LEN = 0
012300         GO TO 110-EXIT.
012400     IF W-SCAN-WORD-LEN > W-KW-LEN
012500         GO TO 110-EXIT.
012600     MOVE ZERO TO W-SCAN-TALLY.
012700     INSPECT MATCHED-KEYWORD(1:W-KW-LEN) TALLYING W-SCAN-TALLY
012800         FOR ALL W-SCAN-WORD(1:W-SCAN-WORD-LEN).
012900     IF W-SCAN-TALLY > 0
013000         MOVE "Y" TO W-CAT-MATCHED-SW.
013100 110-EXIT.
013200     EXIT.
