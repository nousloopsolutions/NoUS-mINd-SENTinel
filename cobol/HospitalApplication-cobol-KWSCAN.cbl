000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  KWSCAN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/21/14.
000700 DATE-COMPILED. 06/21/14.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     WHO  REQUEST    DESCRIPTION
001200*    -------- ---- ---------- ----------------------------------
001300*    06/21/14  RLM HD-0514    ORIGINAL - UNSTRINGS ONE OF THE
001400*                             ASTERISK-DELIMITED CATEGORY LISTS
001500*                             A WORD AT A TIME AND TALLIES HOW
001600*                             MANY TIMES EACH WORD TURNS UP IN
001700*                             THE MESSAGE BODY (BR-U3-1)
001800*    09/30/15  JS  HD-0529    RETURNS THE FIRST WORD THAT HIT
001900*                             AS WELL AS THE RAW HIT TALLY, SO
002000*                             INTSRCH CAN KEEP A SAMPLE QUOTE
002100*    02/02/99  AK  Y2K-0009   REVIEWED - NO DATE FIELDS, NOTHING
002200*                             TO CHANGE, LOGGED FOR THE INVENTORY
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05  W-SCAN-PTR           PIC 9(03) COMP.
003600     05  W-SCAN-WORD          PIC X(25).
003700     05  W-SCAN-WORD-LEN      PIC 9(02) COMP.
003800     05  W-WORD-TALLY         PIC 9(04) COMP.
003900     05  W-HIT-TALLY          PIC 9(04) COMP.
004000     05  W-FIRST-HIT-WORD     PIC X(25).
004100
004200 LINKAGE SECTION.
004300 01  KS-BODY-TEXT             PIC X(300).
004400 01  KS-WORD-LIST             PIC X(440).
004500 01  KS-MATCH-TALLY           PIC 9(04) COMP.
004600 01  KS-SAMPLE-WORD           PIC X(25).
004700 01  KS-MATCHED-SW            PIC X(01).
004800     88  KS-WAS-MATCHED       VALUE "Y".
004900     88  KS-WAS-NOT-MATCHED   VALUE "N".
005000 01  RETURN-CD                PIC S9(4) COMP.
005100
005200 PROCEDURE DIVISION USING
005300     KS-BODY-TEXT
005400     KS-WORD-LIST
005500     KS-MATCH-TALLY
005600     KS-SAMPLE-WORD
005700     KS-MATCHED-SW
005800     RETURN-CD.
005900     MOVE ZERO TO RETURN-CD.
006000     MOVE ZERO TO KS-MATCH-TALLY.
006100     MOVE ZERO TO W-HIT-TALLY.
006200     MOVE SPACES TO KS-SAMPLE-WORD.
006300     MOVE SPACES TO W-FIRST-HIT-WORD.
006400     MOVE "N" TO KS-MATCHED-SW.
006500     MOVE 1 TO W-SCAN-PTR.
006600     PERFORM 100-SCAN-ONE-WORD THRU 100-EXIT
006700         UNTIL W-SCAN-PTR > LENGTH OF KS-WORD-LIST.
006800     MOVE W-HIT-TALLY TO KS-MATCH-TALLY.
006900     IF W-HIT-TALLY > 0
007000         MOVE "Y" TO KS-MATCHED-SW
007100         MOVE W-FIRST-HIT-WORD TO KS-SAMPLE-WORD.
007200     GOBACK.
007300*
007400 100-SCAN-ONE-WORD.
007500     UNSTRING KS-WORD-LIST DELIMITED BY "*"
007600         INTO W-SCAN-WORD COUNT IN W-SCAN-WORD-LEN
007700         WITH POINTER W-SCAN-PTR.
007800     IF W-SCAN-WORD-LEN = 0
007900         GO TO 100-EXIT.
008000     MOVE ZERO TO W-WORD-TALLY.
008100     INSPECT KS-BODY-TEXT TALLYING W-WORD-TALLY
008200         FOR ALL W-SCAN-WORD(1:W-SCAN-WORD-LEN).
008300     IF W-WORD-TALLY = 0
008400         GO TO 100-EXIT.
008500     ADD W-WORD-TALLY TO W-HIT-TALLY.
008600     IF W-FIRST-HIT-WORD = SPACES
008700         MOVE W-SCAN-WORD(1:W-SCAN-WORD-LEN) TO W-FIRST-HIT-WORD.
008800 100-EXIT.
008900     EXIT.
