000100******************************************************************
000200* DCLGEN TABLE(DDS0001.UPLTABLE)                                *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(UPLKW))                   *
000400*        ACTION(REPLACE)                                        *
000500*        LANGUAGE(COBOL)                                        *
000600*        QUOTE                                                  *
000700*        DBCSDELIM(NO)                                          *
000800* ... BANNER CARRIED OVER FROM THE HEALTH-PLAN DCLGEN HABIT -    *
000900* THIS COPYBOOK HOLDS THE UPLIFT-EXTRACT SCORING TABLES (BR-U6). *
001000******************************************************************
001100*    CHANGE LOG                                                 *
001200*    DATE     WHO  REQUEST    DESCRIPTION                       *
001300*    -------- ---- ---------- ----------------------------------*
001400*    09/30/15  JS  HD-0530    ORIGINAL - EXCLUSION/HIGH/MEDIUM/  *
001500*                             AMPLIFIER LISTS FOR THE UPLIFT     *
001600*                             EXTRACT PASS                      *
001700*    03/04/16  JS  HD-0536    ADDED CATEGORY AND TAG TABLES      *
001800*                             (BR-U6-7, BR-U6-8)                *
001900*    02/02/99  AK  Y2K-0011   REVIEWED - NO DATE FIELDS, NOTHING *
002000*                             TO CHANGE, LOGGED FOR THE INVENTORY*
002100*    11/14/19  KPT HD-0569    ADDED BODY-CLEANING PLACEHOLDER    *
002200*                             LITERALS (BR-U6-5)                *
002300*    05/02/22  RLM HD-0608    ADDED THE EMOTICON MARKER LIST     *
002400*                             (BR-U6-4) - THE OLD UNICODE-RANGE  *
002500*                             CHECK DID NOT SURVIVE THE MOVE OFF *
002600*                             THE SHOP'S CODE PAGE, SO A PLAIN   *
002700*                             SUBSTRING LIST REPLACED IT         *
002800******************************************************************
002900 01  UPLIFT-KEYWORD-TABLES.
003000     05  UK-EXCLUSION-LIST
003100             PIC X(200) VALUE
003200         "attorney*lawyer*court*custody*order*legal*you need
003300-    " to*you have to*you must*you better*you always*you
003400-    " never*your fault*blame you*told you*stop it*leave
003500-    " me*whatever*don't want*don't care*i can't deal*".
003600     05  UK-EXCLUSION-COUNT     PIC 9(03) COMP VALUE 21.
003700     05  UK-HIGH-VALUE-LIST
003800             PIC X(455) VALUE
003900         "love you*love u*i love*proud of you*proud of u*tha
004000-    "nk you*thank u*thanks so much*really appreciate*yo
004100-    "u're amazing*you are amazing*you're incredible*you
004200-    "'re the best*you are the best*best dad*best mom*mi
004300-    "ss you*miss u*i miss you*can't wait to see you*you
004400-    " did it*you made it*so happy for you*you're so str
004500-    "ong*you are so strong*believe in you*i believe in 
004600-    "you*so proud*mean the world*you matter*you're enou
004700-    "gh*you are enough*grateful for you*lucky to have y
004800-    "ou*".
004900     05  UK-HIGH-VALUE-COUNT     PIC 9(03) COMP VALUE 34.
005000     05  UK-MEDIUM-VALUE-LIST
005100             PIC X(480) VALUE
005200         "thank*appreciate*great job*good job*well done*nice
005300-    " work*awesome*fantastic*wonderful*beautiful*amazin
005400-    "g*incredible*brilliant*smart*funny*you're right*yo
005500-    "u were right*good point*makes sense*happy*glad*exc
005600-    "ited*can't wait*looking forward*you got this*you c
005700-    "an do it*hang in there*thinking of you*thought of 
005800-    "you*hope you're ok*hope you feel better*feel bette
005900-    "r*take care*sweet*kind*thoughtful*generous*caring*
006000-    "good morning*good night*sleep well*have a good*hav
006100-    "e fun*enjoy*hope it goes well*".
006200     05  UK-MEDIUM-VALUE-COUNT     PIC 9(03) COMP VALUE 45.
006300     05  UK-AMPLIFIER-LIST
006400             PIC X(050) VALUE
006500         "really*so*very*truly*always*forever*absolutely*".
006600     05  UK-AMPLIFIER-COUNT     PIC 9(03) COMP VALUE 7.
006700*
006800*   BR-U6-4 EMOTICON/HEART MARKER LIST - HD-0608, A PLAIN
006900*   SUBSTRING LIST SUBSTITUTED FOR THE OLD UNICODE-RANGE TEST.
007000     05  UK-EMOTICON-LIST
007100             PIC X(040) VALUE
007200         ":)*:-)*:d*:-d*;)*<3*:(*:-(*".
007300     05  UK-EMOTICON-COUNT      PIC 9(03) COMP VALUE 8.
007400*
007500*   BR-U6-7 CATEGORY-FROM-KEYWORD WORD GROUPS - FIRST GROUP
007600*   WHOSE LIST HITS THE MATCHED KEYWORD WINS.  CALLED FROM
007700*   UPLCAT, NOT SCANNED AGAINST THE BODY ITSELF.
007800 01  UPLIFT-CATEGORY-TABLE.
007900     05  UC-CAT-LOVE-LIST        PIC X(030)
008000             VALUE "love*miss*matter*enough*".
008100     05  UC-CAT-GRATITUDE-LIST   PIC X(030)
008200             VALUE "thank*appreciate*grateful*".
008300     05  UC-CAT-AFFIRM-LIST      PIC X(040)
008400             VALUE "amazing*incredible*best*brilliant*".
008500     05  UC-CAT-PRIDE-LIST       PIC X(030)
008600             VALUE "proud*did it*made it*well done*".
008700     05  UC-CAT-ENCOUR-LIST      PIC X(030)
008800             VALUE "you got this*believe*strong*".
008900     05  UC-CAT-LOVE-NAME        PIC X(018) VALUE
009000             "Love & Connection ".
009100     05  UC-CAT-GRATITUDE-NAME   PIC X(018) VALUE
009200             "Gratitude         ".
009300     05  UC-CAT-AFFIRM-NAME      PIC X(018) VALUE
009400             "Affirmation       ".
009500     05  UC-CAT-PRIDE-NAME       PIC X(018) VALUE
009600             "Pride             ".
009700     05  UC-CAT-ENCOUR-NAME      PIC X(018) VALUE
009800             "Encouragement     ".
009900     05  UC-CAT-DEFAULT-NAME     PIC X(018) VALUE
010000             "A Moment of Light ".
010100*
010200*   BR-U6-8 AUTO-TAG WORD GROUPS - SUBSTRING MATCH OVER THE
010300*   LOWER-CASED BODY PLUS CONTACT NAME.
010400 01  UPLIFT-TAG-TABLE.
010500     05  UT-SENTIMENT-LIST       PIC X(060) VALUE
010600             "love*pride*gratitude*encouragement*affirmation*w
010700-            "armth*joy*".
010800     05  UT-INFO-LIST            PIC X(040) VALUE
010900             "milestone*decision*date-time*location*".
011000     05  UT-RELATION-LIST        PIC X(050) VALUE
011100             "mom*dad*child*partner*friend*family*".
011200*
011300*   CUSTOM KEYWORD-TO-TAG TABLE (BR-U6-8) - A SMALL CONFIGURED
011400*   LOOKUP, NOT A SCAN LIST.  EACH ENTRY PAIRS ONE TRIGGER
011500*   SUBSTRING WITH THE TAG IT ADDS WHEN FOUND.
011600 01  CUSTOM-TAG-TABLE.
011700     05  CT-ENTRY-COUNT          PIC 9(02) COMP VALUE 3.
011800     05  CT-ENTRY OCCURS 25 TIMES
011900                 INDEXED BY CT-IDX.
012000         10  CT-TRIGGER          PIC X(20).
012100         10  CT-TAG              PIC X(14).
012200*
012300*   BR-U6-5 BODY-CLEANING PLACEHOLDER LITERALS - REMOVED FROM
012400*   THE BODY BEFORE LENGTH/WHITESPACE RULES ARE APPLIED.
012500 01  BODY-CLEAN-PLACEHOLDERS.
012600     05  BC-PLACEHOLDER-1        PIC X(16) VALUE
012700             "[MMS message]   ".
012800     05  BC-PLACEHOLDER-2        PIC X(16) VALUE
012900             "[Attachment]    ".
013000     05  BC-PLACEHOLDER-3        PIC X(16) VALUE
013100             "(no subject)    ".
013200     05  BC-PLACEHOLDER-4        PIC X(24) VALUE
013300             "[MMS - media only]      ".
013400*
013500*   CUSTOM-TAG-TABLE IS LOADED AT STARTUP FROM THE THREE
013600*   CONFIGURED ENTRIES BELOW - SEE 120-LOAD-CUSTOM-TAGS IN
013700*   UPLXTRT.  HELD HERE AS VALUE CLAUSES SO THE TABLE IS SELF-
013800*   CONTAINED WHEN THIS COPYBOOK IS COPIED IN.
013900 01  CUSTOM-TAG-SEED-1.
014000     05  FILLER                  PIC X(20) VALUE "iep".
014100     05  FILLER                  PIC X(14) VALUE "milestone".
014200 01  CUSTOM-TAG-SEED-2.
014300     05  FILLER                  PIC X(20) VALUE "therapy".
014400     05  FILLER                  PIC X(14) VALUE "healing".
014500 01  CUSTOM-TAG-SEED-3.
014600     05  FILLER                  PIC X(20) VALUE "here for you".
014700     05  FILLER                  PIC X(14) VALUE "support".
