000100******************************************************************
000200*    COPYBOOK      MSGREC                                        *
000300*    DESCRIPTION    MESSAGE-EVIDENCE RECORD LAYOUTS - RAW SMS/MMS*
000400*                   RECORD AS EXPORTED FROM THE PHONE BACKUP, AND*
000500*                   THE NORMALIZED RECORD BUILT BY MSGEDIT.      *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG                                                  *
000800*    DATE     WHO  REQUEST    DESCRIPTION                        *
000900*    -------- ---- ---------- -----------------------------------*
001000*    02/05/16  RLM HD-0502    ORIGINAL LAYOUT                    *
001100*    07/19/17  RLM HD-0540    ADDED NORM-MESSAGE-REC FOR MSGEDIT *
001200*    11/02/18  KPT HD-0561    ADDED SOURCE-FILE NAME TO NORM REC *
001300*    04/30/21  RLM HD-0599    ADDED DIRECTION-VIEW REDEFINES FOR *
001400*                             THE CONTEXT-WINDOW DISPLAY LINES   *
001500******************************************************************
001600*
001700*    RAW-MESSAGE-REC - LINE SEQUENTIAL, FIXED LAYOUT, 395 BYTES
001800*    (RL-1).  FIVE BYTES OF SLACK CARRIED FROM THE SOURCE FEED'S
001900*    OWN SANITIZATION CAPS ARE LEFT AS FILLER AT THE END.
002000 01  RAW-MESSAGE-REC.
002100     05  RM-TIMESTAMP-MS         PIC 9(15).
002200     05  RM-DIRECTION-CODE       PIC 9(01).
002300         88  RM-DIR-RECEIVED     VALUE 1.
002400         88  RM-DIR-SENT         VALUE 2.
002500         88  RM-DIR-DRAFT        VALUE 3.
002600         88  RM-DIR-OUTBOX       VALUE 4.
002700         88  RM-DIR-FAILED       VALUE 5.
002800         88  RM-DIR-QUEUED       VALUE 6.
002900     05  RM-MSG-TYPE             PIC X(03).
003000         88  RM-TYPE-SMS         VALUE "SMS".
003100         88  RM-TYPE-MMS         VALUE "MMS".
003200     05  RM-CONTACT-NAME         PIC X(40).
003300     05  RM-PHONE-NUMBER         PIC X(30).
003400     05  RM-READ-FLAG            PIC 9(01).
003500         88  RM-WAS-READ         VALUE 1.
003600         88  RM-WAS-UNREAD       VALUE 0.
003700     05  RM-BODY                 PIC X(300).
003800     05  FILLER                  PIC X(05).
003900
004000*    NORM-MESSAGE-REC - SEQUENTIAL FIXED WORK/OUTPUT FILE, RL-2.
004100*    CARRIES EVERY RAW-MESSAGE-REC FIELD PLUS THE FIELDS MSGEDIT
004200*    DERIVES.  USED AS WORKING STORAGE IN MSGEDIT, INTSRCH AND
004300*    CTPUPDT.
004400 01  NORM-MESSAGE-REC.
004500     05  NM-TIMESTAMP-MS         PIC 9(15).
004600     05  NM-DIRECTION-CODE       PIC 9(01).
004700     05  NM-MSG-TYPE             PIC X(03).
004800     05  NM-CONTACT-NAME         PIC X(40).
004900     05  NM-PHONE-NUMBER         PIC X(30).
005000     05  NM-READ-FLAG            PIC 9(01).
005100     05  NM-BODY                 PIC X(300).
005200     05  NM-DATE-STR             PIC X(19).
005300     05  NM-DIRECTION            PIC X(10).
005400     05  NM-SOURCE-FILE          PIC X(30).
005500     05  FILLER                  PIC X(06).
005600
005700*    ALTERNATE VIEW USED ONLY TO BUILD THE DEDUP KEY (BR-U1-2) -
005800*    TIMESTAMP + MSG-TYPE + PHONE TREATED AS ONE COMPARISON GROUP
005900*    SO THE DEDUP TABLE SEARCH IS A SINGLE 48-BYTE COMPARE.
006000 01  NM-DEDUP-KEY-VIEW REDEFINES NORM-MESSAGE-REC.
006100     05  DK-TIMESTAMP-MS         PIC 9(15).
006200     05  DK-DIRECTION-CODE       PIC 9(01).
006300     05  DK-MSG-TYPE             PIC X(03).
006400     05  DK-PHONE-NUMBER         PIC X(30).
006500     05  FILLER                  PIC X(406).
006600
006700*    ALTERNATE VIEW USED WHEN BUILDING A CONTEXT-WINDOW LINE -
006800*    "[<DIRECTION>] <BODY FIRST 200 CHARS>" (BR-U3-4).
006900 01  NM-CONTEXT-VIEW REDEFINES NORM-MESSAGE-REC.
007000     05  FILLER                  PIC X(90).
007100     05  CV-BODY-FOR-CONTEXT     PIC X(200).
007200     05  FILLER                  PIC X(165).
