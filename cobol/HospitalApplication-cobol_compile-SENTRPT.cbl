000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SENTRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 10/12/15.
000600 DATE-COMPILED. 10/12/15.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE CASE SUMMARY REPORT (U7) OFF
001300*          THE TWO FILES THE AGGREGATION JOB (CTPUPDT) LEFT
001400*          BEHIND - THE CONTACT PROFILE FILE (RL-6, ALREADY
001500*          SORTED DESCENDING BY RISK SCORE) AND THE INTENT
001600*          RESULT FILE (RL-5).  THE REPORT HAS A HEADER, A
001700*          SUMMARY BLOCK, A SEVERITY DISTRIBUTION, ONE DETAIL
001800*          LINE PER CONTACT IN PROFILE ORDER, AND A GRAND-TOTAL
001900*          CONTROL BREAK AT THE END.
002000*
002100*          THE SUMMARY/SEVERITY/TOTALS FIGURES ALL HAVE TO BE
002200*          KNOWN BEFORE THE FIRST LINE OF THE REPORT PRINTS, SO
002300*          BOTH INPUT FILES ARE LOADED AND TOTALLED FIRST - THE
002400*          CONTACT PROFILE FILE INTO A WORKING-STORAGE TABLE,
002500*          THE SAME WAY INTSRCH AND UPLXTRT HOLD THEIR CANDIDATE
002600*          LISTS - AND ONLY THEN IS THE REPORT ITSELF WRITTEN.
002700*
002800*          SINCE THIS SHOP'S KEYWORD SCAN IS THE ONLY SEVERITY
002900*          SOURCE (THERE IS NO AI-SCORING PASS IN THIS SYSTEM),
003000*          THE "EFFECTIVE SEVERITY" CALLED FOR BY THE REPORT
003100*          SPEC IS JUST IR-KW-SEVERITY, COUNTED STRAIGHT ACROSS
003200*          THE INTENT RESULT FILE.
003210*
003220*          THE UPLIFT SECTION AT THE BOTTOM OF THE REPORT IS READ
003230*          STRAIGHT THROUGH FROM UPLXTRT'S OWN OUTPUT FILE (RL-7)
003240*          IN THE TOP-N-BY-SCORE ORDER UPLXTRT LEFT IT - UNLIKE
003250*          THE CONTACT PROFILE LIST, NOTHING ELSE ON THE REPORT
003260*          DEPENDS ON ITS TOTALS, SO IT DOES NOT NEED A TABLE; IT
003270*          IS WRITTEN ONE LINE PER READ.
003300*
003400******************************************************************
003500
003600          INPUT FILE              -   DDS0002.CTPROF
003700
003800          INPUT FILE              -   DDS0002.INTRSLT
003900
003910          INPUT FILE              -   DDS0002.UPLEXT
003920
004000          OUTPUT FILE PRODUCED    -   CASETRACK.SENTRPT (PRINT)
004100
004200          DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500*    CHANGE LOG
004600*    DATE     WHO  REQUEST    DESCRIPTION
004700*    -------- ---- ---------- ----------------------------------
004800*    10/12/15  JS  HD-0533    ORIGINAL - HEADER/SUMMARY/SEVERITY/
004900*                             CONTACT-DETAIL/TOTALS SECTIONS
005000*    02/02/99  AK  Y2K-0013   REVIEWED - DATE-RANGE FIELDS ARE
005100*                             EPOCH MS, NOTHING TO CHANGE, LOGGED
005200*                             FOR THE INVENTORY
005300*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK CONVERSION
005400*    08/09/23  RLM HD-0611    ADDED THE PER-RISK-LABEL CONTACT
005500*                             COUNT TO THE TOTALS SECTION
005600*    08/09/23  RLM HD-0611    REWORKED TO LOAD THE PROFILE LIST
005700*                             INTO A TABLE FIRST SO THE MESSAGE/
005800*                             CALL TOTALS ARE COMPLETE BEFORE THE
005900*                             SUMMARY LINE PRINTS, NOT AFTER
005910*    08/09/26  RLM HD-0615    ADDED THE UPLIFT SECTION (REPORT
005920*                             ITEM 6) - MISSED IN THE ORIGINAL
005930*                             CONVERSION, READ STRAIGHT FROM
005940*                             UPLXTRT'S OWN OUTPUT FILE
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS NEXT-PAGE.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT CTPROF
007500     ASSIGN TO UT-S-CTPROF
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT INTRSLT
008000     ASSIGN TO UT-S-INTRSLT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008210
008220     SELECT UPLEXT
008230     ASSIGN TO UT-S-UPLEXT
008240       ACCESS MODE IS SEQUENTIAL
008250       FILE STATUS IS OFCODE.
008300
008400     SELECT SENTRPT
008500     ASSIGN TO UT-S-SENTRPT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900****** CONTACT PROFILE FILE - RL-6, ALREADY SORTED DESCENDING BY
010000****** RISK SCORE AS CTPUPDT LEFT IT
010100 FD  CTPROF
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORD CONTAINS 310 CHARACTERS
010600     DATA RECORD IS CTP-REC-DATA.
010700 01  CTP-REC-DATA PIC X(310).
010800
010900****** INTENT RESULT FILE - RL-5, SEVERITY DISTRIBUTION SOURCE
011000 FD  INTRSLT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORD CONTAINS 1780 CHARACTERS
011500     DATA RECORD IS INT-RSLT-REC-DATA.
011600 01  INT-RSLT-REC-DATA PIC X(1780).
011610
011620****** UPLIFT FILE - RL-7, TOP-N ORDER (DESCENDING SCORE) AS
011630****** UPLXTRT LEFT IT - SOURCE FOR REPORT ITEM 6
011640 FD  UPLEXT
011650     RECORDING MODE IS F
011660     LABEL RECORDS ARE STANDARD
011670     BLOCK CONTAINS 0 RECORDS
011680     RECORD CONTAINS 380 CHARACTERS
011690     DATA RECORD IS UPLEXT-REC-DATA.
011695 01  UPLEXT-REC-DATA PIC X(380).
011700
011800****** 132-COLUMN PRINT FILE - RL-8
011900 FD  SENTRPT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS RPT-REC.
012500 01  RPT-REC  PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  OFCODE                  PIC X(2).
013100         88 CODE-WRITE    VALUE SPACES.
013200
013300 COPY CTPREC.
013400 COPY INTREC.
013410 COPY UPLREC.
013500
013600 01  WS-SYSOUT-REC.
013700     05  MSG                     PIC X(80).
013800
013900 77  WS-DATE                     PIC 9(6).
014000
014100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014200     05 CTPROF-RECORDS-READ      PIC 9(7) COMP.
014300     05 INTRSLT-RECORDS-READ     PIC 9(7) COMP.
014310     05 UPLEXT-RECORDS-READ      PIC 9(7) COMP.
014400     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
014500     05 WS-LINES                 PIC 9(3) COMP VALUE 0.
014600     05 WS-MSG-TOTAL             PIC 9(9) COMP.
014700     05 WS-CALL-TOTAL            PIC 9(9) COMP.
014800     05 WS-FLAG-TOTAL            PIC 9(9) COMP.
014900     05 WS-HIGH-TOTAL            PIC 9(9) COMP.
015000     05 WS-MEDIUM-TOTAL          PIC 9(9) COMP.
015100     05 WS-LOW-TOTAL             PIC 9(9) COMP.
015200     05 WS-LOW-LABEL-CNT         PIC 9(7) COMP.
015300     05 WS-MEDIUM-LABEL-CNT      PIC 9(7) COMP.
015400     05 WS-HIGH-LABEL-CNT        PIC 9(7) COMP.
015500     05 WS-CRITICAL-LABEL-CNT    PIC 9(7) COMP.
015600     05 WS-MIN-MS                PIC 9(15) COMP-3.
015700     05 WS-MAX-MS                PIC 9(15) COMP-3.
015800     05 WS-FIRST-RANGE-SW        PIC X(01) VALUE "Y".
015900         88 WS-FIRST-RANGE       VALUE "Y".
016000
016100 01  FLAGS-AND-SWITCHES.
016200     05 MORE-CTPROF-SW           PIC X(01) VALUE "Y".
016300         88 NO-MORE-CTPROF       VALUE "N".
016400     05 MORE-INTRSLT-SW          PIC X(01) VALUE "Y".
016500         88 NO-MORE-INTRSLT      VALUE "N".
016510     05 MORE-UPLEXT-SW           PIC X(01) VALUE "Y".
016520         88 NO-MORE-UPLEXT       VALUE "N".
016600
016700*    CONTACT PROFILE LIST HELD IN WORKING STORAGE SO THE REPORT
016800*    CAN BE WRITTEN IN A SINGLE PASS AFTER THE TOTALS ARE ALL
016900*    IN HAND - SAME IDIOM AS THE CANDIDATE TABLES IN INTSRCH AND
017000*    UPLXTRT.  SIZED FOR THE SHOP'S LARGEST OBSERVED CONTACT
017100*    LIST PLUS ROOM TO GROW.
017200 01  CTP-TABLE.
017300     05  CTP-COUNT               PIC 9(05) COMP VALUE 0.
017400     05  CTP-ENTRY OCCURS 2000 TIMES
017500                 INDEXED BY CTP-IDX.
017600         10  CTE-IDENTIFIER      PIC X(30).
017700         10  CTE-RISK-SCORE      PIC 9(03)V9(2).
017800         10  CTE-RISK-LABEL      PIC X(08).
017900         10  CTE-HIGH-COUNT      PIC 9(07).
018000         10  CTE-MEDIUM-COUNT    PIC 9(07).
018100         10  CTE-LOW-COUNT       PIC 9(07).
018200         10  CTE-TREND           PIC X(13).
018300         10  CTE-MESSAGES        PIC 9(07).
018400         10  CTE-CALLS           PIC 9(07).
018500         10  CTE-FLAGS           PIC 9(07).
018600         10  CTE-FLAG-RATE       PIC 9(01)V9(4).
018700         10  FILLER              PIC X(06).
018800
018900 01  WS-HDR-REC.
019000     05  FILLER                  PIC X(1) VALUE " ".
019100     05  HDR-DATE.
019200         10  HDR-YY              PIC 9(4).
019300         10  DASH-1              PIC X(1) VALUE "-".
019400         10  HDR-MM              PIC 9(2).
019500         10  DASH-2              PIC X(1) VALUE "-".
019600         10  HDR-DD              PIC 9(2).
019700     05  FILLER                  PIC X(10) VALUE SPACE.
019800     05  FILLER                  PIC X(56) VALUE
019900     "CASETRACK CASE SUMMARY REPORT - RUN LABEL: KEYWORD-ONLY".
020000     05  FILLER                  PIC X(15)
020100                   VALUE "PAGE NUMBER: " JUSTIFIED RIGHT.
020200     05  PAGE-NBR-O              PIC ZZ9.
020300
020400 01  WS-BLANK-LINE.
020500     05  FILLER                  PIC X(130) VALUE SPACES.
020600
020700 01  WS-SUMMARY-LINE-1.
020800     05  FILLER                  PIC X(4) VALUE SPACES.
020900     05  FILLER                  PIC X(16)
021000         VALUE "MESSAGE COUNT: ".
021100     05  SUM-MSG-COUNT-O         PIC Z(6)9.
021200     05  FILLER                  PIC X(16)
021300         VALUE "   CALL COUNT: ".
021400     05  SUM-CALL-COUNT-O        PIC Z(6)9.
021500     05  FILLER                  PIC X(18)
021600         VALUE "   FLAGGED COUNT: ".
021700     05  SUM-FLAG-COUNT-O        PIC Z(6)9.
021800
021900 01  WS-SUMMARY-LINE-2.
022000     05  FILLER                  PIC X(4) VALUE SPACES.
022100     05  FILLER                  PIC X(17)
022200         VALUE "DATE RANGE (MS): ".
022300     05  SUM-RANGE-MIN-O         PIC Z(14)9.
022400     05  FILLER                  PIC X(5) VALUE " TO  ".
022500     05  SUM-RANGE-MAX-O         PIC Z(14)9.
022600
022700 01  WS-SEVERITY-LINE.
022800     05  FILLER                  PIC X(4) VALUE SPACES.
022900     05  FILLER                  PIC X(19)
023000         VALUE "SEVERITY - HIGH: ".
023100     05  SEV-HIGH-O              PIC Z(6)9.
023200     05  FILLER                  PIC X(11) VALUE "  MEDIUM: ".
023300     05  SEV-MEDIUM-O            PIC Z(6)9.
023400     05  FILLER                  PIC X(8) VALUE "  LOW: ".
023500     05  SEV-LOW-O               PIC Z(6)9.
023600
023700 01  WS-COLM-HDR-REC.
023800     05  FILLER            PIC X(32) VALUE "CONTACT".
023900     05  FILLER            PIC X(8)  VALUE "RISK".
024000     05  FILLER            PIC X(10) VALUE "LABEL".
024100     05  FILLER            PIC X(9)  VALUE "HIGH".
024200     05  FILLER            PIC X(9)  VALUE "MED".
024300     05  FILLER            PIC X(9)  VALUE "LOW".
024400     05  FILLER            PIC X(15) VALUE "TREND".
024500     05  FILLER            PIC X(9)  VALUE "MSGS".
024600     05  FILLER            PIC X(9)  VALUE "CALLS".
024700     05  FILLER            PIC X(9)  VALUE "FLAGS".
024800     05  FILLER            PIC X(8)  VALUE "RATE".
024900
025000 01  WS-CONTACT-DETAIL-LINE.
025100     05  DET-IDENTIFIER-O        PIC X(30).
025200     05  FILLER                  PIC X(2) VALUE SPACES.
025300     05  DET-RISK-SCORE-O        PIC ZZ9.99.
025400     05  FILLER                  PIC X(2) VALUE SPACES.
025500     05  DET-RISK-LABEL-O        PIC X(08).
025600     05  FILLER                  PIC X(2) VALUE SPACES.
025700     05  DET-HIGH-O              PIC Z(6)9.
025800     05  FILLER                  PIC X(2) VALUE SPACES.
025900     05  DET-MEDIUM-O            PIC Z(6)9.
026000     05  FILLER                  PIC X(2) VALUE SPACES.
026100     05  DET-LOW-O               PIC Z(6)9.
026200     05  FILLER                  PIC X(2) VALUE SPACES.
026300     05  DET-TREND-O             PIC X(13).
026400     05  FILLER                  PIC X(2) VALUE SPACES.
026500     05  DET-MESSAGES-O          PIC Z(6)9.
026600     05  FILLER                  PIC X(2) VALUE SPACES.
026700     05  DET-CALLS-O             PIC Z(6)9.
026800     05  FILLER                  PIC X(2) VALUE SPACES.
026900     05  DET-FLAGS-O             PIC Z(6)9.
027000     05  FILLER                  PIC X(2) VALUE SPACES.
027100     05  DET-FLAG-RATE-O         PIC 9.9999.
027200     05  FILLER                  PIC X(2) VALUE SPACES.
027300
027400 01  WS-TOTALS-LINE-1.
027500     05  FILLER                  PIC X(4) VALUE SPACES.
027600     05  FILLER                  PIC X(20)
027700         VALUE "GRAND TOTAL MSGS: ".
027800     05  TOT-MSG-O               PIC Z(6)9.
027900     05  FILLER                  PIC X(18)
028000         VALUE "   GRAND TOTAL ".
028100     05  FILLER                  PIC X(7) VALUE "CALLS: ".
028200     05  TOT-CALL-O              PIC Z(6)9.
028300     05  FILLER                  PIC X(18)
028400         VALUE "   GRAND TOTAL ".
028500     05  FILLER                  PIC X(7) VALUE "FLAGS: ".
028600     05  TOT-FLAG-O              PIC Z(6)9.
028700
028800 01  WS-TOTALS-LINE-2.
028900     05  FILLER                  PIC X(4) VALUE SPACES.
029000     05  FILLER                  PIC X(23)
029100         VALUE "CONTACTS BY RISK LABEL:".
029200     05  FILLER                  PIC X(8) VALUE "  LOW: ".
029300     05  TOT-LOW-LBL-O           PIC Z(6)9.
029400     05  FILLER                  PIC X(11) VALUE "  MEDIUM: ".
029500     05  TOT-MEDIUM-LBL-O        PIC Z(6)9.
029600     05  FILLER                  PIC X(9) VALUE "  HIGH: ".
029700     05  TOT-HIGH-LBL-O          PIC Z(6)9.
029800     05  FILLER                  PIC X(13) VALUE "  CRITICAL: ".
029900     05  TOT-CRIT-LBL-O          PIC Z(6)9.
029910
029920 01  WS-UPL-SECTION-TITLE.
029930     05  FILLER                  PIC X(4) VALUE SPACES.
029940     05  FILLER                  PIC X(20) VALUE "UPLIFT SECTION".
029950
029960 01  WS-UPL-COLM-HDR-REC.
029970     05  FILLER            PIC X(8)  VALUE "SCORE".
029980     05  FILLER            PIC X(10) VALUE "WEIGHT".
029990     05  FILLER            PIC X(22) VALUE "CATEGORY".
030010     05  FILLER            PIC X(27) VALUE "AUTHOR".
030020     05  FILLER            PIC X(60) VALUE "TEXT".
030030
030040 01  WS-UPLIFT-DETAIL-LINE.
030050     05  DET-UPL-SCORE-O         PIC ZZ9.
030060     05  FILLER                  PIC X(2) VALUE SPACES.
030070     05  DET-UPL-WEIGHT-O        PIC 9.999.
030080     05  FILLER                  PIC X(2) VALUE SPACES.
030090     05  DET-UPL-CATEGORY-O      PIC X(20).
030100     05  FILLER                  PIC X(2) VALUE SPACES.
030110     05  DET-UPL-AUTHOR-O        PIC X(25).
030120     05  FILLER                  PIC X(2) VALUE SPACES.
030130     05  DET-UPL-TEXT-O          PIC X(60).
030140
030150 COPY ABENDREC.
030200
030300 PROCEDURE DIVISION.
030400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030500     PERFORM 050-LOAD-CONTACT-PROFILES THRU 050-EXIT
030600         UNTIL NO-MORE-CTPROF.
030700     PERFORM 100-SCAN-INTENT-RESULTS THRU 100-EXIT
030800         UNTIL NO-MORE-INTRSLT.
030900     PERFORM 200-WRITE-REPORT-HEADER THRU 200-EXIT.
031000     PERFORM 220-WRITE-SUMMARY-BLOCK THRU 220-EXIT.
031100     PERFORM 240-WRITE-SEVERITY-BLOCK THRU 240-EXIT.
031200     PERFORM 260-WRITE-COLUMN-HDR THRU 260-EXIT.
031300     PERFORM 300-WRITE-CONTACT-DETAIL THRU 300-EXIT
031400         VARYING CTP-IDX FROM 1 BY 1
031500         UNTIL CTP-IDX > CTP-COUNT.
031600     PERFORM 400-WRITE-TOTALS THRU 400-EXIT.
031610     PERFORM 450-WRITE-UPLIFT-SECTION THRU 450-EXIT.
031700     PERFORM 999-CLEANUP THRU 999-EXIT.
031800     MOVE +0 TO RETURN-CODE.
031900     GOBACK.
032000
032100 000-HOUSEKEEPING.
032200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032300     DISPLAY "******** BEGIN JOB SENTRPT ********".
032400     ACCEPT  WS-DATE FROM DATE.
032500     MOVE WS-DATE(1:2)  TO HDR-YY(3:2).
032600     MOVE "20"          TO HDR-YY(1:2).
032700     MOVE WS-DATE(3:2)  TO HDR-MM.
032800     MOVE WS-DATE(5:2)  TO HDR-DD.
032900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033000     MOVE "Y" TO WS-FIRST-RANGE-SW.
033100     PERFORM 800-OPEN-FILES THRU 800-OPEN-EXIT.
033200     PERFORM 900-READ-CTPROF THRU 900-EXIT.
033300     PERFORM 920-READ-INTRSLT THRU 920-EXIT.
033310     PERFORM 930-READ-UPLEXT THRU 930-EXIT.
033400     IF NO-MORE-CTPROF
033500         MOVE "EMPTY CONTACT PROFILE FILE" TO ABEND-REASON
033600         GO TO 1000-ABEND-RTN.
033700 000-EXIT.
033800     EXIT.
033900*
034000*    ONE CTP-TABLE ENTRY PER CONTACT PROFILE RECORD.  GRAND
034100*    TOTALS, THE PER-RISK-LABEL CONTACT COUNT AND HALF THE
034200*    DATE-RANGE COMPARE ARE ALL PICKED UP HERE, ONE PROFILE AT A
034300*    TIME, SO THEY ARE COMPLETE BEFORE ANY REPORT LINE PRINTS.
034400 050-LOAD-CONTACT-PROFILES.
034500     ADD 1 TO CTP-COUNT.
034600     SET CTP-IDX TO CTP-COUNT.
034700     PERFORM 055-BUILD-ONE-ENTRY THRU 055-EXIT.
034800     ADD CP-TOTAL-MESSAGES TO WS-MSG-TOTAL.
034900     ADD CP-TOTAL-CALLS    TO WS-CALL-TOTAL.
035000     EVALUATE TRUE
035100         WHEN CP-RISK-LOW
035200             ADD 1 TO WS-LOW-LABEL-CNT
035300         WHEN CP-RISK-MEDIUM
035400             ADD 1 TO WS-MEDIUM-LABEL-CNT
035500         WHEN CP-RISK-HIGH
035600             ADD 1 TO WS-HIGH-LABEL-CNT
035700         WHEN CP-RISK-CRITICAL
035800             ADD 1 TO WS-CRITICAL-LABEL-CNT
035900     END-EVALUATE.
036000     PERFORM 057-UPDATE-DATE-RANGE THRU 057-EXIT.
036100     PERFORM 900-READ-CTPROF THRU 900-EXIT.
036200 050-EXIT.
036300     EXIT.
036400*
036500 057-UPDATE-DATE-RANGE.
036600     IF WS-FIRST-RANGE
036700         MOVE CP-FIRST-CONTACT-MS TO WS-MIN-MS
036800         MOVE CP-LAST-CONTACT-MS  TO WS-MAX-MS
036900         MOVE "N" TO WS-FIRST-RANGE-SW
037000         GO TO 057-EXIT.
037100     IF CP-FIRST-CONTACT-MS < WS-MIN-MS
037200         MOVE CP-FIRST-CONTACT-MS TO WS-MIN-MS.
037300     IF CP-LAST-CONTACT-MS > WS-MAX-MS
037400         MOVE CP-LAST-CONTACT-MS TO WS-MAX-MS.
037500 057-EXIT.
037600     EXIT.
037700*
037710*    CONTACT IDENTIFIER IS THE PHONE NUMBER UNLESS IT IS BLANK
037720*    OR UNRESOLVED, IN WHICH CASE THE CONTACT NAME PRINTS
037730*    INSTEAD - THE PROFILE KEY ITSELF IS ALWAYS THE PHONE
037740*    (BLANK MAPPED TO "UNKNOWN" AT AGGREGATION TIME), SO THIS IS
037750*    JUST A DISPLAY CHOICE.
038100 055-BUILD-ONE-ENTRY.
038200     IF CP-PHONE-NUMBER = SPACES OR CP-PHONE-NUMBER = "UNKNOWN"
038300         MOVE CP-CONTACT-NAME TO CTE-IDENTIFIER(CTP-IDX)
038400     ELSE
038500         MOVE CP-PHONE-NUMBER TO CTE-IDENTIFIER(CTP-IDX).
038700     MOVE CP-RISK-SCORE       TO CTE-RISK-SCORE(CTP-IDX).
038800     MOVE CP-RISK-LABEL       TO CTE-RISK-LABEL(CTP-IDX).
038900     MOVE CP-HIGH-COUNT       TO CTE-HIGH-COUNT(CTP-IDX).
039000     MOVE CP-MEDIUM-COUNT     TO CTE-MEDIUM-COUNT(CTP-IDX).
039100     MOVE CP-LOW-COUNT        TO CTE-LOW-COUNT(CTP-IDX).
039200     MOVE CP-ESCALATION-TREND TO CTE-TREND(CTP-IDX).
039300     MOVE CP-TOTAL-MESSAGES   TO CTE-MESSAGES(CTP-IDX).
039400     MOVE CP-TOTAL-CALLS      TO CTE-CALLS(CTP-IDX).
039500     MOVE CP-TOTAL-FLAGS      TO CTE-FLAGS(CTP-IDX).
039600     MOVE CP-FLAG-RATE        TO CTE-FLAG-RATE(CTP-IDX).
039700 055-EXIT.
039800     EXIT.
039900*
040000*    ONE PASS OVER THE INTENT RESULT FILE BUILDS THE SEVERITY
040100*    DISTRIBUTION, THE FLAGGED COUNT, AND EXTENDS THE DATE-RANGE
040200*    COMPARE STARTED BY THE CONTACT PROFILE LOAD ABOVE.
040300 100-SCAN-INTENT-RESULTS.
040400     ADD 1 TO WS-FLAG-TOTAL.
040500     EVALUATE TRUE
040600         WHEN IR-SEV-HIGH
040700             ADD 1 TO WS-HIGH-TOTAL
040800         WHEN IR-SEV-MEDIUM
040900             ADD 1 TO WS-MEDIUM-TOTAL
041000         WHEN OTHER
041100             ADD 1 TO WS-LOW-TOTAL
041200     END-EVALUATE.
041300     PERFORM 110-UPDATE-DATE-RANGE THRU 110-EXIT.
041400     PERFORM 920-READ-INTRSLT THRU 920-EXIT.
041500 100-EXIT.
041600     EXIT.
041700*
041800 110-UPDATE-DATE-RANGE.
041900     IF WS-FIRST-RANGE
042000         MOVE IR-TIMESTAMP-MS TO WS-MIN-MS
042100         MOVE IR-TIMESTAMP-MS TO WS-MAX-MS
042200         MOVE "N" TO WS-FIRST-RANGE-SW
042250         GO TO 110-EXIT.
042300     IF IR-TIMESTAMP-MS < WS-MIN-MS
042400         MOVE IR-TIMESTAMP-MS TO WS-MIN-MS.
042500     IF IR-TIMESTAMP-MS > WS-MAX-MS
042600         MOVE IR-TIMESTAMP-MS TO WS-MAX-MS.
043100 110-EXIT.
043200     EXIT.
043300*
043400 200-WRITE-REPORT-HEADER.
043500     MOVE "200-WRITE-REPORT-HEADER" TO PARA-NAME.
043600     WRITE RPT-REC FROM WS-BLANK-LINE
043700         AFTER ADVANCING 1.
043800     MOVE WS-PAGES TO PAGE-NBR-O.
043900     WRITE RPT-REC FROM WS-HDR-REC
044000         AFTER ADVANCING NEXT-PAGE.
044100     ADD 1 TO WS-PAGES.
044200     MOVE ZERO TO WS-LINES.
044300     WRITE RPT-REC FROM WS-BLANK-LINE
044400         AFTER ADVANCING 1.
044500 200-EXIT.
044600     EXIT.
044700*
044800 220-WRITE-SUMMARY-BLOCK.
044900     MOVE "220-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
045000     MOVE WS-MSG-TOTAL     TO SUM-MSG-COUNT-O.
045100     MOVE WS-CALL-TOTAL    TO SUM-CALL-COUNT-O.
045200     MOVE WS-FLAG-TOTAL    TO SUM-FLAG-COUNT-O.
045300     WRITE RPT-REC FROM WS-SUMMARY-LINE-1
045400         AFTER ADVANCING 1.
045500     MOVE WS-MIN-MS        TO SUM-RANGE-MIN-O.
045600     MOVE WS-MAX-MS        TO SUM-RANGE-MAX-O.
045700     WRITE RPT-REC FROM WS-SUMMARY-LINE-2
045800         AFTER ADVANCING 1.
045900     ADD 2 TO WS-LINES.
046000 220-EXIT.
046100     EXIT.
046200*
046300 240-WRITE-SEVERITY-BLOCK.
046400     MOVE "240-WRITE-SEVERITY-BLOCK" TO PARA-NAME.
046500     MOVE WS-HIGH-TOTAL    TO SEV-HIGH-O.
046600     MOVE WS-MEDIUM-TOTAL  TO SEV-MEDIUM-O.
046700     MOVE WS-LOW-TOTAL     TO SEV-LOW-O.
046800     WRITE RPT-REC FROM WS-SEVERITY-LINE
046900         AFTER ADVANCING 2.
047000     ADD 1 TO WS-LINES.
047100 240-EXIT.
047200     EXIT.
047300*
047400 260-WRITE-COLUMN-HDR.
047500     MOVE "260-WRITE-COLUMN-HDR" TO PARA-NAME.
047600     WRITE RPT-REC FROM WS-BLANK-LINE
047700         AFTER ADVANCING 1.
047800     WRITE RPT-REC FROM WS-COLM-HDR-REC
047900         AFTER ADVANCING 2.
048000     ADD 2 TO WS-LINES.
048100 260-EXIT.
048200     EXIT.
048300*
048400 300-WRITE-CONTACT-DETAIL.
048500     MOVE "300-WRITE-CONTACT-DETAIL" TO PARA-NAME.
048600     IF WS-LINES > 50
048700         PERFORM 290-PAGE-BREAK THRU 290-EXIT.
048800     PERFORM 320-FORMAT-DETAIL-LINE THRU 320-EXIT.
048900     WRITE RPT-REC FROM WS-CONTACT-DETAIL-LINE
049000         AFTER ADVANCING 1.
049100     ADD 1 TO WS-LINES.
049200 300-EXIT.
049300     EXIT.
049400*
049500 290-PAGE-BREAK.
049600     WRITE RPT-REC FROM WS-BLANK-LINE.
049700     WRITE RPT-REC FROM WS-BLANK-LINE.
049800     PERFORM 200-WRITE-REPORT-HEADER THRU 200-EXIT.
049900     PERFORM 260-WRITE-COLUMN-HDR THRU 260-EXIT.
050000 290-EXIT.
050100     EXIT.
050200*
050300 320-FORMAT-DETAIL-LINE.
050400     MOVE CTE-IDENTIFIER(CTP-IDX)   TO DET-IDENTIFIER-O.
050500     MOVE CTE-RISK-SCORE(CTP-IDX)   TO DET-RISK-SCORE-O.
050600     MOVE CTE-RISK-LABEL(CTP-IDX)   TO DET-RISK-LABEL-O.
050700     MOVE CTE-HIGH-COUNT(CTP-IDX)   TO DET-HIGH-O.
050800     MOVE CTE-MEDIUM-COUNT(CTP-IDX) TO DET-MEDIUM-O.
050900     MOVE CTE-LOW-COUNT(CTP-IDX)    TO DET-LOW-O.
051000     MOVE CTE-TREND(CTP-IDX)        TO DET-TREND-O.
051100     MOVE CTE-MESSAGES(CTP-IDX)     TO DET-MESSAGES-O.
051200     MOVE CTE-CALLS(CTP-IDX)        TO DET-CALLS-O.
051300     MOVE CTE-FLAGS(CTP-IDX)        TO DET-FLAGS-O.
051400     MOVE CTE-FLAG-RATE(CTP-IDX)    TO DET-FLAG-RATE-O.
051500 320-EXIT.
051600     EXIT.
051700*
051800 400-WRITE-TOTALS.
051900     MOVE "400-WRITE-TOTALS" TO PARA-NAME.
052000     WRITE RPT-REC FROM WS-BLANK-LINE
052100         AFTER ADVANCING 2.
052200     MOVE WS-MSG-TOTAL  TO TOT-MSG-O.
052300     MOVE WS-CALL-TOTAL TO TOT-CALL-O.
052400     MOVE WS-FLAG-TOTAL TO TOT-FLAG-O.
052500     WRITE RPT-REC FROM WS-TOTALS-LINE-1
052600         AFTER ADVANCING 1.
052700     MOVE WS-LOW-LABEL-CNT      TO TOT-LOW-LBL-O.
052800     MOVE WS-MEDIUM-LABEL-CNT   TO TOT-MEDIUM-LBL-O.
052900     MOVE WS-HIGH-LABEL-CNT     TO TOT-HIGH-LBL-O.
053000     MOVE WS-CRITICAL-LABEL-CNT TO TOT-CRIT-LBL-O.
053100     WRITE RPT-REC FROM WS-TOTALS-LINE-2
053200         AFTER ADVANCING 1.
053300 400-EXIT.
053400     EXIT.
053410*
053420*    REPORT ITEM 6 - ONE LINE PER UPLIFT, READ STRAIGHT THROUGH
053430*    FROM UPLXTRT'S OUTPUT FILE IN THE TOP-N-BY-SCORE ORDER IT
053440*    WAS WRITTEN.  NO TABLE, NO TOTALS - JUST A READ/FORMAT/
053450*    WRITE LOOP LIKE THE OLDER EDIT-PASS PROGRAMS USE.
053460 450-WRITE-UPLIFT-SECTION.
053470     MOVE "450-WRITE-UPLIFT-SECTION" TO PARA-NAME.
053480     WRITE RPT-REC FROM WS-BLANK-LINE
053490         AFTER ADVANCING 2.
053500     WRITE RPT-REC FROM WS-UPL-SECTION-TITLE
053510         AFTER ADVANCING 1.
053520     WRITE RPT-REC FROM WS-UPL-COLM-HDR-REC
053530         AFTER ADVANCING 2.
053540     PERFORM 460-WRITE-ONE-UPLIFT THRU 460-EXIT
053550         UNTIL NO-MORE-UPLEXT.
053560 450-EXIT.
053570     EXIT.
053580*
053590 460-WRITE-ONE-UPLIFT.
053600     PERFORM 470-FORMAT-UPLIFT-LINE THRU 470-EXIT.
053610     WRITE RPT-REC FROM WS-UPLIFT-DETAIL-LINE
053620         AFTER ADVANCING 1.
053630     PERFORM 930-READ-UPLEXT THRU 930-EXIT.
053640 460-EXIT.
053650     EXIT.
053660*
053670 470-FORMAT-UPLIFT-LINE.
053680     MOVE UR-SCORE             TO DET-UPL-SCORE-O.
053690     MOVE UR-SENTIMENT-WEIGHT  TO DET-UPL-WEIGHT-O.
053700     MOVE UR-CATEGORY          TO DET-UPL-CATEGORY-O.
053710     MOVE UR-AUTHOR(1:25)      TO DET-UPL-AUTHOR-O.
053720     MOVE UR-TEXT(1:60)        TO DET-UPL-TEXT-O.
053730 470-EXIT.
053740     EXIT.
053750*
053760 800-OPEN-FILES.
053770     MOVE "800-OPEN-FILES" TO PARA-NAME.
053800     OPEN INPUT CTPROF, INTRSLT, UPLEXT.
053900     OPEN OUTPUT SENTRPT, SYSOUT.
054000 800-OPEN-EXIT.
054100     EXIT.
054200*
054300 850-CLOSE-FILES.
054400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054500     CLOSE CTPROF, INTRSLT, UPLEXT, SENTRPT, SYSOUT.
054600 850-EXIT.
054700     EXIT.
054800*
054900 900-READ-CTPROF.
055000     READ CTPROF INTO CONTACT-PROFILE-REC
055100         AT END MOVE "N" TO MORE-CTPROF-SW
055200         GO TO 900-EXIT
055300     END-READ.
055400     ADD 1 TO CTPROF-RECORDS-READ.
055500 900-EXIT.
055600     EXIT.
055700*
055800 920-READ-INTRSLT.
055900     READ INTRSLT INTO INTENT-RESULT-REC
056000         AT END MOVE "N" TO MORE-INTRSLT-SW
056100         GO TO 920-EXIT
056200     END-READ.
056300     ADD 1 TO INTRSLT-RECORDS-READ.
056400 920-EXIT.
056500     EXIT.
056510*
056520 930-READ-UPLEXT.
056530     READ UPLEXT INTO UPLIFT-REC
056540         AT END MOVE "N" TO MORE-UPLEXT-SW
056550         GO TO 930-EXIT
056560     END-READ.
056570     ADD 1 TO UPLEXT-RECORDS-READ.
056580 930-EXIT.
056590     EXIT.
056600*
056700 999-CLEANUP.
056800     MOVE "999-CLEANUP" TO PARA-NAME.
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "** CONTACT PROFILE RECORDS READ **".
057100     DISPLAY CTPROF-RECORDS-READ.
057200     DISPLAY "** INTENT RESULT RECORDS READ **".
057300     DISPLAY INTRSLT-RECORDS-READ.
057310     DISPLAY "** UPLIFT RECORDS READ **".
057320     DISPLAY UPLEXT-RECORDS-READ.
057400     DISPLAY "******** NORMAL END OF JOB SENTRPT ********".
057500 999-EXIT.
057600     EXIT.
057700*
057800 1000-ABEND-RTN.
057900     WRITE SYSOUT-REC FROM ABEND-REC.
058000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058100     DISPLAY "*** ABNORMAL END OF JOB - SENTRPT ***" UPON CONSOLE.
058200     DIVIDE ZERO-VAL INTO ONE-VAL.
