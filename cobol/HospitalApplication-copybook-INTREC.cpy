000100******************************************************************
000200*    COPYBOOK      INTREC                                       *
000300*    DESCRIPTION    INTENT RESULT RECORD - OUTPUT OF INTSRCH'S   *
000400*                   KEYWORD SCAN PASS (U3/U4), RL-5.             *
000500*-----------------------------------------------------------------
000600*    CHANGE LOG                                                 *
000700*    DATE     WHO  REQUEST    DESCRIPTION                       *
000800*    -------- ---- ---------- ----------------------------------*
000900*    03/17/09  TGD HD-0544    ORIGINAL LAYOUT                   *
001000*    01/11/20  KPT HD-0572    ADDED THE FOUR CONTEXT-WINDOW      *
001100*                             LINES (BR-U3-4) TO THE SAME RECORD *
001200*                             SO TRMTSRCH'S SEPARATE PASS COULD  *
001300*                             BE RETIRED                         *
001400*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK          *
001410*                             CONVERSION                         *
001500******************************************************************
001600*    INTENT-RESULT-REC - SEQUENTIAL FIXED OUTPUT FILE, 1780
001700*    BYTES, SORTED ASCENDING BY TIMESTAMP-MS AS IT IS WRITTEN.
001800 01  INTENT-RESULT-REC.
001900     05  IR-RECORD-ID            PIC 9(09).
002000     05  IR-TIMESTAMP-MS         PIC 9(15).
002100     05  IR-DATE-STR             PIC X(19).
002200     05  IR-DIRECTION            PIC X(10).
002300     05  IR-CONTACT-NAME         PIC X(40).
002400     05  IR-PHONE-NUMBER         PIC X(30).
002500     05  IR-MSG-TYPE             PIC X(03).
002600     05  IR-BODY                 PIC X(300).
002700     05  IR-KW-CATEGORIES.
002800         10  IR-KW-CAT OCCURS 5 TIMES
002900                     PIC X(12).
003000     05  IR-KW-SEVERITY          PIC X(06).
003100         88  IR-SEV-HIGH         VALUE "HIGH  ".
003200         88  IR-SEV-MEDIUM       VALUE "MEDIUM".
003300         88  IR-SEV-LOW          VALUE "LOW   ".
003400     05  IR-CONFIRMED            PIC X(01).
003500         88  IR-IS-CONFIRMED     VALUE "Y".
003600     05  IR-FLAGGED-QUOTE        PIC X(300).
003700     05  IR-CONTEXT-SUMMARY      PIC X(120).
003800     05  IR-DETECTION-MODE       PIC X(11).
003900         88  IR-MODE-KEYWORD     VALUE "KEYWORD".
004000     05  IR-CONTEXT-WINDOW.
004100         10  IR-CTX-BEFORE-2     PIC X(212).
004200         10  IR-CTX-BEFORE-1     PIC X(212).
004300         10  IR-CTX-AFTER-1      PIC X(212).
004400         10  IR-CTX-AFTER-2      PIC X(212).
004500     05  FILLER                  PIC X(08).
004600*
004700*    ALTERNATE VIEW OF ONE CONTEXT-WINDOW SLOT - USED WHEN
004800*    460-BUILD-CONTEXT-WINDOW FORMATS THE "[<DIRECTION>] <BODY>"
004900*    LINE A PIECE AT A TIME INSTEAD OF BY ONE MOVE.
005000 01  IR-CTX-LINE-VIEW REDEFINES IR-CTX-BEFORE-2.
005100     05  CL-DIRECTION-TAG        PIC X(12).
005200     05  CL-BODY-SNIPPET         PIC X(200).
005300*
005400*    ALTERNATE VIEW USED TO COMPARE THE FIVE CATEGORY SLOTS AS
005500*    ONE 60-BYTE GROUP WHEN CHECKING "ANY CATEGORY SET" (RULE 3
005600*    OF U3 - EMIT ONLY WHEN AT LEAST ONE CATEGORY MATCHED).
005700 01  IR-KW-CATEGORIES-CHECK REDEFINES IR-KW-CATEGORIES.
005800     05  KC-ALL-CATEGORIES       PIC X(60).
