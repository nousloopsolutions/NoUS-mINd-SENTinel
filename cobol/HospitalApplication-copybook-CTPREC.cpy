000100******************************************************************
000200*    COPYBOOK      CTPREC                                       *
000300*    DESCRIPTION    CONTACT PROFILE RECORD - OUTPUT OF CTPUPDT'S *
000400*                   AGGREGATION PASS (U5), RL-6.                *
000500*-----------------------------------------------------------------
000600*    CHANGE LOG                                                 *
000700*    DATE     WHO  REQUEST    DESCRIPTION                       *
000800*    -------- ---- ---------- ----------------------------------*
000900*    11/04/02  JS  HD-0545    ORIGINAL LAYOUT                   *
001000*    03/17/09  TGD HD-0546    ADDED ESCALATION-TREND AND         *
001100*                             RELATIONSHIP-TAGS (BR-U5-3/4)      *
001200*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK          *
001210*                             CONVERSION                         *
001300******************************************************************
001400*    CONTACT-PROFILE-REC - SEQUENTIAL FIXED OUTPUT FILE, 310
001500*    BYTES, SORTED DESCENDING BY RISK-SCORE AS IT IS WRITTEN.
001600 01  CONTACT-PROFILE-REC.
001700     05  CP-PHONE-NUMBER         PIC X(30).
001800     05  CP-CONTACT-NAME         PIC X(40).
001900     05  CP-TOTAL-MESSAGES       PIC 9(07).
002000     05  CP-TOTAL-CALLS          PIC 9(07).
002100     05  CP-TOTAL-FLAGS          PIC 9(07).
002200     05  CP-FLAG-RATE            PIC 9(01)V9(4).
002300     05  CP-HIGH-COUNT           PIC 9(07).
002400     05  CP-MEDIUM-COUNT         PIC 9(07).
002500     05  CP-LOW-COUNT            PIC 9(07).
002600     05  CP-RISK-SCORE           PIC 9(03)V9(2).
002700     05  CP-RISK-LABEL           PIC X(08).
002800         88  CP-RISK-LOW         VALUE "LOW     ".
002900         88  CP-RISK-MEDIUM      VALUE "MEDIUM  ".
003000         88  CP-RISK-HIGH        VALUE "HIGH    ".
003100         88  CP-RISK-CRITICAL    VALUE "CRITICAL".
003200     05  CP-CATEGORY-BREAKDOWN OCCURS 5 TIMES.
003300         10  CP-CAT-NAME         PIC X(12).
003400         10  CP-CAT-COUNT        PIC 9(07).
003500     05  CP-FIRST-CONTACT-MS     PIC 9(15).
003600     05  CP-LAST-CONTACT-MS      PIC 9(15).
003700     05  CP-ESCALATION-TREND     PIC X(13).
003800         88  CP-TREND-STABLE     VALUE "STABLE       ".
003900         88  CP-TREND-ESCALATE   VALUE "ESCALATING   ".
004000         88  CP-TREND-DEESCAL    VALUE "DE-ESCALATING".
004100         88  CP-TREND-UNKNOWN    VALUE "UNKNOWN      ".
004200     05  CP-RELATIONSHIP-TAGS OCCURS 3 TIMES
004300                 PIC X(12).
004400     05  FILLER                  PIC X(06).
004500*
004600*    ALTERNATE VIEW USED BY 420-CALC-RISK-SCORE WHEN THE THREE
004700*    SEVERITY COUNTERS NEED TO BE ADDRESSED AS ONE 21-BYTE GROUP
004800*    FOR THE BR-U5-1 WEIGHTED SUM.
004900 01  CP-SEVERITY-COUNTERS-VIEW REDEFINES CP-HIGH-COUNT.
005000     05  SV-HIGH-COUNT           PIC 9(07).
005100     05  SV-MEDIUM-COUNT         PIC 9(07).
005200     05  SV-LOW-COUNT            PIC 9(07).
005300*
005400*    ALTERNATE VIEW OF THE CONTACT KEY USED WHEN CTPUPDT BUILDS
005500*    THE IN-MEMORY PROFILE TABLE'S SEARCH ARGUMENT - PHONE AND
005600*    NAME TREATED AS ONE 70-BYTE COMPARE FOR A TABLE LOOKUP.
005700 01  CP-KEY-VIEW REDEFINES CONTACT-PROFILE-REC.
005800     05  KV-PHONE-NUMBER         PIC X(30).
005900     05  KV-CONTACT-NAME         PIC X(40).
006000     05  FILLER                  PIC X(240).
