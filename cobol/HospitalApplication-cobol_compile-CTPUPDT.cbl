000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CTPUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/17/09.
000600 DATE-COMPILED. 03/17/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE PER-CONTACT RISK PROFILE
001300*          (RL-6) THAT SENTRPT PRINTS FROM.  IT READS THE
001400*          NORMALIZED MESSAGE FILE, THE NORMALIZED CALL FILE AND
001500*          THE INTENT-RESULT FILE - EACH SEQUENTIALLY, ONE PASS
001600*          PER FILE - AND ACCUMULATES TOTALS PER PHONE NUMBER IN
001700*          AN IN-MEMORY TABLE.  ONCE ALL THREE INPUTS HAVE BEEN
001800*          CONSUMED THE TABLE IS SCORED (BR-U5-1 THRU BR-U5-5)
001900*          AND WRITTEN OUT DESCENDING BY RISK SCORE (U5).
002000*
002100*          A CONTACT IS IDENTIFIED BY PHONE NUMBER ALONE - A
002200*          BLANK NUMBER IS TREATED AS THE LITERAL CONTACT
002300*          "UNKNOWN".  THE CONTACT NAME CARRIED ON THE PROFILE
002400*          IS THE LAST NON-BLANK NAME SEEN ON A MESSAGE FOR THAT
002500*          NUMBER, OR (FAILING THAT) THE LAST NON-BLANK NAME
002600*          SEEN ON A CALL.
002700*
002800******************************************************************
002900
003000          INPUT FILE              -   DDS0002.NORMMSG
003100
003200          INPUT FILE              -   DDS0002.NORMCALL
003300
003400          INPUT FILE              -   DDS0002.INTRSLT
003500
003600          INPUT FILE              -   CASETRACK.PROD.RELTAB
003700                                       (RELATIONSHIP-TAG LOOKUP,
003800                                        LOADED ENTIRELY INTO
003900                                        WORKING STORAGE AT START)
004000
004100          SORT WORK FILE          -   CASETRACK.SORTWK3
004200
004300          OUTPUT FILE PRODUCED    -   DDS0002.CTPROF
004400
004500          DUMP FILE               -   SYSOUT
004600
004700******************************************************************
004800*    CHANGE LOG
004900*    DATE     WHO  REQUEST    DESCRIPTION
005000*    -------- ---- ---------- ----------------------------------
005100*    03/17/09  TGD HD-0546    ORIGINAL - THREE-PASS AGGREGATION
005200*                             INTO A WORKING-STORAGE CONTACT
005300*                             TABLE, SORT VERB ON THE WAY OUT
005400*                             SAME AS MSGEDIT/CALEDIT'S DEDUP
005500*                             PASSES BUT FED FROM A TABLE
005600*    08/09/15  JS  HD-0527    ADDED THE RELATIONSHIP-TAB LOAD
005700*                             AND BR-U5-4 LOOKUP
005800*    02/02/99  AK  Y2K-0017   REVIEWED - TIMESTAMPS ARE EPOCH
005900*                             MS, NOTHING TO CHANGE, LOGGED FOR
006000*                             THE INVENTORY
006100*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK CONVERSION
006200*    11/14/19  KPT HD-0573    PER-CONTACT TIMESTAMP ARRAYS
006300*                             (BR-U5-3) RAISED FROM 200 TO 300
006400*                             ENTRIES - A FEW HEAVY CONTACTS WERE
006500*                             GETTING TRUNCATED MID-CASE
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT NORMMSG
008100     ASSIGN TO UT-S-NORMMSG
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT NORMCALL
008600     ASSIGN TO UT-S-NORMCALL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT INTRSLT
009100     ASSIGN TO UT-S-INTRSLT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT RELTAB
009600     ASSIGN TO UT-S-RELTAB
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT CTPROF
010100     ASSIGN TO UT-S-CTPROF
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT SORTWK3
010600     ASSIGN TO SORTWK3.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(130).
011700
011800****** NORMALIZED MESSAGE FILE - RL-2, PASS 1 OF THE AGGREGATION
011900 FD  NORMMSG
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORD CONTAINS 455 CHARACTERS
012400     DATA RECORD IS NORM-MSG-REC-DATA.
012500 01  NORM-MSG-REC-DATA PIC X(455).
012600
012700****** NORMALIZED CALL FILE - RL-4, PASS 2 OF THE AGGREGATION
012800 FD  NORMCALL
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     BLOCK CONTAINS 0 RECORDS
013200     RECORD CONTAINS 184 CHARACTERS
013300     DATA RECORD IS NORM-CALL-REC-DATA.
013400 01  NORM-CALL-REC-DATA PIC X(184).
013500
013600****** INTENT-RESULT FILE - RL-5, PASS 3 OF THE AGGREGATION -
013700****** SEVERITY COUNTERS AND CATEGORY BREAKDOWN COME FROM HERE
013800 FD  INTRSLT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORD CONTAINS 1780 CHARACTERS
014300     DATA RECORD IS INT-RSLT-REC-DATA.
014400 01  INT-RSLT-REC-DATA PIC X(1780).
014500
014600****** RELATIONSHIP-TAG LOOKUP - LOADED ONCE, 050-LOAD-RELATION-
014700****** TABLE, BEFORE ANY OF THE THREE AGGREGATION PASSES RUN
014800 FD  RELTAB
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     BLOCK CONTAINS 0 RECORDS
015200     RECORD CONTAINS 76 CHARACTERS
015300     DATA RECORD IS RELTAB-REC-DATA.
015400 01  RELTAB-REC-DATA PIC X(76).
015500
015600****** CONTACT PROFILE FILE - RL-6, WRITTEN DESCENDING BY
015700****** RISK-SCORE, CONSUMED BY SENTRPT
015800 FD  CTPROF
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     BLOCK CONTAINS 0 RECORDS
016200     RECORD CONTAINS 310 CHARACTERS
016300     DATA RECORD IS CTP-REC-DATA.
016400 01  CTP-REC-DATA PIC X(310).
016500
016600 SD  SORTWK3
016700     RECORD CONTAINS 310 CHARACTERS
016800     DATA RECORD IS SORT-CTP-REC.
016900 01  SORT-CTP-REC.
017000     05  SRT-PHONE-NUMBER        PIC X(30).
017100     05  SRT-CONTACT-NAME        PIC X(40).
017200     05  SRT-TOTAL-MESSAGES      PIC 9(07).
017300     05  SRT-TOTAL-CALLS         PIC 9(07).
017400     05  SRT-TOTAL-FLAGS         PIC 9(07).
017500     05  SRT-FLAG-RATE           PIC 9(01)V9(4).
017600     05  SRT-HIGH-COUNT          PIC 9(07).
017700     05  SRT-MEDIUM-COUNT        PIC 9(07).
017800     05  SRT-LOW-COUNT           PIC 9(07).
017900     05  SRT-RISK-SCORE          PIC 9(03)V9(2).
018000     05  SRT-RISK-LABEL          PIC X(08).
018100     05  SRT-CATEGORY-BREAKDOWN OCCURS 5 TIMES.
018200         10  SRT-CAT-NAME        PIC X(12).
018300         10  SRT-CAT-COUNT       PIC 9(07).
018400     05  SRT-FIRST-CONTACT-MS    PIC 9(15).
018500     05  SRT-LAST-CONTACT-MS     PIC 9(15).
018600     05  SRT-ESCALATION-TREND    PIC X(13).
018700     05  SRT-RELATIONSHIP-TAGS OCCURS 3 TIMES
018800                 PIC X(12).
018900     05  FILLER                  PIC X(06).
019000
019100 WORKING-STORAGE SECTION.
019200
019300 01  FILE-STATUS-CODES.
019400     05  OFCODE                  PIC X(2).
019500         88 CODE-WRITE    VALUE SPACES.
019600
019700 COPY MSGREC.
019800 COPY CALREC.
019900 COPY INTREC.
020000 COPY CTPREC.
020100 COPY RELTAB.
020200
020300 01  WS-SYSOUT-REC.
020400     05  MSG                     PIC X(80).
020500
020600 77  WS-DATE                     PIC 9(6).
020700
020800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020900     05 MESSAGES-READ            PIC 9(9) COMP.
021000     05 CALLS-READ               PIC 9(9) COMP.
021100     05 INTENT-RECS-READ         PIC 9(9) COMP.
021200     05 RELTAB-RECS-READ         PIC 9(5) COMP.
021300     05 PROFILES-WRITTEN         PIC 9(7) COMP.
021400
021500 01  FLAGS-AND-SWITCHES.
021600     05 MORE-MSG-SW              PIC X(01) VALUE "Y".
021700         88 NO-MORE-MSG  VALUE "N".
021800     05 MORE-CALL-SW             PIC X(01) VALUE "Y".
021900         88 NO-MORE-CALLS        VALUE "N".
022000     05 MORE-INTENT-SW           PIC X(01) VALUE "Y".
022100         88 NO-MORE-INTENT       VALUE "N".
022200     05 MORE-RELTAB-SW           PIC X(01) VALUE "Y".
022300         88 NO-MORE-RELTAB       VALUE "N".
022400     05 MORE-SORTWK-SW           PIC X(01) VALUE "Y".
022500         88 NO-MORE-SORTWK       VALUE "N".
022600     05 W-FOUND-SW               PIC X(01).
022700         88 CT-KEY-FOUND         VALUE "Y".
022800     05 W-CAT-FOUND-SW           PIC X(01).
022900         88 CAT-SLOT-FOUND       VALUE "Y".
023000     05 W-RT-FOUND-SW            PIC X(01).
023100         88 RT-KEY-MATCHED       VALUE "Y".
023200
023300*    CONTACT TABLE - ONE ENTRY PER PHONE NUMBER SEEN ON A
023400*    MESSAGE, CALL OR INTENT RESULT.  THE TWO TIMESTAMP ARRAYS
023500*    ARE CAPPED AT 300 ENTRIES PER CONTACT (HD-0573) - BR-U5-3'S
023600*    MIDPOINT SPLIT ONLY NEEDS THE ORDER OF THE TIMESTAMPS, SO A
023700*    CONTACT RUNNING PAST THE CAP SIMPLY STOPS RECORDING NEW
023800*    ONES, IT DOES NOT LOSE ANY OF THE TOTALS THEMSELVES.
023900 01  CONTACT-TABLE.
024000     05  CT-ENTRY-COUNT          PIC 9(05) COMP VALUE 0.
024100     05  CT-ENTRY OCCURS 500 TIMES
024200                 INDEXED BY CT-IDX.
024300         10  CT-PHONE-NUMBER     PIC X(30).
024400         10  CT-CONTACT-NAME     PIC X(40).
024500         10  CT-NAME-FROM-MSG-SW PIC X(01).
024600             88 CT-NAME-SET-BY-MSG VALUE "Y".
024700         10  CT-TOTAL-MESSAGES   PIC 9(07) COMP.
024800         10  CT-TOTAL-CALLS      PIC 9(07) COMP.
024900         10  CT-TOTAL-FLAGS      PIC 9(07) COMP.
025000         10  CT-HIGH-COUNT       PIC 9(07) COMP.
025100         10  CT-MEDIUM-COUNT     PIC 9(07) COMP.
025200         10  CT-LOW-COUNT        PIC 9(07) COMP.
025300         10  CT-CAT-TALLY OCCURS 5 TIMES.
025400             15 CT-CAT-NAME      PIC X(12).
025500             15 CT-CAT-COUNT     PIC 9(07) COMP.
025600         10  CT-FIRST-CONTACT-MS PIC 9(15) COMP.
025700         10  CT-LAST-CONTACT-MS  PIC 9(15) COMP.
025800         10  CT-MSG-TS-COUNT     PIC 9(05) COMP.
025900         10  CT-MSG-TS OCCURS 300 TIMES
026000                     PIC 9(15) COMP.
026100         10  CT-FLAG-TS-COUNT    PIC 9(05) COMP.
026200         10  CT-FLAG-TS OCCURS 300 TIMES
026300                     PIC 9(15) COMP.
026400
026500 01  W-CONTACT-KEY               PIC X(30).
026600
026700*    RISK-SCORE/FLAG-RATE SUBPROGRAM LINKAGE - SAME SHAPE AS
026800*    RSKSCOR'S OWN LINKAGE RECORD, CALLED ONCE PER CALC-TYPE
026900 01  W-RISK-CALC-REC.
027000     05  WR-CALC-TYPE-SW         PIC X.
027100     05  WR-HIGH-COUNT           PIC 9(7) COMP.
027200     05  WR-MEDIUM-COUNT         PIC 9(7) COMP.
027300     05  WR-LOW-COUNT            PIC 9(7) COMP.
027400     05  WR-TOTAL-FLAGS          PIC 9(7) COMP.
027500     05  WR-TOTAL-MESSAGES       PIC 9(7) COMP.
027600     05  WR-RISK-SCORE-OUT       PIC 9(3)V9(2).
027700     05  WR-FLAG-RATE-OUT        PIC 9(1)V9(4).
027800 01  W-RSKSCOR-RETCD             PIC 9(4) COMP.
027900
028000*    BR-U5-3 ESCALATION-TREND WORK FIELDS
028100 01  MISC-WS-FLDS.
028200     05 W-CAT-SUB                PIC 9(01) COMP.
028300     05 W-SCAN-SUB               PIC 9(05) COMP.
028400     05 W-SWAP-NAME              PIC X(12).
028500     05 W-SWAP-COUNT             PIC 9(07) COMP.
028600     05 W-MIDPOINT-SUB           PIC 9(05) COMP.
028700     05 W-MIDPOINT-TS            PIC 9(15) COMP.
028800     05 W-MSGS-FIRST-HALF        PIC 9(07) COMP.
028900     05 W-MSGS-SECOND-HALF       PIC 9(07) COMP.
029000     05 W-FLAGS-FIRST-HALF       PIC 9(07) COMP.
029100     05 W-FLAGS-SECOND-HALF      PIC 9(07) COMP.
029200     05 W-DENOM1                 PIC 9(07) COMP.
029300     05 W-DENOM2                 PIC 9(07) COMP.
029400     05 W-RATE1                  PIC S9(1)V9(4) COMP-3.
029500     05 W-RATE2                  PIC S9(1)V9(4) COMP-3.
029600     05 W-RATE-CHANGE            PIC S9(3)V9(4) COMP-3.
029700
029800*    BR-U5-4 RELATIONSHIP-TAG LOOKUP WORK FIELDS - THE CONTACT
029900*    NAME IS LOWERED FOR A CASE-INSENSITIVE COMPARE AGAINST THE
030000*    ALREADY-LOWERED RT-T-NAME-KEY ENTRIES (SEE 055 BELOW)
030100 01  W-LC-CONTACT-NAME           PIC X(40).
030200 01  W-LC-FIRST-WORD             PIC X(40).
030300
030400 COPY ABENDREC.
030500
030600 PROCEDURE DIVISION.
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030800     PERFORM 100-LOAD-MESSAGES THRU 100-EXIT
030900         UNTIL NO-MORE-MSG.
031000     PERFORM 200-LOAD-CALLS THRU 200-EXIT
031100         UNTIL NO-MORE-CALLS.
031200     PERFORM 300-LOAD-INTENT-RESULTS THRU 300-EXIT
031300         UNTIL NO-MORE-INTENT.
031400     SORT SORTWK3
031500         ON DESCENDING KEY SRT-RISK-SCORE
031600         INPUT PROCEDURE IS 500-BUILD-AND-RELEASE THRU 500-EXIT
031700         OUTPUT PROCEDURE IS 700-RETURN-AND-WRITE THRU 700-EXIT.
031800     PERFORM 999-CLEANUP THRU 999-EXIT.
031900     MOVE +0 TO RETURN-CODE.
032000     GOBACK.
032100
032200 000-HOUSEKEEPING.
032300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032400     DISPLAY "******** BEGIN JOB CTPUPDT ********".
032500     ACCEPT  WS-DATE FROM DATE.
032600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
032700         CONTACT-TABLE
032800         RELATION-TABLE.
032900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033000     PERFORM 050-LOAD-RELATION-TABLE THRU 050-EXIT.
033100     PERFORM 900-READ-NORMMSG THRU 900-EXIT.
033200     PERFORM 905-READ-NORMCALL THRU 905-EXIT.
033300     PERFORM 910-READ-INTRSLT THRU 910-EXIT.
033400     IF NO-MORE-MSG AND NO-MORE-CALLS AND NO-MORE-INTENT
033500         MOVE "EMPTY INPUT FILES" TO ABEND-REASON
033600         GO TO 1000-ABEND-RTN.
033700 000-EXIT.
033800     EXIT.
033900*
034000 050-LOAD-RELATION-TABLE.
034100     PERFORM 915-READ-RELTAB THRU 915-EXIT.
034200     PERFORM 055-LOAD-ONE-RELTAB-REC THRU 055-EXIT
034300         UNTIL NO-MORE-RELTAB.
034400 050-EXIT.
034500     EXIT.
034600*
034700 055-LOAD-ONE-RELTAB-REC.
034800     ADD 1 TO RT-ENTRY-COUNT.
034900     MOVE RT-NAME-KEY TO RT-T-NAME-KEY(RT-ENTRY-COUNT).
035000     INSPECT RT-T-NAME-KEY(RT-ENTRY-COUNT) CONVERTING
035100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
035200         "abcdefghijklmnopqrstuvwxyz".
035300     MOVE RT-TAG-1 TO RT-T-TAG-1(RT-ENTRY-COUNT).
035400     MOVE RT-TAG-2 TO RT-T-TAG-2(RT-ENTRY-COUNT).
035500     MOVE RT-TAG-3 TO RT-T-TAG-3(RT-ENTRY-COUNT).
035600     PERFORM 915-READ-RELTAB THRU 915-EXIT.
035700 055-EXIT.
035800     EXIT.
035900*
036000 100-LOAD-MESSAGES.
036100     PERFORM 110-LOAD-ONE-MESSAGE THRU 110-EXIT
036200         UNTIL NO-MORE-MSG.
036300 100-EXIT.
036400     EXIT.
036500*
036600 110-LOAD-ONE-MESSAGE.
036700     IF NM-PHONE-NUMBER = SPACES
036800         MOVE "UNKNOWN" TO W-CONTACT-KEY
036900     ELSE
037000         MOVE NM-PHONE-NUMBER TO W-CONTACT-KEY.
037100     PERFORM 150-FIND-OR-ADD-CONTACT THRU 150-EXIT.
037200     ADD 1 TO CT-TOTAL-MESSAGES(CT-IDX).
037300     IF NM-CONTACT-NAME NOT = SPACES
037400         MOVE NM-CONTACT-NAME TO CT-CONTACT-NAME(CT-IDX)
037500         MOVE "Y" TO CT-NAME-FROM-MSG-SW(CT-IDX).
037600     IF CT-FIRST-CONTACT-MS(CT-IDX) = 0
037700         MOVE NM-TIMESTAMP-MS TO CT-FIRST-CONTACT-MS(CT-IDX).
037800     MOVE NM-TIMESTAMP-MS TO CT-LAST-CONTACT-MS(CT-IDX).
037900     IF CT-MSG-TS-COUNT(CT-IDX) < 300
038000         ADD 1 TO CT-MSG-TS-COUNT(CT-IDX)
038100         MOVE NM-TIMESTAMP-MS TO
038200             CT-MSG-TS(CT-IDX, CT-MSG-TS-COUNT(CT-IDX)).
038300     PERFORM 900-READ-NORMMSG THRU 900-EXIT.
038400 110-EXIT.
038500     EXIT.
038600*
038700*    SHARED BY ALL THREE LOAD PASSES - SEARCHES THE CONTACT
038800*    TABLE FOR W-CONTACT-KEY, ADDING A NEW ENTRY WHEN IT IS NOT
038900*    FOUND.  UNLIKE MSGEDIT/CALEDIT'S DEDUP SEARCH, THE CALLER
039000*    NEEDS THE MATCHING CT-IDX BACK, SO THE EXTRA INCREMENT THE
039100*    PERFORM VARYING LEAVES BEHIND ON A MATCH IS BACKED OFF.
039200 150-FIND-OR-ADD-CONTACT.
039300     MOVE "N" TO W-FOUND-SW.
039400     IF CT-ENTRY-COUNT > 0
039500         PERFORM 160-SEARCH-ONE-CONTACT THRU 160-EXIT
039600             VARYING CT-IDX FROM 1 BY 1
039700             UNTIL CT-IDX > CT-ENTRY-COUNT OR CT-KEY-FOUND.
039800     IF CT-KEY-FOUND
039900         SET CT-IDX DOWN BY 1
040000     ELSE
040100         ADD 1 TO CT-ENTRY-COUNT
040200         SET CT-IDX TO CT-ENTRY-COUNT
040300         INITIALIZE CT-ENTRY(CT-IDX)
040400         MOVE W-CONTACT-KEY TO CT-PHONE-NUMBER(CT-IDX)
040500         MOVE "N" TO CT-NAME-FROM-MSG-SW(CT-IDX).
040600 150-EXIT.
040700     EXIT.
040800*
040900 160-SEARCH-ONE-CONTACT.
041000     IF CT-PHONE-NUMBER(CT-IDX) = W-CONTACT-KEY
041100         MOVE "Y" TO W-FOUND-SW.
041200 160-EXIT.
041300     EXIT.
041400*
041500 200-LOAD-CALLS.
041600     PERFORM 210-LOAD-ONE-CALL THRU 210-EXIT
041700         UNTIL NO-MORE-CALLS.
041800 200-EXIT.
041900     EXIT.
042000*
042100 210-LOAD-ONE-CALL.
042200     IF NC-PHONE-NUMBER = SPACES
042300         MOVE "UNKNOWN" TO W-CONTACT-KEY
042400     ELSE
042500         MOVE NC-PHONE-NUMBER TO W-CONTACT-KEY.
042600     PERFORM 150-FIND-OR-ADD-CONTACT THRU 150-EXIT.
042700     ADD 1 TO CT-TOTAL-CALLS(CT-IDX).
042800     IF NOT CT-NAME-SET-BY-MSG(CT-IDX)
042900         IF NC-CONTACT-NAME NOT = SPACES
043000             MOVE NC-CONTACT-NAME TO CT-CONTACT-NAME(CT-IDX).
043100     PERFORM 905-READ-NORMCALL THRU 905-EXIT.
043200 210-EXIT.
043300     EXIT.
043400*
043500 300-LOAD-INTENT-RESULTS.
043600     PERFORM 310-LOAD-ONE-INTENT-REC THRU 310-EXIT
043700         UNTIL NO-MORE-INTENT.
043800 300-EXIT.
043900     EXIT.
044000*
044100 310-LOAD-ONE-INTENT-REC.
044200     IF IR-PHONE-NUMBER = SPACES
044300         MOVE "UNKNOWN" TO W-CONTACT-KEY
044400     ELSE
044500         MOVE IR-PHONE-NUMBER TO W-CONTACT-KEY.
044600     PERFORM 150-FIND-OR-ADD-CONTACT THRU 150-EXIT.
044700     ADD 1 TO CT-TOTAL-FLAGS(CT-IDX).
044800     EVALUATE TRUE
044900         WHEN IR-SEV-HIGH
045000             ADD 1 TO CT-HIGH-COUNT(CT-IDX)
045100         WHEN IR-SEV-MEDIUM
045200             ADD 1 TO CT-MEDIUM-COUNT(CT-IDX)
045300         WHEN OTHER
045400             ADD 1 TO CT-LOW-COUNT(CT-IDX)
045500     END-EVALUATE.
045600     PERFORM 320-TALLY-CATEGORIES THRU 320-EXIT.
045700     IF CT-FLAG-TS-COUNT(CT-IDX) < 300
045800         ADD 1 TO CT-FLAG-TS-COUNT(CT-IDX)
045900         MOVE IR-TIMESTAMP-MS TO
046000             CT-FLAG-TS(CT-IDX, CT-FLAG-TS-COUNT(CT-IDX)).
046100     PERFORM 910-READ-INTRSLT THRU 910-EXIT.
046200 310-EXIT.
046300     EXIT.
046400*
046500*    THE FIVE CATEGORY NAMES ARE FIXED (KWLISTS) SO THE TALLY IS
046600*    A FIRST-MATCH-OR-FIRST-EMPTY-SLOT SEARCH, NEVER A DYNAMIC
046700*    ADD PAST FIVE SLOTS.
046800 320-TALLY-CATEGORIES.
046900     PERFORM 325-TALLY-ONE-CATEGORY THRU 325-EXIT
047000         VARYING W-CAT-SUB FROM 1 BY 1 UNTIL W-CAT-SUB > 5.
047100 320-EXIT.
047200     EXIT.
047300*
047400 325-TALLY-ONE-CATEGORY.
047500     IF IR-KW-CAT(W-CAT-SUB) = SPACES
047600         GO TO 325-EXIT.
047700     MOVE "N" TO W-CAT-FOUND-SW.
047800     PERFORM 330-MATCH-ONE-CAT-SLOT THRU 330-EXIT
047900         VARYING W-SCAN-SUB FROM 1 BY 1
048000         UNTIL W-SCAN-SUB > 5 OR CAT-SLOT-FOUND.
048100 325-EXIT.
048200     EXIT.
048300*
048400 330-MATCH-ONE-CAT-SLOT.
048500     IF CT-CAT-NAME(CT-IDX, W-SCAN-SUB) = IR-KW-CAT(W-CAT-SUB)
048600         ADD 1 TO CT-CAT-COUNT(CT-IDX, W-SCAN-SUB)
048700         MOVE "Y" TO W-CAT-FOUND-SW
048800     ELSE IF CT-CAT-NAME(CT-IDX, W-SCAN-SUB) = SPACES
048900         MOVE IR-KW-CAT(W-CAT-SUB) TO
049000             CT-CAT-NAME(CT-IDX, W-SCAN-SUB)
049100         ADD 1 TO CT-CAT-COUNT(CT-IDX, W-SCAN-SUB)
049200         MOVE "Y" TO W-CAT-FOUND-SW.
049300 330-EXIT.
049400     EXIT.
049500*
049600 500-BUILD-AND-RELEASE.
049700     PERFORM 510-BUILD-ONE-PROFILE THRU 510-EXIT
049800         VARYING CT-IDX FROM 1 BY 1
049900         UNTIL CT-IDX > CT-ENTRY-COUNT.
050000 500-EXIT.
050100     EXIT.
050200*
050300 510-BUILD-ONE-PROFILE.
050400     MOVE CT-PHONE-NUMBER(CT-IDX) TO CP-PHONE-NUMBER.
050500     IF CT-CONTACT-NAME(CT-IDX) = SPACES
050600         MOVE "Unknown" TO CP-CONTACT-NAME
050700     ELSE
050800         MOVE CT-CONTACT-NAME(CT-IDX) TO CP-CONTACT-NAME.
050900     MOVE CT-TOTAL-MESSAGES(CT-IDX) TO CP-TOTAL-MESSAGES.
051000     MOVE CT-TOTAL-CALLS(CT-IDX) TO CP-TOTAL-CALLS.
051100     MOVE CT-TOTAL-FLAGS(CT-IDX) TO CP-TOTAL-FLAGS.
051200     MOVE CT-HIGH-COUNT(CT-IDX) TO CP-HIGH-COUNT.
051300     MOVE CT-MEDIUM-COUNT(CT-IDX) TO CP-MEDIUM-COUNT.
051400     MOVE CT-LOW-COUNT(CT-IDX) TO CP-LOW-COUNT.
051500     MOVE CT-FIRST-CONTACT-MS(CT-IDX) TO CP-FIRST-CONTACT-MS.
051600     MOVE CT-LAST-CONTACT-MS(CT-IDX) TO CP-LAST-CONTACT-MS.
051700     PERFORM 520-CALC-RISK-AND-LABEL THRU 520-EXIT.
051800     PERFORM 530-SORT-CATEGORY-BREAKDOWN THRU 530-EXIT.
051900     PERFORM 540-CALC-ESCALATION-TREND THRU 540-EXIT.
052000     PERFORM 550-LOOKUP-RELATIONSHIP-TAGS THRU 550-EXIT.
052100     RELEASE SORT-CTP-REC FROM CONTACT-PROFILE-REC.
052200 510-EXIT.
052300     EXIT.
052400*
052500*    BR-U5-1 (RISK SCORE) AND BR-U5-5 (FLAG RATE) ARE BOTH RUN
052600*    THROUGH RSKSCOR - SEE THE SUBPROGRAM'S OWN HEADER FOR WHY
052700*    ONE BOX WAS MADE TO DO BOTH.  BR-U5-2'S LABEL THRESHOLDS
052800*    ARE APPLIED LOCALLY RIGHT AFTER THE SCORE COMES BACK.
052900 520-CALC-RISK-AND-LABEL.
053000     MOVE CP-HIGH-COUNT TO WR-HIGH-COUNT.
053100     MOVE CP-MEDIUM-COUNT TO WR-MEDIUM-COUNT.
053200     MOVE CP-LOW-COUNT TO WR-LOW-COUNT.
053300     MOVE CP-TOTAL-FLAGS TO WR-TOTAL-FLAGS.
053400     MOVE CP-TOTAL-MESSAGES TO WR-TOTAL-MESSAGES.
053500     MOVE "R" TO WR-CALC-TYPE-SW.
053600     CALL "RSKSCOR" USING W-RISK-CALC-REC, W-RSKSCOR-RETCD.
053700     MOVE WR-RISK-SCORE-OUT TO CP-RISK-SCORE.
053800     MOVE "F" TO WR-CALC-TYPE-SW.
053900     CALL "RSKSCOR" USING W-RISK-CALC-REC, W-RSKSCOR-RETCD.
054000     MOVE WR-FLAG-RATE-OUT TO CP-FLAG-RATE.
054100     EVALUATE TRUE
054200         WHEN CP-RISK-SCORE < 15
054300             MOVE "LOW     " TO CP-RISK-LABEL
054400         WHEN CP-RISK-SCORE < 35
054500             MOVE "MEDIUM  " TO CP-RISK-LABEL
054600         WHEN CP-RISK-SCORE < 60
054700             MOVE "HIGH    " TO CP-RISK-LABEL
054800         WHEN OTHER
054900             MOVE "CRITICAL" TO CP-RISK-LABEL
055000     END-EVALUATE.
055100 520-EXIT.
055200     EXIT.
055300*
055400*    RL-6 WANTS THE FIVE CATEGORY SLOTS DESCENDING BY COUNT -
055500*    FIVE ENTRIES IS A BUBBLE SORT, NOT WORTH A TABLE SEARCH.
055600 530-SORT-CATEGORY-BREAKDOWN.
055700     PERFORM 532-COPY-ONE-CAT-SLOT THRU 532-EXIT
055800         VARYING W-CAT-SUB FROM 1 BY 1 UNTIL W-CAT-SUB > 5.
055900     PERFORM 535-BUBBLE-PASS THRU 535-EXIT
056000         VARYING W-SCAN-SUB FROM 1 BY 1 UNTIL W-SCAN-SUB > 4.
056100 530-EXIT.
056200     EXIT.
056300*
056400 532-COPY-ONE-CAT-SLOT.
056500     MOVE CT-CAT-NAME(CT-IDX, W-CAT-SUB) TO
056600         CP-CAT-NAME(W-CAT-SUB).
056700     MOVE CT-CAT-COUNT(CT-IDX, W-CAT-SUB) TO
056800         CP-CAT-COUNT(W-CAT-SUB).
056900 532-EXIT.
057000     EXIT.
057100*
057200 535-BUBBLE-PASS.
057300     PERFORM 538-COMPARE-SWAP THRU 538-EXIT
057400         VARYING W-CAT-SUB FROM 1 BY 1
057500         UNTIL W-CAT-SUB > 5 - W-SCAN-SUB.
057600 535-EXIT.
057700     EXIT.
057800*
057900 538-COMPARE-SWAP.
058000     IF CP-CAT-COUNT(W-CAT-SUB) < CP-CAT-COUNT(W-CAT-SUB + 1)
058100         MOVE CP-CAT-NAME(W-CAT-SUB) TO W-SWAP-NAME
058200         MOVE CP-CAT-COUNT(W-CAT-SUB) TO W-SWAP-COUNT
058300         MOVE CP-CAT-NAME(W-CAT-SUB + 1) TO CP-CAT-NAME(W-CAT-SUB)
058400         MOVE CP-CAT-COUNT(W-CAT-SUB + 1) TO
058500             CP-CAT-COUNT(W-CAT-SUB)
058600         MOVE W-SWAP-NAME TO CP-CAT-NAME(W-CAT-SUB + 1)
058700         MOVE W-SWAP-COUNT TO CP-CAT-COUNT(W-CAT-SUB + 1).
058800 538-EXIT.
058900     EXIT.
059000*
059100*    BR-U5-3 - FEWER THAN 5 MESSAGES IS UNKNOWN.  OTHERWISE THE
059200*    MIDPOINT TIMESTAMP SPLITS THE CONTACT'S MESSAGE TIMESTAMPS
059300*    (ALREADY IN ASCENDING ORDER - NORMMSG IS SORTED ASCENDING
059400*    BY MSGEDIT) INTO A FIRST AND SECOND HALF, AND THE FLAG RATE
059500*    OF EACH HALF IS COMPARED.
059600 540-CALC-ESCALATION-TREND.
059700     IF CT-TOTAL-MESSAGES(CT-IDX) < 5
059800         MOVE "UNKNOWN      " TO CP-ESCALATION-TREND
059900         GO TO 540-EXIT.
060000     COMPUTE W-MIDPOINT-SUB = (CT-MSG-TS-COUNT(CT-IDX) / 2) + 1.
060100     MOVE CT-MSG-TS(CT-IDX, W-MIDPOINT-SUB) TO W-MIDPOINT-TS.
060200     MOVE 0 TO W-MSGS-FIRST-HALF.
060300     MOVE 0 TO W-MSGS-SECOND-HALF.
060400     PERFORM 545-COUNT-ONE-MSG-HALF THRU 545-EXIT
060500         VARYING W-SCAN-SUB FROM 1 BY 1
060600         UNTIL W-SCAN-SUB > CT-MSG-TS-COUNT(CT-IDX).
060700     MOVE 0 TO W-FLAGS-FIRST-HALF.
060800     MOVE 0 TO W-FLAGS-SECOND-HALF.
060900     PERFORM 548-COUNT-ONE-FLAG-HALF THRU 548-EXIT
061000         VARYING W-SCAN-SUB FROM 1 BY 1
061100         UNTIL W-SCAN-SUB > CT-FLAG-TS-COUNT(CT-IDX).
061200     PERFORM 560-CLASSIFY-TREND THRU 560-EXIT.
061300 540-EXIT.
061400     EXIT.
061500*
061600 545-COUNT-ONE-MSG-HALF.
061700     IF CT-MSG-TS(CT-IDX, W-SCAN-SUB) < W-MIDPOINT-TS
061800         ADD 1 TO W-MSGS-FIRST-HALF
061900     ELSE
062000         ADD 1 TO W-MSGS-SECOND-HALF.
062100 545-EXIT.
062200     EXIT.
062300*
062400 548-COUNT-ONE-FLAG-HALF.
062500     IF CT-FLAG-TS(CT-IDX, W-SCAN-SUB) < W-MIDPOINT-TS
062600         ADD 1 TO W-FLAGS-FIRST-HALF
062700     ELSE
062800         ADD 1 TO W-FLAGS-SECOND-HALF.
062900 548-EXIT.
063000     EXIT.
063100*
063200 560-CLASSIFY-TREND.
063300     MOVE W-MSGS-FIRST-HALF TO W-DENOM1.
063400     IF W-DENOM1 = 0
063500         MOVE 1 TO W-DENOM1.
063600     MOVE W-MSGS-SECOND-HALF TO W-DENOM2.
063700     IF W-DENOM2 = 0
063800         MOVE 1 TO W-DENOM2.
063900     COMPUTE W-RATE1 ROUNDED = W-FLAGS-FIRST-HALF / W-DENOM1.
064000     COMPUTE W-RATE2 ROUNDED = W-FLAGS-SECOND-HALF / W-DENOM2.
064100     IF W-RATE1 = 0 AND W-RATE2 = 0
064200         MOVE "STABLE       " TO CP-ESCALATION-TREND
064300     ELSE IF W-RATE1 = 0 AND W-RATE2 > 0
064400         MOVE "ESCALATING   " TO CP-ESCALATION-TREND
064500     ELSE
064600         COMPUTE W-RATE-CHANGE ROUNDED =
064700             (W-RATE2 - W-RATE1) / W-RATE1
064800         IF W-RATE-CHANGE > .25
064900             MOVE "ESCALATING   " TO CP-ESCALATION-TREND
065000         ELSE IF W-RATE-CHANGE < -.25
065100             MOVE "DE-ESCALATING" TO CP-ESCALATION-TREND
065200         ELSE
065300             MOVE "STABLE       " TO CP-ESCALATION-TREND.
065400 560-EXIT.
065500     EXIT.
065600*
065700*    BR-U5-4 - CASE-INSENSITIVE MATCH OF THE CONTACT NAME, OR
065800*    ITS FIRST WORD, AGAINST THE RELATIONSHIP TABLE.  THE TABLE
065900*    ENTRIES WERE ALREADY LOWERED AT LOAD TIME (055 ABOVE) SO
066000*    ONLY THE CONTACT NAME HAS TO BE LOWERED HERE.
066100 550-LOOKUP-RELATIONSHIP-TAGS.
066200     MOVE SPACES TO CP-RELATIONSHIP-TAGS(1).
066300     MOVE SPACES TO CP-RELATIONSHIP-TAGS(2).
066400     MOVE SPACES TO CP-RELATIONSHIP-TAGS(3).
066500     IF CT-CONTACT-NAME(CT-IDX) = SPACES
066600         GO TO 550-EXIT.
066700     IF RT-ENTRY-COUNT = 0
066800         GO TO 550-EXIT.
066900     MOVE CT-CONTACT-NAME(CT-IDX) TO W-LC-CONTACT-NAME.
067000     INSPECT W-LC-CONTACT-NAME CONVERTING
067100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
067200         "abcdefghijklmnopqrstuvwxyz".
067300     PERFORM 555-EXTRACT-FIRST-WORD THRU 555-EXIT.
067400     MOVE "N" TO W-RT-FOUND-SW.
067500     PERFORM 558-MATCH-ONE-RELTAB-ENTRY THRU 558-EXIT
067600         VARYING RT-IDX FROM 1 BY 1
067700         UNTIL RT-IDX > RT-ENTRY-COUNT OR RT-KEY-MATCHED.
067800 550-EXIT.
067900     EXIT.
068000*
068100 555-EXTRACT-FIRST-WORD.
068200     MOVE SPACES TO W-LC-FIRST-WORD.
068300     UNSTRING W-LC-CONTACT-NAME DELIMITED BY SPACE
068400         INTO W-LC-FIRST-WORD.
068500 555-EXIT.
068600     EXIT.
068700*
068800 558-MATCH-ONE-RELTAB-ENTRY.
068900     IF RT-T-NAME-KEY(RT-IDX) = W-LC-CONTACT-NAME
069000         OR RT-T-NAME-KEY(RT-IDX) = W-LC-FIRST-WORD
069100         MOVE RT-T-TAG-1(RT-IDX) TO CP-RELATIONSHIP-TAGS(1)
069200         MOVE RT-T-TAG-2(RT-IDX) TO CP-RELATIONSHIP-TAGS(2)
069300         MOVE RT-T-TAG-3(RT-IDX) TO CP-RELATIONSHIP-TAGS(3)
069400         MOVE "Y" TO W-RT-FOUND-SW.
069500 558-EXIT.
069600     EXIT.
069700*
069800 700-RETURN-AND-WRITE.
069900     MOVE "Y" TO MORE-SORTWK-SW.
070000     PERFORM 710-RETURN-ONE-REC THRU 710-EXIT
070100         UNTIL NO-MORE-SORTWK.
070200 700-EXIT.
070300     EXIT.
070400*
070500 710-RETURN-ONE-REC.
070600     RETURN SORTWK3 INTO CONTACT-PROFILE-REC
070700         AT END
070800             MOVE "N" TO MORE-SORTWK-SW
070900             GO TO 710-EXIT.
071000     WRITE CTP-REC-DATA FROM CONTACT-PROFILE-REC.
071100     ADD 1 TO PROFILES-WRITTEN.
071200 710-EXIT.
071300     EXIT.
071400*
071500 800-OPEN-FILES.
071600     MOVE "800-OPEN-FILES" TO PARA-NAME.
071700     OPEN INPUT NORMMSG, NORMCALL, INTRSLT, RELTAB.
071800     OPEN OUTPUT CTPROF, SYSOUT.
071900 800-EXIT.
072000     EXIT.
072100*
072200 850-CLOSE-FILES.
072300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072400     CLOSE NORMMSG, NORMCALL, INTRSLT, RELTAB, CTPROF, SYSOUT.
072500 850-EXIT.
072600     EXIT.
072700*
072800 900-READ-NORMMSG.
072900     READ NORMMSG INTO NORM-MESSAGE-REC
073000         AT END MOVE "N" TO MORE-MSG-SW
073100         GO TO 900-EXIT
073200     END-READ.
073300     ADD 1 TO MESSAGES-READ.
073400 900-EXIT.
073500     EXIT.
073600*
073700 905-READ-NORMCALL.
073800     READ NORMCALL INTO NORM-CALL-REC
073900         AT END MOVE "N" TO MORE-CALL-SW
074000         GO TO 905-EXIT
074100     END-READ.
074200     ADD 1 TO CALLS-READ.
074300 905-EXIT.
074400     EXIT.
074500*
074600 910-READ-INTRSLT.
074700     READ INTRSLT INTO INTENT-RESULT-REC
074800         AT END MOVE "N" TO MORE-INTENT-SW
074900         GO TO 910-EXIT
075000     END-READ.
075100     ADD 1 TO INTENT-RECS-READ.
075200 910-EXIT.
075300     EXIT.
075400*
075500 915-READ-RELTAB.
075600     READ RELTAB INTO DCLRELTAB
075700         AT END MOVE "N" TO MORE-RELTAB-SW
075800         GO TO 915-EXIT
075900     END-READ.
076000     ADD 1 TO RELTAB-RECS-READ.
076100 915-EXIT.
076200     EXIT.
076300*
076400 999-CLEANUP.
076500     MOVE "999-CLEANUP" TO PARA-NAME.
076600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076700     DISPLAY "** MESSAGES READ **".
076800     DISPLAY MESSAGES-READ.
076900     DISPLAY "** CALLS READ **".
077000     DISPLAY CALLS-READ.
077100     DISPLAY "** INTENT RESULTS READ **".
077200     DISPLAY INTENT-RECS-READ.
077300     DISPLAY "** RELATIONSHIP TABLE ENTRIES LOADED **".
077400     DISPLAY RT-ENTRY-COUNT.
077500     DISPLAY "** CONTACTS PROFILED **".
077600     DISPLAY CT-ENTRY-COUNT.
077700     DISPLAY "** PROFILES WRITTEN **".
077800     DISPLAY PROFILES-WRITTEN.
077900     DISPLAY "******** NORMAL END OF JOB CTPUPDT ********".
078000 999-EXIT.
078100     EXIT.
078200*
078300 1000-ABEND-RTN.
078400     WRITE SYSOUT-REC FROM ABEND-REC.
078500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078600     DISPLAY "*** ABNORMAL END OF JOB - CTPUPDT ***" UPON CONSOLE.
078700     DIVIDE ZERO-VAL INTO ONE-VAL.
