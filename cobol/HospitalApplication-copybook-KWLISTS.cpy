000100******************************************************************
000200* DCLGEN TABLE(DDS0001.HLTHPLAN)                                 *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(KWLISTS))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... RETIRED.  THIS IS NO LONGER A DCLGEN OF THE HEALTH-PLAN    *
000900* TABLE - IT IS THE FIVE STATIC KEYWORD DICTIONARIES THE INTENT  *
001000* SEARCH PASS SCANS EACH MESSAGE BODY AGAINST (BR-U3-1).  BANNER *
001100* LEFT IN PLACE, CHANGE LOG BELOW EXPLAINS WHY.                  *
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    DATE     WHO  REQUEST    DESCRIPTION                        *
001500*    -------- ---- ---------- -----------------------------------*
001600*    06/21/14  RLM HD-0514    CONVERTED FROM DCLHLTHPLAN - EACH  *
001700*                             CATEGORY IS ONE LONG ASTERISK-     *
001800*                             DELIMITED LITERAL, UNSTRUNG A WORD *
001900*                             AT A TIME BY KWSCAN                *
002000*    09/30/15  JS  HD-0529    ADDED SEVERITY RANK TABLE (BR-U3-2)*
002100*    02/02/99  AK  Y2K-0010   REVIEWED - NO DATE FIELDS, NOTHING *
002200*                             TO CHANGE, LOGGED FOR THE INVENTORY*
002300*    05/11/21  RLM HD-0598    CUSTODY LIST'S "GAL " ENTRY CARRIES*
002400*                             ITS TRAILING SPACE ON PURPOSE - DO *
002500*                             NOT LET AN EDITOR STRIP IT         *
002600******************************************************************
002700 01  KEYWORD-DICTIONARIES.
002800     05  KW-INSULT-LIST
002900             PIC X(230) VALUE
003000         "stupid*idiot*dumb*worthless*pathetic*loser*moron*u
003100-    "seless*garbage*trash*disgusting*failure*incompeten
003200-    "t*ignorant*ugly*hate you*shut up*you never*you alw
003300-    "ays*you are the problem*typical you*piece of work*
003400-    "embarrassment*joke*waste of*".
003500     05  KW-INSULT-COUNT     PIC 9(03) COMP VALUE 25.
003600     05  KW-THREAT-LIST
003700             PIC X(325) VALUE
003800         "you will regret*i will make sure*watch yourself*yo
003900-    "u better*or else*i will destroy*see what happens*i
004000-    " will take*you will lose*ill take the kids*i'll ta
004100-    "ke the kids*take everything*lawyer*sue you*court*r
004200-    "estraining order*call the police*report you*expose
004300-    " you*tell everyone*you have no idea what*make your
004400-    " life*won't get away*".
004500     05  KW-THREAT-COUNT     PIC 9(03) COMP VALUE 23.
004600     05  KW-MANIPULATION-LIST
004700             PIC X(440) VALUE
004800         "after everything i*you never care*only think of yo
004900-    "urself*nobody else would*look what you made*you ma
005000-    "de me do*if you loved me*you owe me*i gave up ever
005100-    "ything*you always do this*this is your fault*you r
005200-    "uined*because of you*how could you*you should feel
005300-    "*stop playing victim*you imagined*did not happen*t
005400-    "hat never happened*you are crazy*you are insane*yo
005500-    "u are overreacting*so sensitive*too emotional*no o
005600-    "ne will believe*no one believes you*".
005700     05  KW-MANIPULATION-COUNT     PIC 9(03) COMP VALUE 26.
005800     05  KW-CUSTODY-LIST
005900             PIC X(375) VALUE
006000         "custody*visitation*parenting time*the kids*our kid
006100-    "s*my kids*the children*our children*pickup*drop of
006200-    "f*drop-off*pick up*pick-up*school*daycare*child su
006300-    "pport*guardian*parenting plan*holiday*court order*
006400-    "modification*contempt*guardian ad litem*gal *media
006500-    "tor*mediation*custody hearing*judge*attorney*super
006600-    "vised visit*unsupervised*physical custody*legal cu
006700-    "stody*primary residence*".
006800     05  KW-CUSTODY-COUNT     PIC 9(03) COMP VALUE 34.
006900     05  KW-POSITIVE-LIST
007000             PIC X(255) VALUE
007100         "i love you*love you*i appreciate*thank you*i'm sor
007200-    "ry*im sorry*proud of you*you are amazing*you are g
007300-    "reat*i miss you*thinking of you*i care*you matter*
007400-    "well done*good job*i support*here for you*i unders
007500-    "tand*i believe you*you are doing great*so grateful
007600-    "*".
007700     05  KW-POSITIVE-COUNT     PIC 9(03) COMP VALUE 21.
007800*
007900*   SEVERITY RANK BY CATEGORY (BR-U3-2) - HIGHEST RANK AMONG
008000*   CATEGORIES MATCHED ON A MESSAGE DECIDES HIGH/MEDIUM/LOW.
008100 01  CATEGORY-SEVERITY-TABLE.
008200     05  CS-RANK-THREAT         PIC 9(01) COMP VALUE 3.
008300     05  CS-RANK-INSULT         PIC 9(01) COMP VALUE 2.
008400     05  CS-RANK-MANIPULATION   PIC 9(01) COMP VALUE 2.
008500     05  CS-RANK-CUSTODY        PIC 9(01) COMP VALUE 1.
008600     05  CS-RANK-POSITIVE       PIC 9(01) COMP VALUE 0.
008700*
008800*   WORK FIELDS SHARED WITH KWSCAN - ONE WORD AT A TIME IS
008900*   UNSTRUNG OUT OF A CATEGORY LIST AND TALLIED AGAINST THE
009000*   MESSAGE BODY BEING SCANNED.
009100 01  KWSCAN-WORK-AREA.
009200     05  KW-SCAN-LIST           PIC X(440).
009300     05  KW-SCAN-WORD           PIC X(25).
009400     05  KW-SCAN-WORD-LEN       PIC 9(02) COMP.
009500     05  KW-SCAN-SUB            PIC 9(03) COMP.
009600     05  KW-SCAN-TALLY          PIC 9(04) COMP.
009700     05  KW-SCAN-MATCHED        PIC X(01).
009800         88  KW-WORD-MATCHED     VALUE "Y".
009900         88  KW-WORD-NOT-MATCHED VALUE "N".
