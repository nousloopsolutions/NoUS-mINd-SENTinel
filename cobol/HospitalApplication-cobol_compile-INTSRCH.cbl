000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INTSRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE KEYWORD-ONLY INTENT ANALYSIS PASS
001300*          (U3/U4).  IT READS THE SORTED NORMALIZED MESSAGE FILE,
001400*          DROPS GHOST RECORDS (BR-U3-3), LOADS THE SURVIVORS
001500*          INTO A WORKING-STORAGE TABLE SO EACH ONE CAN LOOK AT
001600*          ITS NEIGHBORS FOR THE CONTEXT WINDOW (BR-U3-4), THEN
001700*          SCANS EACH SURVIVOR AGAINST THE FIVE CATEGORY
001800*          DICTIONARIES IN KWLISTS (BR-U3-1) THROUGH THE CALLED
001900*          SUBPROGRAM KWSCAN, RANKS SEVERITY (BR-U3-2), AND
002000*          WRITES ONE INTENT-RESULT-REC FOR EVERY MESSAGE THAT
002100*          HIT AT LEAST ONE CATEGORY.
002200*
002300*          THIS PASS NEVER GETS A SECOND OPINION FROM OUTSIDE
002400*          THE KEYWORD TABLES - EVERY RESULT OUT OF THIS JOB IS
002500*          CONFIRMED="Y" AND DETECTION-MODE="KEYWORD" (U4'S
002510*          KEYWORD-ONLY PATH).
002600*
002700******************************************************************
002800
002900          INPUT FILE              -   DDS0001.NORMMSG
003000
003100          OUTPUT FILE PRODUCED    -   DDS0001.INTRSLT
003200
003300          DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG
003700*    DATE     WHO  REQUEST    DESCRIPTION
003800*    -------- ---- ---------- ----------------------------------
003900*    01/01/08  RLM HD-0506    ORIGINAL - RENAMED AND REWORKED
004000*                             FROM THE OLD PATIENT-TREATMENT
004100*                             SEARCH SHAPE (SAME TABLE-LOAD-THEN-
004200*                             SCAN SHAPE, NEW CONTENT)
004300*    09/30/15  JS  HD-0530    FOLDED THE OLD SEPARATE CONTEXT-
004400*                             WINDOW PASS IN HERE (BR-U3-4) -
004500*                             ONE TABLE SERVES BOTH THE SCAN AND
004600*                             THE LOOKBACK/LOOKAHEAD
004700*    02/02/99  AK  Y2K-0017   REVIEWED - TIMESTAMP IS EPOCH MS,
004800*                             NOTHING TO CHANGE, LOGGED FOR THE
004900*                             INVENTORY
005000*    11/14/19  KPT HD-0572    RAISED THE MESSAGE TABLE TO 5000
005100*                             ENTRIES AFTER A LARGE EXPORT BLEW
005200*                             THROUGH THE OLD 2000-ENTRY LIMIT
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT NORMMSG
006800     ASSIGN TO UT-S-NORMMSG
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT INTRSLT
007300     ASSIGN TO UT-S-INTRSLT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700 FD  NORMMSG
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 455 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS NORM-MSG-REC-DATA.
009300 01  NORM-MSG-REC-DATA PIC X(455).
009400
009500****** INTENT RESULT FILE - RL-5, CONSUMED BY CTPUPDT AND SENTRPT
009600 FD  INTRSLT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 1780 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS INT-RSLT-REC-DATA.
010200 01  INT-RSLT-REC-DATA PIC X(1780).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  OFCODE                  PIC X(2).
010800         88 CODE-WRITE    VALUE SPACES.
010900
011000 COPY MSGREC.
011100 COPY INTREC.
011200 COPY KWLISTS.
011300
011400 77  WS-DATE                     PIC 9(6).
011500
011600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011700     05 MESSAGES-READ            PIC 9(7) COMP.
011800     05 MESSAGES-GHOSTED         PIC 9(7) COMP.
011900     05 MESSAGES-SURVIVING       PIC 9(7) COMP.
012000     05 CANDIDATES-FLAGGED       PIC 9(7) COMP.
012100
012200*    SURVIVING-MESSAGE TABLE - LOADED ONCE, SCANNED ONCE. HOLDS
012300*    ENOUGH OF EACH NORM-MESSAGE-REC TO SCAN THE BODY AND BUILD
012400*    THE CONTEXT WINDOW WITHOUT RE-READING THE INPUT FILE.
012500 01  MSG-TABLE.
012600     05  TBL-COUNT               PIC 9(05) COMP VALUE 0.
012700     05  TBL-ENTRY OCCURS 5000 TIMES
012800                  INDEXED BY TBL-IDX.
012900         10  TE-TIMESTAMP-MS     PIC 9(15).
013000         10  TE-DIRECTION        PIC X(10).
013100         10  TE-CONTACT-NAME     PIC X(40).
013200         10  TE-PHONE-NUMBER     PIC X(30).
013300         10  TE-MSG-TYPE         PIC X(03).
013400         10  TE-DATE-STR         PIC X(19).
013500         10  TE-BODY             PIC X(300).
013600         10  FILLER              PIC X(02).
013700
013800 01  MISC-WS-FLDS.
013900     05  W-LC-BODY               PIC X(300).
014000     05  W-HIGHEST-RANK          PIC 9(01) COMP.
014100     05  W-THIS-RANK             PIC 9(01) COMP.
014200     05  W-CAT-NAME              PIC X(12).
014300     05  W-SCAN-IDX              PIC S9(05) COMP.
014400     05  W-CNT-BEFORE            PIC 9(01) COMP.
014500     05  W-CNT-AFTER             PIC 9(01) COMP.
014600     05  W-SUMMARY-PTR           PIC 9(03) COMP.
014700
014800*    CONTACT-KEY WORK FIELDS - PHONE NUMBER, ELSE CONTACT NAME
014900*    WHEN PHONE IS BLANK (SAME RULE BR-U3-4 AND U5 STEP 1 USE).
015000 01  W-CURRENT-KEY-GROUP.
015100     05  CK-PHONE                PIC X(30).
015200     05  CK-NAME                 PIC X(40).
015300 01  W-CURRENT-KEY REDEFINES W-CURRENT-KEY-GROUP
015400                              PIC X(70).
015500 01  W-OTHER-KEY-GROUP.
015600     05  OK-PHONE                PIC X(30).
015700     05  OK-NAME                 PIC X(40).
015800 01  W-OTHER-KEY REDEFINES W-OTHER-KEY-GROUP
015900                            PIC X(70).
016000
016100*    PARAMETERS PASSED TO THE CALLED SUBPROGRAM KWSCAN
016200 01  KWSCAN-CALL-FIELDS.
016300     05  W-KS-MATCH-TALLY        PIC 9(04) COMP.
016400     05  W-KS-SAMPLE-WORD        PIC X(25).
016500     05  W-KS-MATCHED-SW         PIC X(01).
016600         88  W-KS-WAS-MATCHED    VALUE "Y".
016700     05  W-KS-RETURN-CD          PIC S9(4) COMP.
016800
016900 01  FLAGS-AND-SWITCHES.
017000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017100         88 NO-MORE-DATA VALUE "N".
017200     05  SAME-CONTACT-SW         PIC X(01) VALUE "N".
017300         88 SAME-CONTACT-FOUND   VALUE "Y".
017400
017500 COPY ABENDREC.
017600
017700 PROCEDURE DIVISION.
017800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017900     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
018000     PERFORM 400-SCAN-ALL-MESSAGES THRU 400-EXIT
018100         VARYING TBL-IDX FROM 1 BY 1 UNTIL TBL-IDX > TBL-COUNT.
018200     PERFORM 999-CLEANUP THRU 999-EXIT.
018300     MOVE +0 TO RETURN-CODE.
018400     GOBACK.
018500
018600 000-HOUSEKEEPING.
018700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800     DISPLAY "******** BEGIN JOB INTSRCH ********".
018900     ACCEPT  WS-DATE FROM DATE.
019000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019100     OPEN INPUT NORMMSG.
019200     OPEN OUTPUT INTRSLT, SYSOUT.
019300     PERFORM 900-READ-NORMMSG THRU 900-EXIT.
019400     IF NO-MORE-DATA
019500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019600         GO TO 1000-ABEND-RTN.
019700 000-EXIT.
019800     EXIT.
019900*
020000*    BUILD PHASE - GHOST FILTER (BR-U3-3), THEN LOAD THE
020100*    SURVIVOR INTO THE TABLE SCANNED LATER.
020200 100-MAINLINE.
020300     MOVE "100-MAINLINE" TO PARA-NAME.
020400     IF NM-BODY = SPACES OR NM-TIMESTAMP-MS = 0
020500         ADD 1 TO MESSAGES-GHOSTED
020600         GO TO 100-LOAD-SKIP.
020700     ADD 1 TO TBL-COUNT.
020800     MOVE NM-TIMESTAMP-MS  TO TE-TIMESTAMP-MS (TBL-COUNT).
020900     MOVE NM-DIRECTION     TO TE-DIRECTION    (TBL-COUNT).
021000     MOVE NM-CONTACT-NAME  TO TE-CONTACT-NAME  (TBL-COUNT).
021100     MOVE NM-PHONE-NUMBER  TO TE-PHONE-NUMBER  (TBL-COUNT).
021200     MOVE NM-MSG-TYPE      TO TE-MSG-TYPE      (TBL-COUNT).
021300     MOVE NM-DATE-STR      TO TE-DATE-STR      (TBL-COUNT).
021400     MOVE NM-BODY          TO TE-BODY          (TBL-COUNT).
021500     ADD 1 TO MESSAGES-SURVIVING.
021600 100-LOAD-SKIP.
021700     PERFORM 900-READ-NORMMSG THRU 900-EXIT.
021800 100-EXIT.
021900     EXIT.
022000*
022100*    SCAN PHASE - ONE PASS OVER THE SURVIVOR TABLE, IN THE SAME
022200*    ASCENDING-TIMESTAMP ORDER MSGEDIT WROTE THE INPUT FILE IN.
022300 400-SCAN-ALL-MESSAGES.
022400     PERFORM 410-SCAN-ONE-MESSAGE THRU 410-EXIT.
022500 400-EXIT.
022600     EXIT.
022700*
022800 410-SCAN-ONE-MESSAGE.
022900     MOVE TE-BODY(TBL-IDX) TO W-LC-BODY.
023000     INSPECT W-LC-BODY CONVERTING
023100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
023200         "abcdefghijklmnopqrstuvwxyz".
023300     MOVE 0 TO W-HIGHEST-RANK.
023400     MOVE SPACES TO IR-KW-CATEGORIES.
023500     MOVE 0 TO W-SUMMARY-PTR.
023600
023700     PERFORM 310-SCAN-ONE-CATEGORY THRU 310-EXIT
023800         VARYING W-SCAN-IDX FROM 1 BY 1 UNTIL W-SCAN-IDX > 5.
023900
024000     IF KC-ALL-CATEGORIES = SPACES
024100         GO TO 410-EXIT.
024200
024300*    RL-5'S RECORD-ID IS THE MESSAGE'S POSITION IN THE SORTED,
024400*    GHOST-FILTERED SET - THE TABLE INDEX SERVES THAT DIRECTLY.
024500     MOVE TBL-IDX                   TO IR-RECORD-ID.
024600     MOVE TE-TIMESTAMP-MS(TBL-IDX)  TO IR-TIMESTAMP-MS.
024700     MOVE TE-DATE-STR(TBL-IDX)      TO IR-DATE-STR.
024800     MOVE TE-DIRECTION(TBL-IDX)     TO IR-DIRECTION.
024900     MOVE TE-CONTACT-NAME(TBL-IDX)  TO IR-CONTACT-NAME.
025000     MOVE TE-PHONE-NUMBER(TBL-IDX)  TO IR-PHONE-NUMBER.
025100     MOVE TE-MSG-TYPE(TBL-IDX)      TO IR-MSG-TYPE.
025200     MOVE TE-BODY(TBL-IDX)          TO IR-BODY.
025300     MOVE TE-BODY(TBL-IDX)          TO IR-FLAGGED-QUOTE.
025400     MOVE "Y" TO IR-CONFIRMED.
025500     MOVE "KEYWORD" TO IR-DETECTION-MODE.
025600
025700     IF W-HIGHEST-RANK >= 3
025800         MOVE "HIGH  " TO IR-KW-SEVERITY
025900     ELSE IF W-HIGHEST-RANK >= 2
026000         MOVE "MEDIUM" TO IR-KW-SEVERITY
026100     ELSE
026200         MOVE "LOW   " TO IR-KW-SEVERITY.
026300
026400     PERFORM 340-BUILD-CONTEXT-SUMMARY THRU 340-EXIT.
026500     PERFORM 460-BUILD-CONTEXT-WINDOW THRU 460-EXIT.
026600
026700     MOVE INTENT-RESULT-REC TO INT-RSLT-REC-DATA.
026800     WRITE INT-RSLT-REC-DATA.
026900     ADD 1 TO CANDIDATES-FLAGGED.
027000 410-EXIT.
027100     EXIT.
027200*
027300*    ONE CATEGORY DICTIONARY PER CALL TO KWSCAN (BR-U3-1).
027400*    W-SCAN-IDX SELECTS WHICH LIST/NAME/RANK IS CHECKED THIS TIME.
027500 310-SCAN-ONE-CATEGORY.
027600     EVALUATE W-SCAN-IDX
027700         WHEN 1
027800             MOVE KW-INSULT-LIST      TO KW-SCAN-LIST
027900             MOVE "INSULT"            TO W-CAT-NAME
028000             MOVE CS-RANK-INSULT      TO W-THIS-RANK
028100         WHEN 2
028200             MOVE KW-THREAT-LIST      TO KW-SCAN-LIST
028300             MOVE "THREAT"            TO W-CAT-NAME
028400             MOVE CS-RANK-THREAT      TO W-THIS-RANK
028500         WHEN 3
028600             MOVE KW-MANIPULATION-LIST TO KW-SCAN-LIST
028700             MOVE "MANIPULATION"       TO W-CAT-NAME
028800             MOVE CS-RANK-MANIPULATION TO W-THIS-RANK
028900         WHEN 4
029000             MOVE KW-CUSTODY-LIST     TO KW-SCAN-LIST
029100             MOVE "CUSTODY"           TO W-CAT-NAME
029200             MOVE CS-RANK-CUSTODY     TO W-THIS-RANK
029300         WHEN 5
029400             MOVE KW-POSITIVE-LIST    TO KW-SCAN-LIST
029500             MOVE "POSITIVE"          TO W-CAT-NAME
029600             MOVE CS-RANK-POSITIVE    TO W-THIS-RANK
029700     END-EVALUATE.
029800
029900     CALL "KWSCAN" USING
030000         W-LC-BODY
030100         KW-SCAN-LIST
030200         W-KS-MATCH-TALLY
030300         W-KS-SAMPLE-WORD
030400         W-KS-MATCHED-SW
030500         W-KS-RETURN-CD.
030600
030700     IF NOT W-KS-WAS-MATCHED
030800         GO TO 310-EXIT.
030900
031000     ADD 1 TO W-SUMMARY-PTR.
031100     MOVE W-CAT-NAME TO IR-KW-CAT(W-SUMMARY-PTR).
031200     IF W-THIS-RANK > W-HIGHEST-RANK
031300         MOVE W-THIS-RANK TO W-HIGHEST-RANK.
031400 310-EXIT.
031500     EXIT.
031600*
031700*    "KEYWORD DETECTION: <CAT>, <CAT>. NO LLM AVAILABLE FOR
031800*    DEEPER ANALYSIS." - RL-5'S CONTEXT-SUMMARY FIELD.
031900 340-BUILD-CONTEXT-SUMMARY.
032000     MOVE SPACES TO IR-CONTEXT-SUMMARY.
032100     MOVE 1 TO W-SUMMARY-PTR.
032200     STRING "Keyword detection: " DELIMITED BY SIZE
032300         INTO IR-CONTEXT-SUMMARY
032400         WITH POINTER W-SUMMARY-PTR.
032500     PERFORM 345-APPEND-ONE-CATEGORY THRU 345-EXIT
032600         VARYING W-SCAN-IDX FROM 1 BY 1 UNTIL W-SCAN-IDX > 5.
032700     STRING ". No LLM available for deeper analysis."
032800         DELIMITED BY SIZE INTO IR-CONTEXT-SUMMARY
032900         WITH POINTER W-SUMMARY-PTR.
033000 340-EXIT.
033100     EXIT.
033200*
033300 345-APPEND-ONE-CATEGORY.
033400     IF IR-KW-CAT(W-SCAN-IDX) = SPACES
033500         GO TO 345-EXIT.
033600     IF W-SCAN-IDX > 1 AND IR-KW-CAT(W-SCAN-IDX - 1) NOT = SPACES
033700         STRING ", " DELIMITED BY SIZE
033800             INTO IR-CONTEXT-SUMMARY
033900             WITH POINTER W-SUMMARY-PTR.
034000     STRING IR-KW-CAT(W-SCAN-IDX) DELIMITED BY SPACE
034100         INTO IR-CONTEXT-SUMMARY
034200         WITH POINTER W-SUMMARY-PTR.
034300 345-EXIT.
034400     EXIT.
034500*
034600*    2 BEFORE + 2 AFTER, SAME CONTACT KEY (BR-U3-4).  EACH LINE
034700*    IS "[<DIRECTION>] <BODY FIRST 200 CHARS>".
034800 460-BUILD-CONTEXT-WINDOW.
034900     MOVE SPACES TO IR-CONTEXT-WINDOW.
035000     IF TE-PHONE-NUMBER(TBL-IDX) NOT = SPACES
035100         MOVE TE-PHONE-NUMBER(TBL-IDX) TO CK-PHONE
035200         MOVE SPACES TO CK-NAME
035300     ELSE
035400         MOVE SPACES TO CK-PHONE
035500         MOVE TE-CONTACT-NAME(TBL-IDX) TO CK-NAME.
035600
035700     MOVE 0 TO W-CNT-BEFORE.
035800     PERFORM 465-SCAN-BACKWARD THRU 465-EXIT
035900         VARYING W-SCAN-IDX FROM (TBL-IDX - 1) BY -1
036000         UNTIL W-SCAN-IDX < 1 OR W-CNT-BEFORE >= 2.
036100
036200     MOVE 0 TO W-CNT-AFTER.
036300     PERFORM 470-SCAN-FORWARD THRU 470-EXIT
036400         VARYING W-SCAN-IDX FROM (TBL-IDX + 1) BY 1
036500         UNTIL W-SCAN-IDX > TBL-COUNT OR W-CNT-AFTER >= 2.
036600 460-EXIT.
036700     EXIT.
036800*
036900 465-SCAN-BACKWARD.
037000     PERFORM 480-SAME-CONTACT-CHECK THRU 480-EXIT.
037100     IF NOT SAME-CONTACT-FOUND
037200         GO TO 465-EXIT.
037300     ADD 1 TO W-CNT-BEFORE.
037400     IF W-CNT-BEFORE = 1
037500         STRING "[" DELIMITED BY SIZE
037600             TE-DIRECTION(W-SCAN-IDX) DELIMITED BY SPACE
037700             "] " DELIMITED BY SIZE
037800             TE-BODY(W-SCAN-IDX)(1:200) DELIMITED BY SIZE
037900             INTO IR-CTX-BEFORE-1
038000     ELSE
038100         STRING "[" DELIMITED BY SIZE
038200             TE-DIRECTION(W-SCAN-IDX) DELIMITED BY SPACE
038300             "] " DELIMITED BY SIZE
038400             TE-BODY(W-SCAN-IDX)(1:200) DELIMITED BY SIZE
038500             INTO IR-CTX-BEFORE-2.
038600 465-EXIT.
038700     EXIT.
038800*
038900 470-SCAN-FORWARD.
039000     PERFORM 480-SAME-CONTACT-CHECK THRU 480-EXIT.
039100     IF NOT SAME-CONTACT-FOUND
039200         GO TO 470-EXIT.
039300     ADD 1 TO W-CNT-AFTER.
039400     IF W-CNT-AFTER = 1
039500         STRING "[" DELIMITED BY SIZE
039600             TE-DIRECTION(W-SCAN-IDX) DELIMITED BY SPACE
039700             "] " DELIMITED BY SIZE
039800             TE-BODY(W-SCAN-IDX)(1:200) DELIMITED BY SIZE
039900             INTO IR-CTX-AFTER-1
040000     ELSE
040100         STRING "[" DELIMITED BY SIZE
040200             TE-DIRECTION(W-SCAN-IDX) DELIMITED BY SPACE
040300             "] " DELIMITED BY SIZE
040400             TE-BODY(W-SCAN-IDX)(1:200) DELIMITED BY SIZE
040500             INTO IR-CTX-AFTER-2.
040600 470-EXIT.
040700     EXIT.
040800*
040900 480-SAME-CONTACT-CHECK.
041000     MOVE "N" TO SAME-CONTACT-SW.
041100     IF TE-PHONE-NUMBER(W-SCAN-IDX) NOT = SPACES
041200         MOVE TE-PHONE-NUMBER(W-SCAN-IDX) TO OK-PHONE
041300         MOVE SPACES TO OK-NAME
041400     ELSE
041500         MOVE SPACES TO OK-PHONE
041600         MOVE TE-CONTACT-NAME(W-SCAN-IDX) TO OK-NAME.
041700     IF W-OTHER-KEY = W-CURRENT-KEY
041800         MOVE "Y" TO SAME-CONTACT-SW.
041900 480-EXIT.
042000     EXIT.
042100*
042200 900-READ-NORMMSG.
042300     READ NORMMSG INTO NORM-MESSAGE-REC
042400         AT END MOVE "N" TO MORE-DATA-SW
042500         GO TO 900-EXIT
042600     END-READ.
042700     ADD 1 TO MESSAGES-READ.
042800 900-EXIT.
042900     EXIT.
043000*
043100 999-CLEANUP.
043200     MOVE "999-CLEANUP" TO PARA-NAME.
043300     CLOSE NORMMSG, INTRSLT, SYSOUT.
043400     DISPLAY "** MESSAGES READ **".
043500     DISPLAY MESSAGES-READ.
043600     DISPLAY "** MESSAGES GHOSTED **".
043700     DISPLAY MESSAGES-GHOSTED.
043800     DISPLAY "** MESSAGES SCANNED **".
043900     DISPLAY MESSAGES-SURVIVING.
044000     DISPLAY "** CANDIDATES FLAGGED **".
044100     DISPLAY CANDIDATES-FLAGGED.
044200     DISPLAY "******** NORMAL END OF JOB INTSRCH ********".
044300 999-EXIT.
044400     EXIT.
044500*
044600 1000-ABEND-RTN.
044700     WRITE SYSOUT-REC FROM ABEND-REC.
044800     CLOSE NORMMSG, INTRSLT, SYSOUT.
044900     DISPLAY "*** ABNORMAL END OF JOB - INTSRCH ***" UPON CONSOLE.
045000     DIVIDE ZERO-VAL INTO ONE-VAL.
