000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CALEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/05/16.
000600 DATE-COMPILED. 02/05/16.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW CALL-LOG EVIDENCE FEED
001300*          PRODUCED BY THE PHONE-BACKUP EXTRACT STEP.
001400*
001500*          THE PROGRAM DECODES THE CALL-TYPE CODE, BUILDS THE
001600*          DISPLAY DATE STRING AND THE H/M/S DURATION STRING,
001700*          DROPS DUPLICATE RECORDS (BR-U1-2, KEYED ON TIMESTAMP
001800*          AND PHONE ONLY - NO MSG-TYPE ON A CALL RECORD), AND
001900*          WRITES THE NORMALIZED CALL FILE IN ASCENDING
002000*          TIMESTAMP ORDER (U2).
002100*
002200******************************************************************
002300
002400          INPUT FILE              -   DDS0002.RAWCALL
002500                                       (JCL CONCATENATES EVERY
002600                                        EXPORT FILE IN NAME ORDER)
002700
002800          SORT WORK FILE          -   CASETRACK.SORTWK2
002900
003000          OUTPUT FILE PRODUCED    -   DDS0002.NORMCALL
003100
003200          DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*    CHANGE LOG
003600*    DATE     WHO  REQUEST    DESCRIPTION
003700*    -------- ---- ---------- ----------------------------------
003800*    02/05/16  RLM HD-0505    ORIGINAL - BUILT FROM MSGEDIT'S
003900*                             SHAPE, SAME SORT-VERB DEDUP/SORT
004000*                             IDIOM, NO DIRECTION DECODE NEEDED
004100*    09/30/15  JS  HD-0528    ADDED THE SORT INPUT/OUTPUT
004200*                             PROCEDURE FOR THE DEDUP PASS
004300*                             (BR-U1-2) - SAME CHANGE AS MSGEDIT
004400*    02/02/99  AK  Y2K-0016   REVIEWED - TIMESTAMP IS EPOCH MS,
004500*                             NOTHING TO CHANGE, LOGGED FOR THE
004600*                             INVENTORY
004700*    11/14/19  KPT HD-0571    RAISED THE DEDUP TABLE TO 32000
004800*                             ENTRIES - SAME FIX AS MSGEDIT
004900*    03/22/20  KPT HD-0575    DURATION-FMT WAS BUILDING A FLAT
005000*                             H:MM:SS STRING - AUDIT WANTED THE
005100*                             "2h 5m 9s" STYLE SPELLED OUT IN THE
005200*                             REQUEST, REWORKED 270-CALC-DURATION-
005300*                             FMT TO SUPPRESS LEADING ZEROS AND
005400*                             DROP ZERO-VALUE LEADING COMPONENTS
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT RAWCALL
007000     ASSIGN TO UT-S-RAWCALL
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT NORMCALL
007500     ASSIGN TO UT-S-NORMCALL
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT SORTWK2
008000     ASSIGN TO SORTWK2.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200****** RAW CALL-LOG EVIDENCE FEED - RL-3, ONE RECORD PER CALL
009300 FD  RAWCALL
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 93 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RAW-CALL-REC-DATA.
009900 01  RAW-CALL-REC-DATA PIC X(93).
010000
010100****** NORMALIZED CALL FILE - RL-4, WRITTEN ASCENDING BY
010200****** TIMESTAMP-MS, CONSUMED BY INTSRCH AND CTPUPDT
010300 FD  NORMCALL
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORD CONTAINS 184 CHARACTERS
010800     DATA RECORD IS NORM-CALL-REC-DATA.
010900 01  NORM-CALL-REC-DATA PIC X(184).
011000
011100 SD  SORTWK2
011200     RECORD CONTAINS 184 CHARACTERS
011300     DATA RECORD IS SORT-NORM-REC.
011400 01  SORT-NORM-REC.
011500     05  SRT-TIMESTAMP-MS        PIC 9(15).
011600     05  SRT-CALL-TYPE-CODE      PIC 9(01).
011700     05  SRT-CONTACT-NAME        PIC X(40).
011800     05  SRT-PHONE-NUMBER        PIC X(30).
011900     05  SRT-DURATION-SEC        PIC 9(07).
012000     05  SRT-DATE-STR            PIC X(19).
012100     05  SRT-CALL-TYPE           PIC X(20).
012200     05  SRT-DURATION-FMT        PIC X(12).
012300     05  SRT-SOURCE-FILE         PIC X(30).
012400     05  FILLER                  PIC X(10).
012500
012600 WORKING-STORAGE SECTION.
012700
012800 01  FILE-STATUS-CODES.
012900     05  OFCODE                  PIC X(2).
013000         88 CODE-WRITE    VALUE SPACES.
013100
013200 COPY CALREC.
013300
013400 01  WS-SYSOUT-REC.
013500     05  MSG                     PIC X(80).
013600
013700 77  WS-DATE                     PIC 9(6).
013800
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05 RECORDS-READ             PIC 9(9) COMP.
014100     05 RECORDS-WRITTEN          PIC 9(7) COMP.
014200     05 RECORDS-DUPLICATE        PIC 9(7) COMP.
014300
014400 01  MISC-WS-FLDS.
014500     05 W-EPOCH-SECS             PIC 9(12) COMP.
014600     05 W-DAYS-SINCE-EPOCH       PIC 9(07) COMP.
014700     05 W-SECS-OF-DAY            PIC 9(05) COMP.
014800     05 W-YY                     PIC 9(04) COMP.
014900     05 W-MM                     PIC 9(02) COMP.
015000     05 W-DD                     PIC 9(02) COMP.
015100     05 W-HH                     PIC 9(02) COMP.
015200     05 W-MIN                    PIC 9(02) COMP.
015300     05 W-SS                     PIC 9(02) COMP.
015400*    CIVIL-FROM-DAYS WORK FIELDS - SAME HINNANT MATH AS MSGEDIT
015500     05 W-CIV-Z                  PIC 9(09) COMP.
015600     05 W-CIV-ERA                PIC 9(07) COMP.
015700     05 W-CIV-DOE                PIC 9(06) COMP.
015800     05 W-CIV-YOE                PIC 9(04) COMP.
015900     05 W-CIV-Y                  PIC 9(06) COMP.
016000     05 W-CIV-DOY                PIC 9(04) COMP.
016100     05 W-CIV-MP                 PIC 9(02) COMP.
016200*    DURATION BREAKDOWN WORK FIELDS FOR BR-U2'S H/M/S FORMAT
016300     05 W-DUR-HH                 PIC 9(03) COMP.
016400     05 W-DUR-MM                 PIC 9(02) COMP.
016500     05 W-DUR-SS                 PIC 9(02) COMP.
016600     05 W-DUR-PTR                PIC 9(03) COMP.
016700*    LEADING-ZERO-SUPPRESS WORK FIELDS FOR THE DURATION PIECES -
016800*    NO FUNCTION TRIM ON THIS BOX, EDIT BY SIZE INSTEAD (HD-0575)
016900     05 W-FMT-NUM                PIC 9(03) COMP.
017000     05 W-FMT-OUT                PIC X(05).
017100     05 W-FMT-NUM-ED1            PIC 9.
017200     05 W-FMT-NUM-ED2            PIC 99.
017300     05 W-FMT-NUM-ED3            PIC 999.
017400*    PHONE SANITIZER WORK FIELDS (BR-U1 STREAM) - SAME KEEP-ONLY
017500*    SCAN MSGEDIT RUNS, SEE 225/227- BELOW.
017600     05 W-PHONE-SRC              PIC X(30).
017700     05 W-PHONE-OUT              PIC X(30).
017800     05 W-PHONE-ONE-CHAR         PIC X(01).
017900     05 W-PHONE-IN-SUB           PIC 9(02) COMP.
018000     05 W-PHONE-OUT-LEN          PIC 9(02) COMP.
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018400         88 NO-MORE-DATA VALUE "N".
018500     05 MORE-SORTWK-SW           PIC X(01) VALUE "Y".
018600         88 NO-MORE-SORTWK VALUE "N".
018700
018800*    DEDUP TABLE (BR-U1-2) - SAME SHAPE AS MSGEDIT'S, KEYED ON
018900*    TIMESTAMP + PHONE ONLY (45 BYTES, NO MSG-TYPE ON A CALL).
019000 01  DEDUP-TABLE.
019100     05  DT-ENTRY-COUNT          PIC 9(05) COMP VALUE 0.
019200     05  DT-ENTRY OCCURS 32000 TIMES
019300                 INDEXED BY DT-IDX.
019400         10  DT-KEY              PIC X(45).
019500*    GROUPED VIEW OF THE DEDUP KEY SO THE BUILD STEP CAN MOVE
019600*    EACH PART BY NAME INSTEAD OF SLICING SUBSTRINGS.
019700 01  W-DEDUP-KEY-GROUP.
019800     05  WDK-TIMESTAMP-MS        PIC 9(15).
019900     05  WDK-PHONE-NUMBER        PIC X(30).
020000 01  W-DEDUP-KEY REDEFINES W-DEDUP-KEY-GROUP
020100                             PIC X(45).
020200 01  DT-FOUND-SW                 PIC X(01).
020300     88  DT-KEY-FOUND            VALUE "Y".
020400
020500 COPY ABENDREC.
020600
020700 PROCEDURE DIVISION.
020800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020900     SORT SORTWK2
021000         ON ASCENDING KEY SRT-TIMESTAMP-MS
021100         INPUT PROCEDURE IS 200-DEDUP-AND-RELEASE THRU 200-EXIT
021200         OUTPUT PROCEDURE IS 700-RETURN-AND-WRITE THRU 700-EXIT.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     MOVE +0 TO RETURN-CODE.
021500     GOBACK.
021600
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     DISPLAY "******** BEGIN JOB CALEDIT ********".
022000     ACCEPT  WS-DATE FROM DATE.
022100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 900-READ-RAWCALL THRU 900-EXIT.
022400     IF NO-MORE-DATA
022500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022600         GO TO 1000-ABEND-RTN.
022700 000-EXIT.
022800     EXIT.
022900*
023000 200-DEDUP-AND-RELEASE.
023100     PERFORM 210-THRU-900-ONE-RECORD THRU 210-LOOP-EXIT
023200         UNTIL NO-MORE-DATA.
023300 200-EXIT.
023400     EXIT.
023500*
023600 210-THRU-900-ONE-RECORD.
023700     PERFORM 215-BUILD-NORM-REC THRU 215-EXIT.
023800     MOVE DK-TIMESTAMP-MS IN NC-DEDUP-KEY-VIEW TO
023900         WDK-TIMESTAMP-MS.
024000     MOVE DK-PHONE-NUMBER IN NC-DEDUP-KEY-VIEW TO
024100         WDK-PHONE-NUMBER.
024200     PERFORM 250-SEARCH-DEDUP-TABLE THRU 250-EXIT.
024300     IF DT-KEY-FOUND
024400         ADD 1 TO RECORDS-DUPLICATE
024500     ELSE
024600         ADD 1 TO DT-ENTRY-COUNT
024700         MOVE W-DEDUP-KEY TO DT-KEY(DT-ENTRY-COUNT)
024800         RELEASE SORT-NORM-REC FROM NORM-CALL-REC.
024900     PERFORM 900-READ-RAWCALL THRU 900-EXIT.
025000 210-LOOP-EXIT.
025100     EXIT.
025200*
025300 215-BUILD-NORM-REC.
025400     MOVE RC-TIMESTAMP-MS TO NC-TIMESTAMP-MS.
025500     MOVE RC-CALL-TYPE-CODE TO NC-CALL-TYPE-CODE.
025600     MOVE RC-CONTACT-NAME TO NC-CONTACT-NAME.
025700     MOVE RC-DURATION-SEC TO NC-DURATION-SEC.
025800     MOVE "RAWCALL" TO NC-SOURCE-FILE.
025900     PERFORM 225-SANITIZE-PHONE THRU 225-EXIT.
026000     PERFORM 230-DECODE-CALL-TYPE THRU 230-EXIT.
026100     PERFORM 240-CALC-DATE-STR THRU 240-EXIT.
026200     PERFORM 270-CALC-DURATION-FMT THRU 270-EXIT.
026300 215-EXIT.
026400     EXIT.
026500*
026600*    KEEPS ONLY DIGITS AND + - ( ) SPACE, TRUNCATED TO 30 - SAME
026700*    BR-U1 RULE MSGEDIT APPLIES TO THE MESSAGE-SIDE PHONE FIELD,
026800*    CARRIED ACROSS TO THE CALL-SIDE FEED.
026900 225-SANITIZE-PHONE.
027000     MOVE RC-PHONE-NUMBER TO W-PHONE-SRC.
027100     MOVE SPACES TO W-PHONE-OUT.
027200     MOVE 0 TO W-PHONE-OUT-LEN.
027300     PERFORM 227-KEEP-ONE-CHAR THRU 227-EXIT
027400         VARYING W-PHONE-IN-SUB FROM 1 BY 1
027500         UNTIL W-PHONE-IN-SUB > 30.
027600     MOVE W-PHONE-OUT TO NC-PHONE-NUMBER.
027700 225-EXIT.
027800     EXIT.
027900*
028000*    CHARACTERS NOT ON THE KEEP LIST ARE DROPPED, NOT BLANKED IN
028100*    PLACE - SAME SHAPE AS MSGEDIT'S 225-KEEP-ONE-CHAR.
028200 227-KEEP-ONE-CHAR.
028300     MOVE W-PHONE-SRC(W-PHONE-IN-SUB:1) TO W-PHONE-ONE-CHAR.
028400     IF W-PHONE-OUT-LEN >= 30
028500         GO TO 227-EXIT.
028600     IF W-PHONE-ONE-CHAR >= "0" AND W-PHONE-ONE-CHAR <= "9"
028700         ADD 1 TO W-PHONE-OUT-LEN
028800         MOVE W-PHONE-ONE-CHAR TO W-PHONE-OUT(W-PHONE-OUT-LEN:1)
028900         GO TO 227-EXIT.
029000     IF W-PHONE-ONE-CHAR = "+" OR W-PHONE-ONE-CHAR = "-"
029100             OR W-PHONE-ONE-CHAR = "(" OR W-PHONE-ONE-CHAR = ")"
029200             OR W-PHONE-ONE-CHAR = " "
029300         ADD 1 TO W-PHONE-OUT-LEN
029400         MOVE W-PHONE-ONE-CHAR TO W-PHONE-OUT(W-PHONE-OUT-LEN:1).
029500 227-EXIT.
029600     EXIT.
029700*
029800 230-DECODE-CALL-TYPE.
029900     MOVE "Unknown" TO NC-CALL-TYPE.
030000     IF RC-TYPE-INCOMING
030100         MOVE "Incoming" TO NC-CALL-TYPE
030200     ELSE IF RC-TYPE-OUTGOING
030300         MOVE "Outgoing" TO NC-CALL-TYPE
030400     ELSE IF RC-TYPE-MISSED
030500         MOVE "Missed" TO NC-CALL-TYPE
030600     ELSE IF RC-TYPE-VOICEMAIL
030700         MOVE "Voicemail" TO NC-CALL-TYPE
030800     ELSE IF RC-TYPE-REJECTED
030900         MOVE "Rejected" TO NC-CALL-TYPE
031000     ELSE IF RC-TYPE-BLOCKED
031100         MOVE "Blocked" TO NC-CALL-TYPE
031200     ELSE IF RC-TYPE-ANS-EXTRNL
031300         MOVE "Answered Externally" TO NC-CALL-TYPE.
031400 230-EXIT.
031500     EXIT.
031600*
031700*    EPOCH-MS TO "YYYY-MM-DD HH:MM:SS" - BR-U1-3.  SAME HAND
031800*    CALENDAR MATH AS MSGEDIT - NO DATE INTRINSICS ON THIS BOX.
031900 240-CALC-DATE-STR.
032000     MOVE "INVALID_DATE      " TO NC-DATE-STR.
032100     IF NC-TIMESTAMP-MS NOT NUMERIC OR NC-TIMESTAMP-MS = 0
032200         GO TO 240-EXIT.
032300     COMPUTE W-EPOCH-SECS = NC-TIMESTAMP-MS / 1000.
032400     COMPUTE W-DAYS-SINCE-EPOCH = W-EPOCH-SECS / 86400.
032500     COMPUTE W-SECS-OF-DAY = W-EPOCH-SECS -
032600         (W-DAYS-SINCE-EPOCH * 86400).
032700     COMPUTE W-HH = W-SECS-OF-DAY / 3600.
032800     COMPUTE W-MIN = (W-SECS-OF-DAY - (W-HH * 3600)) / 60.
032900     COMPUTE W-SS = W-SECS-OF-DAY - (W-HH * 3600) - (W-MIN * 60).
033000     PERFORM 245-CALC-CIVIL-DATE THRU 245-EXIT.
033100     STRING W-YY, "-", W-MM, "-", W-DD, " ",
033200         W-HH, ":", W-MIN, ":", W-SS
033300         DELIMITED BY SIZE INTO NC-DATE-STR.
033400 240-EXIT.
033500     EXIT.
033600*
033700*    DAYS-SINCE-1970-01-01 TO Y/M/D - HOWARD HINNANT'S CIVIL-
033800*    FROM-DAYS ALGORITHM, SAME AS MSGEDIT'S COPY OF THE MATH.
033900 245-CALC-CIVIL-DATE.
034000     COMPUTE W-CIV-Z = W-DAYS-SINCE-EPOCH + 719468.
034100     COMPUTE W-CIV-ERA = W-CIV-Z / 146097.
034200     COMPUTE W-CIV-DOE = W-CIV-Z - (W-CIV-ERA * 146097).
034300     COMPUTE W-CIV-YOE = (W-CIV-DOE - (W-CIV-DOE / 1460)
034400         + (W-CIV-DOE / 36524) - (W-CIV-DOE / 146096)) / 365.
034500     COMPUTE W-CIV-Y = W-CIV-YOE + (W-CIV-ERA * 400).
034600     COMPUTE W-CIV-DOY = W-CIV-DOE - ((365 * W-CIV-YOE)
034700         + (W-CIV-YOE / 4) - (W-CIV-YOE / 100)).
034800     COMPUTE W-CIV-MP = ((5 * W-CIV-DOY) + 2) / 153.
034900     COMPUTE W-DD = W-CIV-DOY - (((153 * W-CIV-MP) + 2) / 5) + 1.
035000     IF W-CIV-MP < 10
035100         COMPUTE W-MM = W-CIV-MP + 3
035200     ELSE
035300         COMPUTE W-MM = W-CIV-MP - 9.
035400     MOVE W-CIV-Y TO W-YY.
035500     IF W-MM <= 2
035600         ADD 1 TO W-YY.
035700 245-EXIT.
035800     EXIT.
035900*
036000*    SECONDS TO "Hh Mm Ss" - BR-U2'S DURATION DISPLAY FORMAT.
036100*    ZERO DURATION IS "0s"; OTHERWISE LEADING ZERO-VALUE PIECES
036200*    ARE DROPPED AND EACH REMAINING PIECE IS LEADING-ZERO
036300*    SUPPRESSED (SEE 275-TRIM-LEADING-ZEROS) - HD-0575.
036400 270-CALC-DURATION-FMT.
036500     MOVE SPACES TO NC-DURATION-FMT.
036600     IF NC-DURATION-SEC = 0
036700         MOVE "0s" TO NC-DURATION-FMT
036800         GO TO 270-EXIT.
036900     COMPUTE W-DUR-HH = NC-DURATION-SEC / 3600.
037000     COMPUTE W-DUR-MM =
037100         (NC-DURATION-SEC - (W-DUR-HH * 3600)) / 60.
037200     COMPUTE W-DUR-SS = NC-DURATION-SEC -
037300         (W-DUR-HH * 3600) - (W-DUR-MM * 60).
037400     MOVE 1 TO W-DUR-PTR.
037500     IF W-DUR-HH > 0
037600         MOVE W-DUR-HH TO W-FMT-NUM
037700         PERFORM 275-TRIM-LEADING-ZEROS THRU 275-EXIT
037800         STRING W-FMT-OUT DELIMITED BY SPACE
037900             "h " DELIMITED BY SIZE
038000             INTO NC-DURATION-FMT WITH POINTER W-DUR-PTR
038100         MOVE W-DUR-MM TO W-FMT-NUM
038200         PERFORM 275-TRIM-LEADING-ZEROS THRU 275-EXIT
038300         STRING W-FMT-OUT DELIMITED BY SPACE
038400             "m " DELIMITED BY SIZE
038500             INTO NC-DURATION-FMT WITH POINTER W-DUR-PTR
038600         MOVE W-DUR-SS TO W-FMT-NUM
038700         PERFORM 275-TRIM-LEADING-ZEROS THRU 275-EXIT
038800         STRING W-FMT-OUT DELIMITED BY SPACE
038900             "s" DELIMITED BY SIZE
039000             INTO NC-DURATION-FMT WITH POINTER W-DUR-PTR
039100     ELSE IF W-DUR-MM > 0
039200         MOVE W-DUR-MM TO W-FMT-NUM
039300         PERFORM 275-TRIM-LEADING-ZEROS THRU 275-EXIT
039400         STRING W-FMT-OUT DELIMITED BY SPACE
039500             "m " DELIMITED BY SIZE
039600             INTO NC-DURATION-FMT WITH POINTER W-DUR-PTR
039700         MOVE W-DUR-SS TO W-FMT-NUM
039800         PERFORM 275-TRIM-LEADING-ZEROS THRU 275-EXIT
039900         STRING W-FMT-OUT DELIMITED BY SPACE
040000             "s" DELIMITED BY SIZE
040100             INTO NC-DURATION-FMT WITH POINTER W-DUR-PTR
040200     ELSE
040300         MOVE W-DUR-SS TO W-FMT-NUM
040400         PERFORM 275-TRIM-LEADING-ZEROS THRU 275-EXIT
040500         STRING W-FMT-OUT DELIMITED BY SPACE
040600             "s" DELIMITED BY SIZE
040700             INTO NC-DURATION-FMT WITH POINTER W-DUR-PTR.
040800 270-EXIT.
040900     EXIT.
041000*
041100*    SIZE-OF-VALUE EDIT OF W-FMT-NUM INTO W-FMT-OUT, LEFT-
041200*    JUSTIFIED, NO LEADING ZEROS - NO FUNCTION TRIM ON THIS BOX.
041300 275-TRIM-LEADING-ZEROS.
041400     MOVE SPACES TO W-FMT-OUT.
041500     IF W-FMT-NUM > 99
041600         MOVE W-FMT-NUM TO W-FMT-NUM-ED3
041700         MOVE W-FMT-NUM-ED3 TO W-FMT-OUT
041800     ELSE IF W-FMT-NUM > 9
041900         MOVE W-FMT-NUM TO W-FMT-NUM-ED2
042000         MOVE W-FMT-NUM-ED2 TO W-FMT-OUT
042100     ELSE
042200         MOVE W-FMT-NUM TO W-FMT-NUM-ED1
042300         MOVE W-FMT-NUM-ED1 TO W-FMT-OUT.
042400 275-EXIT.
042500     EXIT.
042600*
042700 250-SEARCH-DEDUP-TABLE.
042800     MOVE "N" TO DT-FOUND-SW.
042900     IF DT-ENTRY-COUNT = 0
043000         GO TO 250-EXIT.
043100     SET DT-IDX TO 1.
043200     PERFORM 260-SEARCH-ONE-ENTRY THRU 260-SRCH-EXIT
043300         VARYING DT-IDX FROM 1 BY 1
043400         UNTIL DT-IDX > DT-ENTRY-COUNT OR DT-KEY-FOUND.
043500 250-EXIT.
043600     EXIT.
043700*
043800 260-SEARCH-ONE-ENTRY.
043900     IF DT-KEY(DT-IDX) = W-DEDUP-KEY
044000         MOVE "Y" TO DT-FOUND-SW.
044100 260-SRCH-EXIT.
044200     EXIT.
044300*
044400 700-RETURN-AND-WRITE.
044500     MOVE "Y" TO MORE-SORTWK-SW.
044600     PERFORM 710-RETURN-ONE-REC THRU 710-EXIT
044700         UNTIL NO-MORE-SORTWK.
044800 700-EXIT.
044900     EXIT.
045000*
045100 710-RETURN-ONE-REC.
045200     RETURN SORTWK2 INTO NORM-CALL-REC
045300         AT END
045400             MOVE "N" TO MORE-SORTWK-SW
045500             GO TO 710-EXIT.
045600     WRITE NORM-CALL-REC-DATA FROM NORM-CALL-REC.
045700     ADD 1 TO RECORDS-WRITTEN.
045800 710-EXIT.
045900     EXIT.
046000*
046100 800-OPEN-FILES.
046200     MOVE "800-OPEN-FILES" TO PARA-NAME.
046300     OPEN INPUT RAWCALL.
046400     OPEN OUTPUT NORMCALL, SYSOUT.
046500 800-EXIT.
046600     EXIT.
046700*
046800 850-CLOSE-FILES.
046900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047000     CLOSE RAWCALL, NORMCALL, SYSOUT.
047100 850-EXIT.
047200     EXIT.
047300*
047400 900-READ-RAWCALL.
047500     READ RAWCALL INTO RAW-CALL-REC
047600         AT END MOVE "N" TO MORE-DATA-SW
047700         GO TO 900-EXIT
047800     END-READ.
047900     ADD 1 TO RECORDS-READ.
048000 900-EXIT.
048100     EXIT.
048200*
048300 999-CLEANUP.
048400     MOVE "999-CLEANUP" TO PARA-NAME.
048500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048600     DISPLAY "** RECORDS READ **".
048700     DISPLAY RECORDS-READ.
048800     DISPLAY "** RECORDS WRITTEN **".
048900     DISPLAY RECORDS-WRITTEN.
049000     DISPLAY "** DUPLICATE RECORDS DROPPED **".
049100     DISPLAY RECORDS-DUPLICATE.
049200     DISPLAY "******** NORMAL END OF JOB CALEDIT ********".
049300 999-EXIT.
049400     EXIT.
049500*
049600 1000-ABEND-RTN.
049700     WRITE SYSOUT-REC FROM ABEND-REC.
049800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049900     DISPLAY "*** ABNORMAL END OF JOB - CALEDIT ***" UPON CONSOLE.
050000     DIVIDE ZERO-VAL INTO ONE-VAL.
