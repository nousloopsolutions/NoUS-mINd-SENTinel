000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKSCOR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/30/15.
000700 DATE-COMPILED. 09/30/15.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    DATE     WHO  REQUEST    DESCRIPTION                       *
001200*    -------- ---- ---------- ----------------------------------*
001300*    09/30/15  JS  HD-0532    ORIGINAL - LIFTED FROM CLCLBCST'S   
001400*                             CALC-TYPE-SW SHAPE.  RISK-SCORE     
001500*                             (BR-U5-1) AND FLAG-RATE (BR-U5-5)   
001600*    03/17/09  TGD HD-0547    CAP RISK-SCORE AT 100.00 - CTPUPDT  
001700*                             WAS WRITING 103.40 FOR ONE CONTACT  
001800*    02/02/99  AK  Y2K-0012   REVIEWED - NO DATE FIELDS, NOTHING  
001900*                             TO CHANGE, LOGGED FOR THE INVENTORY*
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 INPUT-OUTPUT SECTION.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003100 01  MISC-FIELDS.
003200     05  TEMP-SCORE              PIC S9(5)V99 COMP-3.
003300     05  TEMP-DENOM              PIC S9(7) COMP-3.
003400
003500 LINKAGE SECTION.
003600 01  RISK-CALC-REC.
003700     05  CALC-TYPE-SW            PIC X.
003800         88  RISK-SCORE-CALC     VALUE "R".
003900         88  FLAG-RATE-CALC      VALUE "F".
004000     05  RC-HIGH-COUNT           PIC 9(7) COMP.
004100     05  RC-MEDIUM-COUNT         PIC 9(7) COMP.
004200     05  RC-LOW-COUNT            PIC 9(7) COMP.
004300     05  RC-TOTAL-FLAGS          PIC 9(7) COMP.
004400     05  RC-TOTAL-MESSAGES       PIC 9(7) COMP.
004500     05  RC-RISK-SCORE-OUT       PIC 9(3)V9(2).
004600     05  RC-FLAG-RATE-OUT        PIC 9(1)V9(4).
004700
004800 01  RETURN-CD                   PIC 9(4) COMP.
004900
005000 PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.
005100     IF RISK-SCORE-CALC
005200         PERFORM 100-CALC-RISK-SCORE
005300     ELSE IF FLAG-RATE-CALC
005400*    ADDED TO SHARE THE ONE SUBPROGRAM - BR-U5-5 IS THE SAME
005500*    RATIO SHAPE AS BR-U5-1, JUST WITHOUT THE SEVERITY WEIGHTS
005600         PERFORM 200-CALC-FLAG-RATE.
005700
005800     MOVE ZERO TO RETURN-CD.
005900     GOBACK.
006000
006100 100-CALC-RISK-SCORE.
006200     MOVE RC-TOTAL-MESSAGES TO TEMP-DENOM.
006300     IF TEMP-DENOM = ZERO
006400         MOVE 1 TO TEMP-DENOM.
006500     COMPUTE TEMP-SCORE ROUNDED =
006600         ( (RC-HIGH-COUNT * 3) + (RC-MEDIUM-COUNT * 2) +
006700           RC-LOW-COUNT ) / TEMP-DENOM * 100.
006800     IF TEMP-SCORE > 100
006900         MOVE 100 TO TEMP-SCORE.
007000     MOVE TEMP-SCORE TO RC-RISK-SCORE-OUT.
007100
007200 200-CALC-FLAG-RATE.
007300     MOVE RC-TOTAL-MESSAGES TO TEMP-DENOM.
007400     IF TEMP-DENOM = ZERO
007500         MOVE ZERO TO RC-FLAG-RATE-OUT
007600     ELSE
007700         COMPUTE RC-FLAG-RATE-OUT ROUNDED =
007800             RC-TOTAL-FLAGS / TEMP-DENOM.
