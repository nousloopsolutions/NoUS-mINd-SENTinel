000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UPLXTRT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/30/15.
000600 DATE-COMPILED. 09/30/15.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PULLS THE "UPLIFT EXTRACT" (U6) OUT OF
001300*          THE NORMALIZED MESSAGE FILE - THE SMALL SET OF
001400*          RECEIVED MESSAGES WORTH SHOWING BACK TO THE CLIENT AS
001500*          EVIDENCE THAT NOT EVERY MESSAGE IN THE CASE IS
001600*          HOSTILE.  A CANDIDATE IS SCORED (BR-U6-1 THRU
001700*          BR-U6-4), KEPT IF THE SCORE CLEARS THE MINIMUM, SORTED
001800*          DESCENDING BY SCORE, DEDUPED ON THE FIRST 40
001900*          CHARACTERS OF THE CLEANED BODY, AND THE TOP N ARE
002000*          WRITTEN AS UPLIFT-RECS (RL-7) WITH A CATEGORY
002100*          (BR-U6-7) AND AUTO-TAGS (BR-U6-8) ATTACHED.
002200*
002300*          CANDIDATES ARE LOADED INTO A WORKING-STORAGE TABLE IN
002400*          THE ASCENDING-TIMESTAMP ORDER NORMMSG IS WRITTEN IN,
002500*          THEN FED TO THE SORT NEWEST-FIRST (TABLE SCANNED BACK
002600*          TO FRONT) SO THE SORT VERB'S OWN STABILITY RULE GIVES
002700*          US "NEWEST WINS THE TIE" FOR FREE - NO SEPARATE
002800*          SECONDARY SORT KEY NEEDED.
002900*
003000******************************************************************
003100
003200          INPUT FILE              -   DDS0002.NORMMSG
003300
003400          SORT WORK FILE          -   CASETRACK.SORTWK4
003500
003600          OUTPUT FILE PRODUCED    -   DDS0002.UPLEXT
003700
003800          DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*    CHANGE LOG
004200*    DATE     WHO  REQUEST    DESCRIPTION
004300*    -------- ---- ---------- ----------------------------------
004400*    09/30/15  JS  HD-0532    ORIGINAL - SCORE/SORT/DEDUP/TOP-N
004500*                             PIPELINE FED FROM A WORKING-STORAGE
004600*                             CANDIDATE TABLE, SAME SHAPE AS
004700*                             INTSRCH'S SCAN TABLE
004800*    03/04/16  JS  HD-0536    ADDED THE CATEGORY CALL (UPLCAT)
004900*                             AND THE AUTO-TAG PASS (BR-U6-8)
005000*    02/02/99  AK  Y2K-0012   REVIEWED - TIMESTAMPS ARE EPOCH MS,
005100*                             NOTHING TO CHANGE, LOGGED FOR THE
005200*                             INVENTORY
005300*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK CONVERSION
005400*    05/02/22  RLM HD-0608    ADDED THE EMOTICON BONUS PASS
005500*                             (BR-U6-4) AGAINST THE NEW MARKER
005600*                             LIST IN UPLKW
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT NORMMSG
007200     ASSIGN TO UT-S-NORMMSG
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT UPLEXT
007700     ASSIGN TO UT-S-UPLEXT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT SORTWK4
008200     ASSIGN TO SORTWK4.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300
009400****** NORMALIZED MESSAGE FILE - RL-2, THE ONLY INPUT TO THIS JOB
009500 FD  NORMMSG
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORD CONTAINS 455 CHARACTERS
010000     DATA RECORD IS NORM-MSG-REC-DATA.
010100 01  NORM-MSG-REC-DATA PIC X(455).
010200
010300****** UPLIFT FILE - RL-7, TOP-N ORDER (DESCENDING SCORE)
010400 FD  UPLEXT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORD CONTAINS 380 CHARACTERS
010900     DATA RECORD IS UPLEXT-REC-DATA.
011000 01  UPLEXT-REC-DATA PIC X(380).
011100
011200*    SORT RECORD CARRIES THE DERIVED FIELDS (CLEAN BODY, DISPLAY
011300*    NAME, DATE LABEL, CATEGORY) ALREADY BUILT BY THE TIME A
011400*    CANDIDATE IS RELEASED - ONLY THE DEDUP CHECK, THE TAG SCAN
011500*    AND THE SENTIMENT-WEIGHT COMPUTE ARE LEFT FOR THE OUTPUT
011600*    PROCEDURE, SINCE THOSE ONLY NEED TO RUN ON THE SURVIVORS.
011700 SD  SORTWK4
011800     RECORD CONTAINS 295 CHARACTERS
011900     DATA RECORD IS SORT-UPL-REC.
012000 01  SORT-UPL-REC.
012100     05  SRT-SCORE               PIC 9(03).
012200     05  SRT-CLEAN-BODY          PIC X(180).
012300     05  SRT-DISPLAY-NAME        PIC X(40).
012400     05  SRT-CONTACT-NAME        PIC X(40).
012500     05  SRT-DATE-LABEL          PIC X(08).
012600     05  SRT-CATEGORY            PIC X(20).
012700     05  FILLER                  PIC X(04).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  OFCODE                  PIC X(2).
013300         88 CODE-WRITE    VALUE SPACES.
013400
013500 COPY MSGREC.
013600 COPY UPLREC.
013700 COPY UPLKW.
013800
013900 01  WS-SYSOUT-REC.
014000     05  MSG                     PIC X(80).
014100
014200 77  WS-DATE                     PIC 9(6).
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05 MESSAGES-READ            PIC 9(7) COMP.
014600     05 CANDIDATES-LOADED        PIC 9(7) COMP.
014700     05 CANDIDATES-SCORED        PIC 9(7) COMP.
014800     05 CANDIDATES-KEPT          PIC 9(7) COMP.
014900     05 UPLIFTS-WRITTEN          PIC 9(7) COMP.
015000
015100 01  FLAGS-AND-SWITCHES.
015200     05 MORE-MSG-SW              PIC X(01) VALUE "Y".
015300         88 NO-MORE-MSG          VALUE "N".
015400     05 MORE-SORTWK-SW           PIC X(01) VALUE "Y".
015500         88 NO-MORE-SORTWK       VALUE "N".
015600     05 W-EXCLUDED-SW            PIC X(01).
015700         88 BODY-EXCLUDED        VALUE "Y".
015800     05 W-DD-FOUND-SW            PIC X(01).
015900         88 DD-KEY-FOUND         VALUE "Y".
016000     05 W-TAG-FOUND-SW           PIC X(01).
016100         88 TAG-ALREADY-HELD     VALUE "Y".
016200
016300*    CANDIDATE TABLE - ONE ENTRY PER MESSAGE THAT PASSES THE
016400*    CANDIDATE FILTER AT LOAD TIME (RECEIVED, TRIMMED LENGTH
016500*    BETWEEN CN-MIN-LEN AND CN-MAX-LEN).  LOADED IN ASCENDING-
016600*    TIMESTAMP ORDER; SCORED BACK TO FRONT SO THE NEWEST
016700*    CANDIDATE IS RELEASED TO THE SORT FIRST.
016800 01  MSG-TABLE.
016900     05  TBL-COUNT               PIC 9(05) COMP VALUE 0.
017000     05  TBL-ENTRY OCCURS 5000 TIMES
017100                  INDEXED BY TBL-IDX.
017200         10  TE-TIMESTAMP-MS     PIC 9(15).
017300         10  TE-CONTACT-NAME     PIC X(40).
017400         10  TE-PHONE-NUMBER     PIC X(30).
017500         10  TE-BODY             PIC X(300).
017600         10  FILLER              PIC X(02).
017700
017800*    U6 CONTROL CONSTANTS - DEFAULTS PER THE SPEC.  THE CONTACT
017900*    FILTER IS LEFT BLANK (UNFILTERED BATCH) - THIS SHOP HAS NO
018000*    JCL PARM CARD WIRED TO THIS JOB YET.
018100 01  U6-CONTROL-CONSTANTS.
018200     05  CN-MIN-LEN              PIC 9(03) COMP VALUE 10.
018300     05  CN-MAX-LEN              PIC 9(03) COMP VALUE 160.
018400     05  CN-MIN-SCORE            PIC S9(03) COMP VALUE 4.
018500     05  CN-TOP-N                PIC 9(03) COMP VALUE 50.
018600     05  CN-CONTACT-FILTER       PIC X(40) VALUE SPACES.
018700
018800*    CONTACT-FILTER CHECK WORK FIELDS - 130-CHECK-CONTACT-FILTER
018900 01  CONTACT-FILTER-WORK-FIELDS.
019000     05  W-CONTACT-MATCH-SW      PIC X(01).
019100         88  W-CONTACT-MATCHED   VALUE "Y".
019200     05  W-LC-CONTACT-CHK        PIC X(40).
019300     05  W-LC-PHONE-CHK          PIC X(30).
019400     05  W-LC-FILTER-CHK         PIC X(40).
019500     05  W-CONTACT-CHK-TALLY     PIC 9(04) COMP.
019600
019700*    UPLCAT LINKAGE FIELDS (BR-U6-7) AND OTHER DERIVED FIELDS
019800*    CARRIED FROM THE SCORING PASS INTO THE SORT RECORD
019900 01  UPLCAT-CALL-FIELDS.
020000     05  W-UPLCAT-KEYWORD        PIC X(20).
020100     05  W-UPLIFT-CATEGORY       PIC X(20).
020200     05  W-UPLCAT-RETCD          PIC S9(9) COMP-5.
020300 01  W-DISPLAY-NAME              PIC X(40).
020400 01  W-DATE-LABEL                PIC X(08).
020500
020600*    TRMLTH (BR-U6-1 LENGTH GATE, BR-U6-3 LENGTH ADJUSTMENT,
020700*    BR-U6-5 TRUNCATION) LINKAGE FIELDS
020800 01  W-TRMLTH-TEXT               PIC X(300).
020900 01  W-TRMLTH-LEN                PIC S9(4).
021000
021100*    GENERIC KEYWORD-LIST SCAN WORK FIELDS - SHARED BY THE
021200*    EXCLUSION CHECK, THE BASE-SCORE PASS AND THE EMOTICON SCAN.
021300*    SAME UNSTRING-OVER-A-"*"-DELIMITED-LIST SHAPE AS UPLCAT'S
021400*    100-SCAN-LIST, WITH A PASSED-IN LENGTH SO ONE PAIR OF
021500*    PARAGRAPHS SERVES ALL FOUR DIFFERENT-WIDTH LISTS.
021600 01  SCAN-WORK-FIELDS.
021700     05  W-SCAN-LIST             PIC X(480).
021800     05  W-SCAN-LIST-LEN         PIC 9(03) COMP.
021900     05  W-SCAN-PTR              PIC 9(03) COMP.
022000     05  W-SCAN-WORD             PIC X(040).
022100     05  W-SCAN-WORD-LEN         PIC 9(02) COMP.
022200     05  W-SCAN-OCCUR-COUNT      PIC 9(04) COMP.
022300     05  W-SCAN-MATCH-COUNT      PIC 9(04) COMP.
022400     05  W-SCAN-OCCUR-TOTAL      PIC 9(04) COMP.
022500     05  W-SCAN-FIRST-WORD       PIC X(040).
022600     05  W-SCAN-FIRST-WORD-SW    PIC X(01).
022700         88  FIRST-WORD-SET      VALUE "Y".
022800
022900*    BR-U6-1/2/3/4 SCORING WORK FIELDS
023000 01  SCORE-WORK-FIELDS.
023100     05  W-LC-BODY               PIC X(300).
023200     05  W-SCORE                 PIC S9(05) COMP.
023300     05  W-MATCHED-KEYWORD       PIC X(040).
023400     05  W-EMOTICON-BONUS        PIC S9(03) COMP.
023500
023600*    BR-U6-5 BODY-CLEANING WORK FIELDS
023700 01  CLEAN-WORK-FIELDS.
023800     05  W-CLEAN-BODY            PIC X(300).
023900     05  W-CLEAN-LEN             PIC S9(4).
024000     05  W-PLCD-SUB              PIC 9(01) COMP.
024100     05  W-SQUEEZE-FROM          PIC 9(03) COMP.
024200     05  W-SQUEEZE-TO            PIC 9(03) COMP.
024300     05  W-LAST-SPACE-POS        PIC 9(03) COMP.
024400
024500*    BR-U6-6 DISPLAY-NAME WORK FIELDS
024600 01  W-PHONE-LAST4               PIC X(04).
024700
024800*    DATE-LABEL ("MON YYYY") WORK FIELDS - SAME HAND-CODED
024900*    CIVIL-DATE MATH AS MSGEDIT'S 245-CALC-CIVIL-DATE, JUST NO
025000*    TIME-OF-DAY PIECES SINCE THE LABEL IS MONTH AND YEAR ONLY.
025100 01  DATE-LABEL-WORK-FIELDS.
025200     05  W-EPOCH-SECS            PIC 9(12) COMP.
025300     05  W-DAYS-SINCE-EPOCH      PIC 9(07) COMP.
025400     05  W-YY                    PIC 9(04) COMP.
025500     05  W-MM                    PIC 9(02) COMP.
025600     05  W-DD                    PIC 9(02) COMP.
025700     05  W-CIV-Z                 PIC 9(09) COMP.
025800     05  W-CIV-ERA               PIC 9(07) COMP.
025900     05  W-CIV-DOE               PIC 9(06) COMP.
026000     05  W-CIV-YOE               PIC 9(04) COMP.
026100     05  W-CIV-Y                 PIC 9(06) COMP.
026200     05  W-CIV-DOY               PIC 9(04) COMP.
026300     05  W-CIV-MP                PIC 9(02) COMP.
026400     05  W-MONTH-NAME             PIC X(03).
026500
026600*    BR-U6-8 AUTO-TAG WORK FIELDS - THE SCAN TEXT IS THE CLEANED
026700*    BODY AND THE CONTACT NAME LOWERED TOGETHER, SINCE THE
026800*    RELATIONSHIP GROUP'S "ALSO TAG WHEN THE WORD IS IN THE
026900*    CONTACT NAME" RULE FALLS OUT OF SCANNING THEM AS ONE STRING.
027000 01  TAG-WORK-FIELDS.
027100     05  W-TAG-SCAN-TEXT         PIC X(224).
027200     05  W-TAG-SUB               PIC 9(02) COMP.
027300     05  W-TAG-COUNT             PIC 9(02) COMP.
027400     05  W-SWAP-TAG              PIC X(14).
027500
027600 01  DEDUP-TABLE.
027700     05  DD-ENTRY-COUNT          PIC 9(03) COMP VALUE 0.
027800     05  DD-ENTRY OCCURS 50 TIMES
027900                 INDEXED BY DD-IDX.
028000         10  DD-KEY              PIC X(40).
028100
028200 01  W-DEDUP-KEY                 PIC X(40).
028300
028400 COPY ABENDREC.
028500
028600 PROCEDURE DIVISION.
028700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028800     PERFORM 100-LOAD-MESSAGES THRU 100-EXIT
028900         UNTIL NO-MORE-MSG.
029000     SORT SORTWK4
029100         ON DESCENDING KEY SRT-SCORE
029200         INPUT PROCEDURE IS 500-SCORE-AND-RELEASE THRU 500-EXIT
029300         OUTPUT PROCEDURE IS 700-DEDUP-AND-WRITE THRU 700-EXIT.
029400     PERFORM 999-CLEANUP THRU 999-EXIT.
029500     MOVE +0 TO RETURN-CODE.
029600     GOBACK.
029700
029800 000-HOUSEKEEPING.
029900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030000     DISPLAY "******** BEGIN JOB UPLXTRT ********".
030100     ACCEPT  WS-DATE FROM DATE.
030200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
030300         MSG-TABLE
030400         DEDUP-TABLE.
030500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030600     PERFORM 120-LOAD-CUSTOM-TAGS THRU 120-EXIT.
030700     PERFORM 900-READ-NORMMSG THRU 900-EXIT.
030800     IF NO-MORE-MSG
030900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
031000         GO TO 1000-ABEND-RTN.
031100 000-EXIT.
031200     EXIT.
031300*
031400*    CUSTOM-TAG-TABLE IS SEED-VALUED IN ITS OWN COPYBOOK (UPLKW)
031500*    AS THE THREE CONFIGURED ENTRIES BELOW - THIS PARAGRAPH JUST
031600*    MOVES THEM INTO THE OCCURS TABLE THE SCAN LOGIC SEARCHES.
031700 120-LOAD-CUSTOM-TAGS.
031800     MOVE CUSTOM-TAG-SEED-1 TO CT-ENTRY(1).
031900     MOVE CUSTOM-TAG-SEED-2 TO CT-ENTRY(2).
032000     MOVE CUSTOM-TAG-SEED-3 TO CT-ENTRY(3).
032100 120-EXIT.
032200     EXIT.
032300*
032400 100-LOAD-MESSAGES.
032500     PERFORM 110-LOAD-ONE-MESSAGE THRU 110-EXIT
032600         UNTIL NO-MORE-MSG.
032700 100-EXIT.
032800     EXIT.
032900*
033000*    CANDIDATE FILTER - RECEIVED ONLY, TRIMMED LENGTH BETWEEN THE
033100*    MIN AND MAX, AND (WHEN CONFIGURED) A CASE-INSENSITIVE
033200*    SUBSTRING MATCH OF THE CONTACT FILTER AGAINST NAME OR PHONE.
033300 110-LOAD-ONE-MESSAGE.
033400     IF NM-DIRECTION NOT = "Received"
033500         GO TO 110-LOAD-SKIP.
033600     MOVE NM-BODY TO W-TRMLTH-TEXT.
033700     CALL "TRMLTH" USING W-TRMLTH-TEXT, W-TRMLTH-LEN.
033800     IF W-TRMLTH-LEN < CN-MIN-LEN OR W-TRMLTH-LEN > CN-MAX-LEN
033900         GO TO 110-LOAD-SKIP.
034000     IF CN-CONTACT-FILTER NOT = SPACES
034100         PERFORM 130-CHECK-CONTACT-FILTER THRU 130-EXIT
034200         IF NOT W-CONTACT-MATCHED
034300             GO TO 110-LOAD-SKIP.
034400     ADD 1 TO TBL-COUNT.
034500     MOVE NM-TIMESTAMP-MS TO TE-TIMESTAMP-MS(TBL-COUNT).
034600     MOVE NM-CONTACT-NAME TO TE-CONTACT-NAME(TBL-COUNT).
034700     MOVE NM-PHONE-NUMBER TO TE-PHONE-NUMBER(TBL-COUNT).
034800     MOVE NM-BODY         TO TE-BODY(TBL-COUNT).
034900     ADD 1 TO CANDIDATES-LOADED.
035000 110-LOAD-SKIP.
035100     PERFORM 900-READ-NORMMSG THRU 900-EXIT.
035200 110-EXIT.
035300     EXIT.
035400*
035500 130-CHECK-CONTACT-FILTER.
035600     MOVE "N" TO W-CONTACT-MATCH-SW.
035700     MOVE NM-CONTACT-NAME TO W-LC-CONTACT-CHK.
035800     INSPECT W-LC-CONTACT-CHK CONVERTING
035900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
036000         "abcdefghijklmnopqrstuvwxyz".
036100     MOVE NM-PHONE-NUMBER TO W-LC-PHONE-CHK.
036200     MOVE CN-CONTACT-FILTER TO W-LC-FILTER-CHK.
036300     INSPECT W-LC-FILTER-CHK CONVERTING
036400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
036500         "abcdefghijklmnopqrstuvwxyz".
036600     IF W-LC-CONTACT-CHK = SPACES AND W-LC-PHONE-CHK = SPACES
036700         GO TO 130-EXIT.
036800     MOVE 0 TO W-CONTACT-CHK-TALLY.
036900     INSPECT W-LC-CONTACT-CHK TALLYING W-CONTACT-CHK-TALLY
037000         FOR ALL W-LC-FILTER-CHK(1:40).
037100     IF W-CONTACT-CHK-TALLY > 0
037200         MOVE "Y" TO W-CONTACT-MATCH-SW
037300         GO TO 130-EXIT.
037400     MOVE 0 TO W-CONTACT-CHK-TALLY.
037500     INSPECT W-LC-PHONE-CHK TALLYING W-CONTACT-CHK-TALLY
037600         FOR ALL W-LC-FILTER-CHK(1:30).
037700     IF W-CONTACT-CHK-TALLY > 0
037800         MOVE "Y" TO W-CONTACT-MATCH-SW.
037900 130-EXIT.
038000     EXIT.
038100*
038200*    SORT INPUT PROCEDURE - THE TABLE IS WALKED NEWEST ENTRY
038300*    FIRST (TBL-COUNT DOWN TO 1) SO SORT'S STABLE-TIE RULE KEEPS
038400*    NEWEST-FIRST ORDER WITHIN EQUAL SCORES (U6 STEP 2).
038500 500-SCORE-AND-RELEASE.
038600     SET TBL-IDX TO TBL-COUNT.
038700     PERFORM 510-SCORE-ONE-CANDIDATE THRU 510-EXIT
038800         UNTIL TBL-IDX < 1.
038900 500-EXIT.
039000     EXIT.
039100*
039200 510-SCORE-ONE-CANDIDATE.
039300     PERFORM 520-CALC-SCORE THRU 520-EXIT.
039400     ADD 1 TO CANDIDATES-SCORED.
039500     IF NOT BODY-EXCLUDED AND W-SCORE NOT < CN-MIN-SCORE
039600         PERFORM 460-CLEAN-BODY THRU 460-EXIT
039700         PERFORM 480-DISPLAY-NAME THRU 480-EXIT
039800         PERFORM 560-CALC-DATE-LABEL THRU 560-EXIT
039900         PERFORM 500-CALL-UPLCAT THRU 500-CALL-UPLCAT-EXIT
040000         MOVE W-SCORE            TO SRT-SCORE
040100         MOVE W-CLEAN-BODY(1:180) TO SRT-CLEAN-BODY
040200         MOVE W-DISPLAY-NAME     TO SRT-DISPLAY-NAME
040300         MOVE TE-CONTACT-NAME(TBL-IDX) TO SRT-CONTACT-NAME
040400         MOVE W-DATE-LABEL       TO SRT-DATE-LABEL
040500         MOVE W-UPLIFT-CATEGORY  TO SRT-CATEGORY
040600         RELEASE SORT-UPL-REC
040700         ADD 1 TO CANDIDATES-KEPT.
040800     SET TBL-IDX DOWN BY 1.
040900 510-EXIT.
041000     EXIT.
041100*
041200*    BR-U6-1 EXCLUSIONS AND MINIMUM LENGTH, THEN BR-U6-2 BASE
041300*    SCORE, BR-U6-3 LENGTH ADJUSTMENT, BR-U6-4 EMOTICON BONUS.
041400 520-CALC-SCORE.
041500     MOVE "N" TO W-EXCLUDED-SW.
041600     MOVE 0 TO W-SCORE.
041700     MOVE SPACES TO W-MATCHED-KEYWORD.
041800     MOVE TE-BODY(TBL-IDX) TO W-TRMLTH-TEXT.
041900     CALL "TRMLTH" USING W-TRMLTH-TEXT, W-TRMLTH-LEN.
042000     IF W-TRMLTH-LEN < 5
042100         MOVE "Y" TO W-EXCLUDED-SW
042200         GO TO 520-EXIT.
042300     MOVE TE-BODY(TBL-IDX) TO W-LC-BODY.
042400     INSPECT W-LC-BODY CONVERTING
042500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
042600         "abcdefghijklmnopqrstuvwxyz".
042700     MOVE UK-EXCLUSION-LIST TO W-SCAN-LIST.
042800     MOVE UK-EXCLUSION-COUNT TO W-SCAN-LIST-LEN.
042900     MOVE 200 TO W-SCAN-LIST-LEN.
043000     PERFORM 200-SCAN-LIST THRU 200-EXIT.
043100     IF W-SCAN-MATCH-COUNT > 0
043200         MOVE "Y" TO W-EXCLUDED-SW
043300         GO TO 520-EXIT.
043400     PERFORM 340-BASE-SCORE THRU 340-EXIT.
043500     PERFORM 360-LENGTH-ADJUST THRU 360-EXIT.
043600     PERFORM 380-EMOTICON-BONUS THRU 380-EXIT.
043700 520-EXIT.
043800     EXIT.
043900*
044000*    BR-U6-2 - HIGH-VALUE HITS COUNT 10 EACH, MEDIUM 4 EACH,
044100*    AMPLIFIERS 1 EACH.  THE REPORTED "MATCHED KEYWORD" IS THE
044200*    FIRST HIGH HIT, ELSE THE FIRST MEDIUM HIT.
044300 340-BASE-SCORE.
044400     MOVE UK-HIGH-VALUE-LIST TO W-SCAN-LIST.
044500     MOVE 455 TO W-SCAN-LIST-LEN.
044600     PERFORM 200-SCAN-LIST THRU 200-EXIT.
044700     COMPUTE W-SCORE = W-SCORE + (W-SCAN-MATCH-COUNT * 10).
044800     IF FIRST-WORD-SET
044900         MOVE W-SCAN-FIRST-WORD TO W-MATCHED-KEYWORD.
045000     MOVE UK-MEDIUM-VALUE-LIST TO W-SCAN-LIST.
045100     MOVE 480 TO W-SCAN-LIST-LEN.
045200     PERFORM 200-SCAN-LIST THRU 200-EXIT.
045300     COMPUTE W-SCORE = W-SCORE + (W-SCAN-MATCH-COUNT * 4).
045400     IF W-MATCHED-KEYWORD = SPACES AND FIRST-WORD-SET
045500         MOVE W-SCAN-FIRST-WORD TO W-MATCHED-KEYWORD.
045600     MOVE UK-AMPLIFIER-LIST TO W-SCAN-LIST.
045700     MOVE 50 TO W-SCAN-LIST-LEN.
045800     PERFORM 200-SCAN-LIST THRU 200-EXIT.
045900     COMPUTE W-SCORE = W-SCORE + (W-SCAN-MATCH-COUNT * 1).
046000 340-EXIT.
046100     EXIT.
046200*
046300 360-LENGTH-ADJUST.
046400     IF W-TRMLTH-LEN < 15
046500         COMPUTE W-SCORE = W-SCORE - 3
046600         IF W-SCORE < 0
046700             MOVE 0 TO W-SCORE.
046800     IF W-TRMLTH-LEN > 300
046900         COMPUTE W-SCORE = W-SCORE - 4
047000         IF W-SCORE < 0
047100             MOVE 0 TO W-SCORE.
047200 360-EXIT.
047300     EXIT.
047400*
047500*    EACH EMOTICON OCCURRENCE (NOT JUST EACH DISTINCT MARKER) IS
047600*    WORTH +2, CAPPED AT +6 - SO THE PASS NEEDS THE OCCURRENCE
047700*    TOTAL, NOT THE DISTINCT-MARKER COUNT THE OTHER LISTS USE.
047800 380-EMOTICON-BONUS.
047900     MOVE UK-EMOTICON-LIST TO W-SCAN-LIST.
048000     MOVE 40 TO W-SCAN-LIST-LEN.
048100     PERFORM 200-SCAN-LIST THRU 200-EXIT.
048200     COMPUTE W-EMOTICON-BONUS = W-SCAN-OCCUR-TOTAL * 2.
048300     IF W-EMOTICON-BONUS > 6
048400         MOVE 6 TO W-EMOTICON-BONUS.
048500     ADD W-EMOTICON-BONUS TO W-SCORE.
048600 380-EXIT.
048700     EXIT.
048800*
048900*    GENERIC LIST SCAN - SAME UNSTRING-OVER-"*" SHAPE AS UPLCAT'S
049000*    100-SCAN-LIST, BUT COUNTING HOW MANY DISTINCT WORDS MATCHED
049100*    (W-SCAN-MATCH-COUNT) AND THE TOTAL OCCURRENCES ACROSS ALL OF
049200*    THEM (W-SCAN-OCCUR-TOTAL), SINCE DIFFERENT CALLERS NEED ONE
049300*    OR THE OTHER.
049400 200-SCAN-LIST.
049500     MOVE 1 TO W-SCAN-PTR.
049600     MOVE 0 TO W-SCAN-MATCH-COUNT.
049700     MOVE 0 TO W-SCAN-OCCUR-TOTAL.
049800     MOVE SPACES TO W-SCAN-FIRST-WORD.
049900     MOVE "N" TO W-SCAN-FIRST-WORD-SW.
050000     PERFORM 210-SCAN-ONE-WORD THRU 210-EXIT
050100         UNTIL W-SCAN-PTR > W-SCAN-LIST-LEN.
050200 200-EXIT.
050300     EXIT.
050400*
050500 210-SCAN-ONE-WORD.
050600     UNSTRING W-SCAN-LIST(1:W-SCAN-LIST-LEN) DELIMITED BY "*"
050700         INTO W-SCAN-WORD COUNT IN W-SCAN-WORD-LEN
050800         WITH POINTER W-SCAN-PTR.
050900     IF W-SCAN-WORD-LEN = 0
051000         GO TO 210-EXIT.
051100     MOVE 0 TO W-SCAN-OCCUR-COUNT.
051200     INSPECT W-LC-BODY TALLYING W-SCAN-OCCUR-COUNT
051300         FOR ALL W-SCAN-WORD(1:W-SCAN-WORD-LEN).
051400     IF W-SCAN-OCCUR-COUNT > 0
051500         ADD 1 TO W-SCAN-MATCH-COUNT
051600         ADD W-SCAN-OCCUR-COUNT TO W-SCAN-OCCUR-TOTAL
051700         IF NOT FIRST-WORD-SET
051800             MOVE W-SCAN-WORD(1:W-SCAN-WORD-LEN) TO
051900                 W-SCAN-FIRST-WORD
052000             MOVE "Y" TO W-SCAN-FIRST-WORD-SW.
052100 210-EXIT.
052200     EXIT.
052300*
052400*    BR-U6-5 - STRIP THE FOUR PLACEHOLDERS, SQUEEZE WHITESPACE
052500*    RUNS DOWN TO ONE SPACE, THEN TRUNCATE TO 180 (CUT BACK TO
052600*    THE LAST SPACE, APPEND "...") WHEN IT IS STILL TOO LONG.
052700 460-CLEAN-BODY.
052800     MOVE TE-BODY(TBL-IDX) TO W-CLEAN-BODY.
052900     PERFORM 462-STRIP-ONE-PLACEHOLDER THRU 462-EXIT
053000         VARYING W-PLCD-SUB FROM 1 BY 1 UNTIL W-PLCD-SUB > 4.
053100     PERFORM 465-SQUEEZE-WHITESPACE THRU 465-EXIT.
053200     MOVE W-CLEAN-BODY TO W-TRMLTH-TEXT.
053300     CALL "TRMLTH" USING W-TRMLTH-TEXT, W-TRMLTH-LEN.
053400     MOVE W-TRMLTH-LEN TO W-CLEAN-LEN.
053500     IF W-CLEAN-LEN > 180
053600         PERFORM 468-TRUNCATE-AND-ELLIPSIS THRU 468-EXIT.
053700 460-EXIT.
053800     EXIT.
053900*
054000 462-STRIP-ONE-PLACEHOLDER.
054100     EVALUATE W-PLCD-SUB
054200         WHEN 1
054300             INSPECT W-CLEAN-BODY REPLACING ALL
054400                 BC-PLACEHOLDER-1 BY SPACES
054500         WHEN 2
054600             INSPECT W-CLEAN-BODY REPLACING ALL
054700                 BC-PLACEHOLDER-2 BY SPACES
054800         WHEN 3
054900             INSPECT W-CLEAN-BODY REPLACING ALL
055000                 BC-PLACEHOLDER-3 BY SPACES
055100         WHEN 4
055200             INSPECT W-CLEAN-BODY REPLACING ALL
055300                 BC-PLACEHOLDER-4 BY SPACES
055400     END-EVALUATE.
055500 462-EXIT.
055600     EXIT.
055700*
055800*    RUNS OF TWO OR MORE SPACES ARE SQUEEZED ONE PAIR AT A TIME -
055900*    CHEAP ENOUGH FOR A 300-BYTE FIELD, AND NO UNSTRING-REBUILD
056000*    NEEDED THE WAY THE PHONE SANITIZER IN MSGEDIT DOES IT.
056100 465-SQUEEZE-WHITESPACE.
056200     PERFORM 466-SQUEEZE-ONE-PASS THRU 466-EXIT
056300         VARYING W-SQUEEZE-FROM FROM 1 BY 1
056400         UNTIL W-SQUEEZE-FROM > 50.
056500 465-EXIT.
056600     EXIT.
056700*
056800 466-SQUEEZE-ONE-PASS.
056900     INSPECT W-CLEAN-BODY REPLACING ALL "  " BY " ".
057000 466-EXIT.
057100     EXIT.
057200*
057300 468-TRUNCATE-AND-ELLIPSIS.
057400     MOVE 177 TO W-LAST-SPACE-POS.
057500     PERFORM 469-BACK-UP-TO-SPACE THRU 469-EXIT
057600         VARYING W-LAST-SPACE-POS FROM 177 BY -1
057700         UNTIL W-LAST-SPACE-POS < 1
057800         OR W-CLEAN-BODY(W-LAST-SPACE-POS:1) = SPACE.
057900     IF W-LAST-SPACE-POS < 1
058000         MOVE 177 TO W-LAST-SPACE-POS.
058100     MOVE W-CLEAN-BODY(1:W-LAST-SPACE-POS) TO W-TRMLTH-TEXT.
058200     MOVE SPACES TO W-CLEAN-BODY.
058300     STRING W-TRMLTH-TEXT(1:W-LAST-SPACE-POS) DELIMITED BY SIZE
058400         "..." DELIMITED BY SIZE
058500         INTO W-CLEAN-BODY.
058600 468-EXIT.
058700     EXIT.
058800*
058900 469-BACK-UP-TO-SPACE.
059000     CONTINUE.
059100 469-EXIT.
059200     EXIT.
059300*
059400*    BR-U6-6 - CONTACT NAME IF PRESENT, ELSE "SOMEONE WHO CARES"
059500*    WITH THE LAST FOUR DIGITS OF THE PHONE WHEN THERE ARE ENOUGH
059600*    OF THEM, ELSE THE BARE FALLBACK TEXT.
059700 480-DISPLAY-NAME.
059800     IF TE-CONTACT-NAME(TBL-IDX) NOT = SPACES
059900         MOVE TE-CONTACT-NAME(TBL-IDX) TO W-DISPLAY-NAME
060000         GO TO 480-EXIT.
060100     IF TE-PHONE-NUMBER(TBL-IDX) = SPACES
060200         MOVE "Someone who cares" TO W-DISPLAY-NAME
060300         GO TO 480-EXIT.
060400     MOVE TE-PHONE-NUMBER(TBL-IDX) TO W-TRMLTH-TEXT.
060500     CALL "TRMLTH" USING W-TRMLTH-TEXT, W-TRMLTH-LEN.
060600     IF W-TRMLTH-LEN < 4
060700         MOVE "Someone who cares" TO W-DISPLAY-NAME
060800         GO TO 480-EXIT.
060900     MOVE TE-PHONE-NUMBER(TBL-IDX)
061000         (W-TRMLTH-LEN - 3:4) TO W-PHONE-LAST4.
061100     STRING "Someone who cares (+" DELIMITED BY SIZE
061200         W-PHONE-LAST4 DELIMITED BY SIZE
061300         ")" DELIMITED BY SIZE
061400         INTO W-DISPLAY-NAME.
061500 480-EXIT.
061600     EXIT.
061700*
061800*    BR-U6-7 - UPLCAT DECIDES THE CATEGORY FROM THE MATCHED
061900*    KEYWORD.  ITS LINKAGE FIELD IS 20 BYTES, SO A KEYWORD LONGER
062000*    THAN THAT IS PASSED TRUNCATED - NONE OF THE CATEGORY WORD
062100*    GROUPS NEED MORE THAN 20 CHARACTERS TO MATCH ON.
062200 500-CALL-UPLCAT.
062300     MOVE SPACES TO W-UPLCAT-KEYWORD.
062400     MOVE W-MATCHED-KEYWORD(1:20) TO W-UPLCAT-KEYWORD.
062500     CALL "UPLCAT" USING
062600         W-UPLCAT-KEYWORD
062700         W-UPLIFT-CATEGORY
062800         W-UPLCAT-RETCD.
062900 500-CALL-UPLCAT-EXIT.
063000     EXIT.
063100*
063200*    MON/YYYY LABEL - HINNANT'S CIVIL-FROM-DAYS ALGORITHM, THE
063300*    SAME ONE MSGEDIT'S 245-CALC-CIVIL-DATE USES, WITH THE
063400*    TIME-OF-DAY STEPS DROPPED SINCE ONLY MONTH/YEAR ARE WANTED.
063500 560-CALC-DATE-LABEL.
063600     MOVE "Jan 1970" TO W-DATE-LABEL.
063700     IF TE-TIMESTAMP-MS(TBL-IDX) = 0
063800         GO TO 560-EXIT.
063900     COMPUTE W-EPOCH-SECS = TE-TIMESTAMP-MS(TBL-IDX) / 1000.
064000     COMPUTE W-DAYS-SINCE-EPOCH = W-EPOCH-SECS / 86400.
064100     COMPUTE W-CIV-Z = W-DAYS-SINCE-EPOCH + 719468.
064200     COMPUTE W-CIV-ERA = W-CIV-Z / 146097.
064300     COMPUTE W-CIV-DOE = W-CIV-Z - (W-CIV-ERA * 146097).
064400     COMPUTE W-CIV-YOE = (W-CIV-DOE - (W-CIV-DOE / 1460)
064500         + (W-CIV-DOE / 36524) - (W-CIV-DOE / 146096)) / 365.
064600     COMPUTE W-CIV-Y = W-CIV-YOE + (W-CIV-ERA * 400).
064700     COMPUTE W-CIV-DOY = W-CIV-DOE - ((365 * W-CIV-YOE)
064800         + (W-CIV-YOE / 4) - (W-CIV-YOE / 100)).
064900     COMPUTE W-CIV-MP = ((5 * W-CIV-DOY) + 2) / 153.
065000     COMPUTE W-DD = W-CIV-DOY - (((153 * W-CIV-MP) + 2) / 5) + 1.
065100     IF W-CIV-MP < 10
065200         COMPUTE W-MM = W-CIV-MP + 3
065300     ELSE
065400         COMPUTE W-MM = W-CIV-MP - 9.
065500     MOVE W-CIV-Y TO W-YY.
065600     IF W-MM <= 2
065700         ADD 1 TO W-YY.
065800     PERFORM 565-MONTH-NAME THRU 565-EXIT.
065900     STRING W-MONTH-NAME DELIMITED BY SIZE
066000         " " DELIMITED BY SIZE
066100         W-YY DELIMITED BY SIZE
066200         INTO W-DATE-LABEL.
066300 560-EXIT.
066400     EXIT.
066500*
066600 565-MONTH-NAME.
066700     EVALUATE W-MM
066800         WHEN 1  MOVE "Jan" TO W-MONTH-NAME
066900         WHEN 2  MOVE "Feb" TO W-MONTH-NAME
067000         WHEN 3  MOVE "Mar" TO W-MONTH-NAME
067100         WHEN 4  MOVE "Apr" TO W-MONTH-NAME
067200         WHEN 5  MOVE "May" TO W-MONTH-NAME
067300         WHEN 6  MOVE "Jun" TO W-MONTH-NAME
067400         WHEN 7  MOVE "Jul" TO W-MONTH-NAME
067500         WHEN 8  MOVE "Aug" TO W-MONTH-NAME
067600         WHEN 9  MOVE "Sep" TO W-MONTH-NAME
067700         WHEN 10 MOVE "Oct" TO W-MONTH-NAME
067800         WHEN 11 MOVE "Nov" TO W-MONTH-NAME
067900         WHEN 12 MOVE "Dec" TO W-MONTH-NAME
068000     END-EVALUATE.
068100 565-EXIT.
068200     EXIT.
068300*
068400*    SORT OUTPUT PROCEDURE - DEDUPS ON THE FIRST 40 CHARACTERS OF
068500*    THE CLEANED BODY (U6 STEP 3) AND STOPS AT THE TOP-N CAP (U6
068600*    STEP 4).  TAGS AND SENTIMENT WEIGHT ONLY GET BUILT FOR A
068700*    RECORD THAT ACTUALLY SURVIVES BOTH CHECKS.
068800 700-DEDUP-AND-WRITE.
068900     MOVE "Y" TO MORE-SORTWK-SW.
069000     PERFORM 710-RETURN-ONE-REC THRU 710-EXIT
069100         UNTIL NO-MORE-SORTWK OR UPLIFTS-WRITTEN >= CN-TOP-N.
069200 700-EXIT.
069300     EXIT.
069400*
069500 710-RETURN-ONE-REC.
069600     RETURN SORTWK4 INTO SORT-UPL-REC
069700         AT END
069800             MOVE "N" TO MORE-SORTWK-SW
069900             GO TO 710-EXIT.
070000     PERFORM 720-BUILD-DEDUP-KEY THRU 720-EXIT.
070100     PERFORM 730-SEARCH-DEDUP-TABLE THRU 730-EXIT.
070200     IF DD-KEY-FOUND
070300         GO TO 710-EXIT.
070400     ADD 1 TO DD-ENTRY-COUNT.
070500     MOVE W-DEDUP-KEY TO DD-KEY(DD-ENTRY-COUNT).
070600     PERFORM 440-BUILD-UPLIFT-REC THRU 440-EXIT.
070700     WRITE UPLEXT-REC-DATA FROM UPLIFT-REC.
070800     ADD 1 TO UPLIFTS-WRITTEN.
070900 710-EXIT.
071000     EXIT.
071100*
071200 720-BUILD-DEDUP-KEY.
071300     MOVE SRT-CLEAN-BODY TO W-TRMLTH-TEXT(1:180).
071400     MOVE SPACES TO W-TRMLTH-TEXT(181:120).
071500     INSPECT W-TRMLTH-TEXT CONVERTING
071600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
071700         "abcdefghijklmnopqrstuvwxyz".
071800     MOVE SPACES TO W-DEDUP-KEY.
071900     MOVE W-TRMLTH-TEXT(1:40) TO W-DEDUP-KEY.
072000 720-EXIT.
072100     EXIT.
072200*
072300 730-SEARCH-DEDUP-TABLE.
072400     MOVE "N" TO W-DD-FOUND-SW.
072500     IF DD-ENTRY-COUNT = 0
072600         GO TO 730-EXIT.
072700     PERFORM 735-MATCH-ONE-DEDUP-ENTRY THRU 735-EXIT
072800         VARYING DD-IDX FROM 1 BY 1
072900         UNTIL DD-IDX > DD-ENTRY-COUNT OR DD-KEY-FOUND.
073000 730-EXIT.
073100     EXIT.
073200*
073300 735-MATCH-ONE-DEDUP-ENTRY.
073400     IF DD-KEY(DD-IDX) = W-DEDUP-KEY
073500         MOVE "Y" TO W-DD-FOUND-SW.
073600 735-EXIT.
073700     EXIT.
073800*
073900 440-BUILD-UPLIFT-REC.
074000     MOVE SPACES TO UPLIFT-REC.
074100     MOVE SRT-CLEAN-BODY   TO UR-TEXT.
074200     MOVE SRT-DISPLAY-NAME TO UR-AUTHOR.
074300     MOVE SRT-DATE-LABEL   TO UR-DATE-LABEL.
074400     MOVE SRT-CATEGORY     TO UR-CATEGORY.
074500     PERFORM 529-ASSIGN-TAGS THRU 529-TAGS-EXIT.
074600     PERFORM 540-CALC-SENTIMENT-WEIGHT THRU 540-EXIT.
074700     MOVE SRT-SCORE TO UR-SCORE.
074800 440-EXIT.
074900     EXIT.
075000*
075100*    BR-U6-8 - SENTIMENT, INFO AND RELATIONSHIP GROUPS ARE
075200*    SCANNED AGAINST THE CLEANED BODY AND THE CONTACT NAME
075300*    TOGETHER, PLUS THE CUSTOM TRIGGER TABLE.  A WORD IS KEPT
075400*    AS ITS OWN TAG TEXT; A CUSTOM-TABLE HIT CONTRIBUTES ITS
075500*    CONFIGURED TAG INSTEAD.  UNIQUE-ON-ADD, SORTED ASCENDING.
075600 529-ASSIGN-TAGS.
075700     MOVE SPACES TO UR-TAGS(1) UR-TAGS(2) UR-TAGS(3) UR-TAGS(4)
075800         UR-TAGS(5) UR-TAGS(6) UR-TAGS(7) UR-TAGS(8).
075900     MOVE 0 TO W-TAG-COUNT.
076000     MOVE SPACES TO W-TAG-SCAN-TEXT.
076100     STRING SRT-CLEAN-BODY DELIMITED BY SIZE
076200         " " DELIMITED BY SIZE
076300         SRT-CONTACT-NAME DELIMITED BY SIZE
076400         INTO W-TAG-SCAN-TEXT.
076500     INSPECT W-TAG-SCAN-TEXT CONVERTING
076600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
076700         "abcdefghijklmnopqrstuvwxyz".
076800     MOVE UT-SENTIMENT-LIST TO W-SCAN-LIST.
076900     MOVE 60 TO W-SCAN-LIST-LEN.
077000     PERFORM 525-SCAN-TAG-LIST THRU 525-EXIT.
077100     MOVE UT-INFO-LIST TO W-SCAN-LIST.
077200     MOVE 40 TO W-SCAN-LIST-LEN.
077300     PERFORM 525-SCAN-TAG-LIST THRU 525-EXIT.
077400     MOVE UT-RELATION-LIST TO W-SCAN-LIST.
077500     MOVE 50 TO W-SCAN-LIST-LEN.
077600     PERFORM 525-SCAN-TAG-LIST THRU 525-EXIT.
077700     PERFORM 528-SCAN-CUSTOM-TAGS THRU 528-EXIT.
077800     PERFORM 535-SORT-TAGS THRU 535-EXIT.
077900 529-TAGS-EXIT.
078000     EXIT.
078100*
078200*    ONE PASS OVER A "*"-DELIMITED WORD GROUP - EVERY WORD THAT
078300*    HITS THE SCAN TEXT IS ADDED AS ITS OWN TAG, UP TO 8 SLOTS.
078400 525-SCAN-TAG-LIST.
078500     MOVE 1 TO W-SCAN-PTR.
078600     PERFORM 526-SCAN-ONE-TAG-WORD THRU 526-EXIT
078700         UNTIL W-SCAN-PTR > W-SCAN-LIST-LEN OR W-TAG-COUNT >= 8.
078800 525-EXIT.
078900     EXIT.
079000*
079100 526-SCAN-ONE-TAG-WORD.
079200     UNSTRING W-SCAN-LIST(1:W-SCAN-LIST-LEN) DELIMITED BY "*"
079300         INTO W-SCAN-WORD COUNT IN W-SCAN-WORD-LEN
079400         WITH POINTER W-SCAN-PTR.
079500     IF W-SCAN-WORD-LEN = 0
079600         GO TO 526-EXIT.
079700     MOVE 0 TO W-SCAN-OCCUR-COUNT.
079800     INSPECT W-TAG-SCAN-TEXT TALLYING W-SCAN-OCCUR-COUNT
079900         FOR ALL W-SCAN-WORD(1:W-SCAN-WORD-LEN).
080000     IF W-SCAN-OCCUR-COUNT > 0
080100         PERFORM 530-ADD-TAG-IF-NEW THRU 530-EXIT.
080200 526-EXIT.
080300     EXIT.
080400*
080500*    CUSTOM-TAG-TABLE IS A TRIGGER-TO-TAG LOOKUP, NOT A SCAN LIST
080600*    OF TAG NAMES - THE TAG ADDED IS CT-TAG, NOT THE TRIGGER TEXT.
080700 528-SCAN-CUSTOM-TAGS.
080800     PERFORM 529-CHECK-ONE-CUSTOM-TRIGGER THRU 529-EXIT
080900         VARYING CT-IDX FROM 1 BY 1
081000         UNTIL CT-IDX > CT-ENTRY-COUNT OR W-TAG-COUNT >= 8.
081100 528-EXIT.
081200     EXIT.
081300*
081400 529-CHECK-ONE-CUSTOM-TRIGGER.
081500     MOVE 0 TO W-SCAN-OCCUR-COUNT.
081600     INSPECT W-TAG-SCAN-TEXT TALLYING W-SCAN-OCCUR-COUNT
081700         FOR ALL CT-TRIGGER(CT-IDX).
081800     IF W-SCAN-OCCUR-COUNT > 0
081900         MOVE CT-TAG(CT-IDX) TO W-SCAN-WORD
082000         MOVE 14 TO W-SCAN-WORD-LEN
082100         PERFORM 530-ADD-TAG-IF-NEW THRU 530-EXIT.
082200 529-EXIT.
082300     EXIT.
082400*
082500 530-ADD-TAG-IF-NEW.
082600     MOVE "N" TO W-TAG-FOUND-SW.
082700     PERFORM 531-MATCH-ONE-HELD-TAG THRU 531-EXIT
082800         VARYING W-TAG-SUB FROM 1 BY 1
082900         UNTIL W-TAG-SUB > W-TAG-COUNT OR TAG-ALREADY-HELD.
083000     IF NOT TAG-ALREADY-HELD AND W-TAG-COUNT < 8
083100         ADD 1 TO W-TAG-COUNT
083200         MOVE W-SCAN-WORD(1:W-SCAN-WORD-LEN) TO
083300             UR-TAGS(W-TAG-COUNT).
083400 530-EXIT.
083500     EXIT.
083600*
083700 531-MATCH-ONE-HELD-TAG.
083800     IF UR-TAGS(W-TAG-SUB) = W-SCAN-WORD(1:W-SCAN-WORD-LEN)
083900         MOVE "Y" TO W-TAG-FOUND-SW.
084000 531-EXIT.
084100     EXIT.
084200*
084300*    OUTPUT SORTED, UNIQUE - UNIQUE CAME FOR FREE ABOVE, THIS IS
084400*    JUST A BUBBLE SORT OVER AT MOST 8 SLOTS ASCENDING BY TEXT.
084500 535-SORT-TAGS.
084600     IF W-TAG-COUNT < 2
084700         GO TO 535-EXIT.
084800     PERFORM 536-BUBBLE-PASS THRU 536-EXIT
084900         VARYING W-TAG-SUB FROM 1 BY 1
085000         UNTIL W-TAG-SUB > W-TAG-COUNT - 1.
085100 535-EXIT.
085200     EXIT.
085300*
085400 536-BUBBLE-PASS.
085500     PERFORM 538-COMPARE-SWAP THRU 538-EXIT
085600         VARYING W-TAG-SUB FROM 1 BY 1
085700         UNTIL W-TAG-SUB > W-TAG-COUNT - W-TAG-SUB.
085800 536-EXIT.
085900     EXIT.
086000*
086100 538-COMPARE-SWAP.
086200     IF UR-TAGS(W-TAG-SUB) > UR-TAGS(W-TAG-SUB + 1)
086300             AND UR-TAGS(W-TAG-SUB + 1) NOT = SPACES
086400         MOVE UR-TAGS(W-TAG-SUB) TO W-SWAP-TAG
086500         MOVE UR-TAGS(W-TAG-SUB + 1) TO UR-TAGS(W-TAG-SUB)
086600         MOVE W-SWAP-TAG TO UR-TAGS(W-TAG-SUB + 1).
086700 538-EXIT.
086800     EXIT.
086900*
087000*    BR-U6-9 - MIN(SCORE/40, 1.0) ROUNDED TO 3 DECIMALS.
087100 540-CALC-SENTIMENT-WEIGHT.
087200     IF SRT-SCORE >= 40
087300         MOVE 1.000 TO UR-SENTIMENT-WEIGHT
087400     ELSE
087500         COMPUTE UR-SENTIMENT-WEIGHT ROUNDED = SRT-SCORE / 40.
087600 540-EXIT.
087700     EXIT.
087800*
087900 800-OPEN-FILES.
088000     MOVE "800-OPEN-FILES" TO PARA-NAME.
088100     OPEN INPUT NORMMSG.
088200     OPEN OUTPUT UPLEXT, SYSOUT.
088300 800-EXIT.
088400     EXIT.
088500*
088600 850-CLOSE-FILES.
088700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
088800     CLOSE NORMMSG, UPLEXT, SYSOUT.
088900 850-EXIT.
089000     EXIT.
089100*
089200 900-READ-NORMMSG.
089300     READ NORMMSG INTO NORM-MESSAGE-REC
089400         AT END MOVE "N" TO MORE-MSG-SW
089500         GO TO 900-EXIT
089600     END-READ.
089700     ADD 1 TO MESSAGES-READ.
089800 900-EXIT.
089900     EXIT.
090000*
090100 999-CLEANUP.
090200     MOVE "999-CLEANUP" TO PARA-NAME.
090300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
090400     DISPLAY "** MESSAGES READ **".
090500     DISPLAY MESSAGES-READ.
090600     DISPLAY "** CANDIDATES LOADED **".
090700     DISPLAY CANDIDATES-LOADED.
090800     DISPLAY "** CANDIDATES SCORED **".
090900     DISPLAY CANDIDATES-SCORED.
091000     DISPLAY "** CANDIDATES KEPT (SCORE >= MINIMUM) **".
091100     DISPLAY CANDIDATES-KEPT.
091200     DISPLAY "** UPLIFTS WRITTEN **".
091300     DISPLAY UPLIFTS-WRITTEN.
091400     DISPLAY "******** NORMAL END OF JOB UPLXTRT ********".
091500 999-EXIT.
091600     EXIT.
091700*
091800 1000-ABEND-RTN.
091900     WRITE SYSOUT-REC FROM ABEND-REC.
092000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
092100     DISPLAY "*** ABNORMAL END OF JOB - UPLXTRT ***" UPON CONSOLE.
092200     DIVIDE ZERO-VAL INTO ONE-VAL.
