000100******************************************************************
000200*    COPYBOOK      UPLREC                                       *
000300*    DESCRIPTION    UPLIFT RECORD - OUTPUT OF UPLXTRT'S POSITIVE *
000400*                   MESSAGE EXTRACT PASS (U6), RL-7.             *
000500*-----------------------------------------------------------------
000600*    CHANGE LOG                                                 *
000700*    DATE     WHO  REQUEST    DESCRIPTION                       *
000800*    -------- ---- ---------- ----------------------------------*
000900*    09/30/15  JS  HD-0531    ORIGINAL LAYOUT                   *
001000*    03/04/16  JS  HD-0536    ADDED TAGS AND CATEGORY (BR-U6-7/8)*
001100*    06/21/14  RLM HD-0512    RENAMED FOR THE CASETRACK          *
001110*                             CONVERSION                         *
001200******************************************************************
001300*    UPLIFT-REC - LINE SEQUENTIAL OUTPUT FILE, 380 BYTES, WRITTEN
001400*    IN DESCENDING-SCORE (TOP-N) ORDER.
001500 01  UPLIFT-REC.
001600     05  UR-TEXT                 PIC X(180).
001700     05  UR-AUTHOR               PIC X(40).
001800     05  UR-DATE-LABEL           PIC X(08).
001900     05  UR-CATEGORY             PIC X(20).
002000     05  UR-TAGS OCCURS 8 TIMES
002100                 PIC X(14).
002200     05  UR-SENTIMENT-WEIGHT     PIC 9(01)V9(3).
002300     05  UR-SCORE                PIC 9(03).
002400     05  FILLER                  PIC X(13).
002500*
002600*    ALTERNATE VIEW USED BY 400-SORT-BY-SCORE WHEN THE SCORE AND
002700*    SENTIMENT-WEIGHT FIELDS ARE CARRIED TOGETHER AS ONE SORT KEY.
002800 01  UR-SORT-KEY-VIEW REDEFINES UR-SENTIMENT-WEIGHT.
002900     05  SK-SENTIMENT-WEIGHT     PIC 9(01)V9(3).
003000     05  SK-SCORE                PIC 9(03).
003100*
003200*    ALTERNATE VIEW OF THE TAG TABLE AS ONE 112-BYTE GROUP, USED
003300*    WHEN 420-DEDUP-CHECK COMPARES A CANDIDATE'S FULL TAG SET
003400*    AGAINST AN ALREADY-KEPT UPLIFT RECORD IN ONE MOVE.
003500 01  UR-TAGS-CHECK-VIEW REDEFINES UR-TAGS.
003600     05  TC-ALL-TAGS             PIC X(112).
