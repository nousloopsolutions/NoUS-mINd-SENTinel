000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MSGEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/05/16.
000600 DATE-COMPILED. 02/05/16.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW MESSAGE EVIDENCE FEED
001300*          (SMS/MMS EXPORT RECORDS) PRODUCED BY THE PHONE-BACKUP
001400*          EXTRACT STEP THAT RUNS AHEAD OF THIS JOB IN THE
001500*          CASETRACK STREAM.
001600*
001700*          THE PROGRAM DECODES THE DIRECTION CODE, BUILDS THE
001800*          DISPLAY DATE STRING, SANITIZES THE BODY AND PHONE
001900*          FIELDS, DROPS DUPLICATE RECORDS (BR-U1-2), AND WRITES
002000*          THE NORMALIZED MESSAGE FILE IN ASCENDING TIMESTAMP
002100*          ORDER (U1).
002200*
002300******************************************************************
002400
002500          INPUT FILE              -   DDS0001.RAWMSG
002600                                       (JCL CONCATENATES EVERY
002700                                        EXPORT FILE IN NAME ORDER)
002800
002900          SORT WORK FILE          -   CASETRACK.SORTWK1
003000
003100          OUTPUT FILE PRODUCED    -   DDS0001.NORMMSG
003200
003300          DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG
003700*    DATE     WHO  REQUEST    DESCRIPTION
003800*    -------- ---- ---------- ----------------------------------
003900*    02/05/16  RLM HD-0503    ORIGINAL - REWORKED FROM DALYEDIT'S
004000*                             SHAPE.  NO TRAILER REC ON THIS FEED
004100*                             SO THE BALANCE CHECK WAS DROPPED;
004200*                             THE READ/EDIT/WRITE SKELETON AND
004300*                             THE ABEND-ON-EMPTY-FILE CHECK CAME
004400*                             STRAIGHT ACROSS
004500*    09/30/15  JS  HD-0528    ADDED THE SORT INPUT/OUTPUT
004600*                             PROCEDURE FOR THE DEDUP PASS
004700*                             (BR-U1-2) - WAS INLINE BEFORE AND
004800*                             TOOK FOREVER ON A BIG EXPORT
004900*    02/02/99  AK  Y2K-0015   REVIEWED - TIMESTAMP IS EPOCH MS,
005000*                             NOT A 2-DIGIT YEAR FIELD, NOTHING
005100*                             TO CHANGE, LOGGED FOR THE INVENTORY
005200*    11/14/19  KPT HD-0571    RAISED THE DEDUP TABLE TO 32000
005300*                             ENTRIES - ONE CUSTOMER'S EXPORT
005400*                             BLEW THE OLD 20000 LIMIT
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT RAWMSG
007000     ASSIGN TO UT-S-RAWMSG
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT NORMMSG
007500     ASSIGN TO UT-S-NORMMSG
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT SORTWK1
008000     ASSIGN TO SORTWK1.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200****** RAW MESSAGE-EVIDENCE FEED - RL-1, ONE RECORD PER SMS/MMS
009300****** NO TRAILER RECORD ON THIS FEED, UNLIKE THE OLD PATDATA
009400 FD  RAWMSG
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 395 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RAW-MSG-REC-DATA.
010000 01  RAW-MSG-REC-DATA PIC X(395).
010100
010200****** NORMALIZED MESSAGE FILE - RL-2, WRITTEN ASCENDING BY
010300****** TIMESTAMP-MS, CONSUMED BY INTSRCH AND CTPUPDT
010400 FD  NORMMSG
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORD CONTAINS 455 CHARACTERS
010900     DATA RECORD IS NORM-MSG-REC-DATA.
011000 01  NORM-MSG-REC-DATA PIC X(455).
011100
011200 SD  SORTWK1
011300     RECORD CONTAINS 455 CHARACTERS
011400     DATA RECORD IS SORT-NORM-REC.
011500 01  SORT-NORM-REC.
011600     05  SRT-TIMESTAMP-MS        PIC 9(15).
011700     05  SRT-DIRECTION-CODE      PIC 9(01).
011800     05  SRT-MSG-TYPE            PIC X(03).
011900     05  SRT-CONTACT-NAME        PIC X(40).
012000     05  SRT-PHONE-NUMBER        PIC X(30).
012100     05  SRT-READ-FLAG           PIC 9(01).
012200     05  SRT-BODY                PIC X(300).
012300     05  SRT-DATE-STR            PIC X(19).
012400     05  SRT-DIRECTION           PIC X(10).
012500     05  SRT-SOURCE-FILE         PIC X(30).
012600     05  FILLER                  PIC X(06).
012700
012800 WORKING-STORAGE SECTION.
012900
013000 01  FILE-STATUS-CODES.
013100     05  OFCODE                  PIC X(2).
013200         88 CODE-WRITE    VALUE SPACES.
013300
013400 COPY MSGREC.
013500
013600 01  WS-SYSOUT-REC.
013700     05  MSG                     PIC X(80).
013800
013900 77  WS-DATE                     PIC 9(6).
014000
014100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014200     05 RECORDS-READ             PIC 9(9) COMP.
014300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
014400     05 RECORDS-DUPLICATE        PIC 9(7) COMP.
014500
014600 01  MISC-WS-FLDS.
014700     05 STR-LTH                  PIC 9(04) VALUE 0.
014800     05 RETURN-CD                PIC S9(04) VALUE 0.
014900     05 W-EPOCH-SECS             PIC 9(12) COMP.
015000     05 W-DAYS-SINCE-EPOCH       PIC 9(07) COMP.
015100     05 W-SECS-OF-DAY            PIC 9(05) COMP.
015200     05 W-YY                     PIC 9(04) COMP.
015300     05 W-MM                     PIC 9(02) COMP.
015400     05 W-DD                     PIC 9(02) COMP.
015500     05 W-HH                     PIC 9(02) COMP.
015600     05 W-MIN                    PIC 9(02) COMP.
015700     05 W-SS                     PIC 9(02) COMP.
015800*    CIVIL-FROM-DAYS WORK FIELDS - HINNANT'S ALGORITHM, THE
015900*    SAME MATH DTEVAL USED TO CARRY FOR THE JULIAN-DATE EDITS
016000     05 W-CIV-Z                  PIC 9(09) COMP.
016100     05 W-CIV-ERA                PIC 9(07) COMP.
016200     05 W-CIV-DOE                PIC 9(06) COMP.
016300     05 W-CIV-YOE                PIC 9(04) COMP.
016400     05 W-CIV-Y                  PIC 9(06) COMP.
016500     05 W-CIV-DOY                PIC 9(04) COMP.
016600     05 W-CIV-MP                 PIC 9(02) COMP.
016700*    PHONE SANITIZER WORK FIELDS (BR-U1 STREAM) - KEEP-ONLY
016800*    SCAN OVER THE RAW PHONE NUMBER, SEE 220/225- BELOW.
016900     05 W-PHONE-SRC              PIC X(30).
017000     05 W-PHONE-OUT              PIC X(30).
017100     05 W-PHONE-ONE-CHAR         PIC X(01).
017200     05 W-PHONE-IN-SUB           PIC 9(02) COMP.
017300     05 W-PHONE-OUT-LEN          PIC 9(02) COMP.
017310*    BODY SANITIZER WORK FIELDS (BR-U1 STREAM) - SAME KEEP-ONLY
017320*    SCAN, RUN OVER THE RAW MESSAGE TEXT, SEE 217/219- BELOW.
017330     05 W-BODY-SRC               PIC X(300).
017340     05 W-BODY-OUT               PIC X(300).
017350     05 W-BODY-ONE-CHAR          PIC X(01).
017360     05 W-BODY-IN-SUB            PIC 9(03) COMP.
017370     05 W-BODY-OUT-LEN           PIC 9(03) COMP.
017400
017500 01  FLAGS-AND-SWITCHES.
017600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
017700         88 NO-MORE-DATA VALUE "N".
017800     05 MORE-SORTWK-SW           PIC X(01) VALUE "Y".
017900         88 NO-MORE-SORTWK VALUE "N".
018000
018100*    DEDUP TABLE (BR-U1-2) - HOLDS EVERY KEY RELEASED TO THE
018200*    SORT SO FAR.  SEARCHED LINEARLY BEFORE EACH RELEASE - SLOW
018300*    ON A HUGE EXPORT, BUT THIS FEED NEVER RUNS THAT BIG.
018400 01  DEDUP-TABLE.
018500     05  DT-ENTRY-COUNT          PIC 9(05) COMP VALUE 0.
018600     05  DT-ENTRY OCCURS 32000 TIMES
018700                 INDEXED BY DT-IDX.
018800         10  DT-KEY              PIC X(48).
018900*    GROUPED VIEW OF THE DEDUP KEY SO THE BUILD STEP CAN MOVE
019000*    EACH PART BY NAME INSTEAD OF SLICING SUBSTRINGS - SAME
019100*    48 BYTES AS NM-DEDUP-KEY-VIEW IN MSGREC.
019200 01  W-DEDUP-KEY-GROUP.
019300     05  WDK-TIMESTAMP-MS        PIC 9(15).
019400     05  WDK-MSG-TYPE            PIC X(03).
019500     05  WDK-PHONE-NUMBER        PIC X(30).
019600 01  W-DEDUP-KEY REDEFINES W-DEDUP-KEY-GROUP
019700                             PIC X(48).
019800 01  DT-FOUND-SW                 PIC X(01).
019900     88  DT-KEY-FOUND            VALUE "Y".
020000
020100 COPY ABENDREC.
020200
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     SORT SORTWK1
020600         ON ASCENDING KEY SRT-TIMESTAMP-MS
020700         INPUT PROCEDURE IS 200-DEDUP-AND-RELEASE THRU 200-EXIT
020800         OUTPUT PROCEDURE IS 700-RETURN-AND-WRITE THRU 700-EXIT.
020900     PERFORM 999-CLEANUP THRU 999-EXIT.
021000     MOVE +0 TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB MSGEDIT ********".
021600     ACCEPT  WS-DATE FROM DATE.
021700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021900     PERFORM 900-READ-RAWMSG THRU 900-EXIT.
022000     IF NO-MORE-DATA
022100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022200         GO TO 1000-ABEND-RTN.
022300 000-EXIT.
022400     EXIT.
022500*
022600 200-DEDUP-AND-RELEASE.
022700     PERFORM 210-THRU-900-ONE-RECORD THRU 210-LOOP-EXIT
022800         UNTIL NO-MORE-DATA.
022900 200-EXIT.
023000     EXIT.
023100*
023200 210-THRU-900-ONE-RECORD.
023300     PERFORM 215-BUILD-NORM-REC THRU 215-EXIT.
023400     MOVE DK-TIMESTAMP-MS IN NM-DEDUP-KEY-VIEW TO
023500         WDK-TIMESTAMP-MS.
023600     MOVE DK-MSG-TYPE IN NM-DEDUP-KEY-VIEW TO
023700         WDK-MSG-TYPE.
023800     MOVE DK-PHONE-NUMBER IN NM-DEDUP-KEY-VIEW TO
023900         WDK-PHONE-NUMBER.
024000     PERFORM 250-SEARCH-DEDUP-TABLE THRU 250-EXIT.
024100     IF DT-KEY-FOUND
024200         ADD 1 TO RECORDS-DUPLICATE
024300     ELSE
024400         ADD 1 TO DT-ENTRY-COUNT
024500         MOVE W-DEDUP-KEY TO DT-KEY(DT-ENTRY-COUNT)
024600         RELEASE SORT-NORM-REC FROM NORM-MESSAGE-REC.
024700     PERFORM 900-READ-RAWMSG THRU 900-EXIT.
024800 210-LOOP-EXIT.
024900     EXIT.
025000*
025100 215-BUILD-NORM-REC.
025200     MOVE RM-TIMESTAMP-MS TO NM-TIMESTAMP-MS.
025300     MOVE RM-DIRECTION-CODE TO NM-DIRECTION-CODE.
025400     MOVE RM-MSG-TYPE TO NM-MSG-TYPE.
025500     MOVE RM-CONTACT-NAME TO NM-CONTACT-NAME.
025600     MOVE RM-READ-FLAG TO NM-READ-FLAG.
025700     PERFORM 217-SANITIZE-BODY THRU 217-EXIT.
025800     MOVE "RAWMSG" TO NM-SOURCE-FILE.
025900     PERFORM 220-SANITIZE-PHONE THRU 220-EXIT.
026000     PERFORM 230-DECODE-DIRECTION THRU 230-EXIT.
026100     PERFORM 240-CALC-DATE-STR THRU 240-EXIT.
026200 215-EXIT.
026300     EXIT.
026400*
026410*    STRIPS NON-PRINTABLE CHARACTERS OUT OF THE EXPORTED MESSAGE
026420*    TEXT BEFORE IT GOES TO NM-BODY - LINE FEEDS, CONTROL BYTES
026430*    AND THE LIKE FROM THE SMS/MMS EXPORT COME OUT SQUEEZED LEFT,
026440*    THE SAME WAY 220- SQUEEZES THE PHONE NUMBER.  NM-BODY IS THE
026450*    SAME 300 BYTES AS RM-BODY SO THE MOVE AT THE END ALSO COVERS
026460*    THE TRUNCATE-TO-300 HALF OF THE RULE.
026470 217-SANITIZE-BODY.
026480     MOVE RM-BODY TO W-BODY-SRC.
026490     MOVE SPACES TO W-BODY-OUT.
026500     MOVE 0 TO W-BODY-OUT-LEN.
026510     PERFORM 219-KEEP-ONE-BODY-CHAR THRU 219-EXIT
026520         VARYING W-BODY-IN-SUB FROM 1 BY 1
026530         UNTIL W-BODY-IN-SUB > 300.
026540     MOVE W-BODY-OUT TO NM-BODY.
026550 217-EXIT.
026560     EXIT.
026570*
026580 219-KEEP-ONE-BODY-CHAR.
026590     MOVE W-BODY-SRC(W-BODY-IN-SUB:1) TO W-BODY-ONE-CHAR.
026600     IF W-BODY-OUT-LEN >= 300
026610         GO TO 219-EXIT.
026620     IF W-BODY-ONE-CHAR >= SPACE AND W-BODY-ONE-CHAR <= "~"
026630         ADD 1 TO W-BODY-OUT-LEN
026640         MOVE W-BODY-ONE-CHAR TO W-BODY-OUT(W-BODY-OUT-LEN:1).
026650 219-EXIT.
026660     EXIT.
026670*
026700*    KEEPS ONLY DIGITS AND + - ( ) SPACE, TRUNCATED TO 30 - THE
026800*    SAME RULE DTEVAL'S REPLACEMENT USED TO APPLY TO A WARD CODE,
026900*    NOW APPLIED TO THE EXPORTED PHONE NUMBER (BR-U1 STREAM).
027000 220-SANITIZE-PHONE.
027010     MOVE RM-PHONE-NUMBER TO W-PHONE-SRC.
027020     MOVE SPACES TO W-PHONE-OUT.
027030     MOVE 0 TO W-PHONE-OUT-LEN.
027040     PERFORM 225-KEEP-ONE-CHAR THRU 225-EXIT
027050         VARYING W-PHONE-IN-SUB FROM 1 BY 1
027060         UNTIL W-PHONE-IN-SUB > 30.
027070     MOVE W-PHONE-OUT TO NM-PHONE-NUMBER.
027600 220-EXIT.
027700     EXIT.
027800*
027900*    CHARACTERS NOT ON THE KEEP LIST ARE DROPPED, NOT BLANKED IN
028000*    PLACE - "(555) 123-4567 EXT.2" COMES OUT "(555) 123-4567 2",
028100*    NOT LEFT WITH A GAP WHERE THE STRIPPED CHARACTERS WERE.
028200 225-KEEP-ONE-CHAR.
028300     MOVE W-PHONE-SRC(W-PHONE-IN-SUB:1) TO W-PHONE-ONE-CHAR.
028400     IF W-PHONE-OUT-LEN >= 30
028500         GO TO 225-EXIT.
028600     IF W-PHONE-ONE-CHAR >= "0" AND W-PHONE-ONE-CHAR <= "9"
028700         ADD 1 TO W-PHONE-OUT-LEN
028800         MOVE W-PHONE-ONE-CHAR TO W-PHONE-OUT(W-PHONE-OUT-LEN:1)
028900         GO TO 225-EXIT.
029000     IF W-PHONE-ONE-CHAR = "+" OR W-PHONE-ONE-CHAR = "-"
029100             OR W-PHONE-ONE-CHAR = "(" OR W-PHONE-ONE-CHAR = ")"
029200             OR W-PHONE-ONE-CHAR = " "
029300         ADD 1 TO W-PHONE-OUT-LEN
029400         MOVE W-PHONE-ONE-CHAR TO W-PHONE-OUT(W-PHONE-OUT-LEN:1).
029500 225-EXIT.
029600     EXIT.
029700*
029800 230-DECODE-DIRECTION.
029900     MOVE "Unknown" TO NM-DIRECTION.
030000     IF RM-TYPE-SMS
030100         IF RM-DIR-RECEIVED
030200             MOVE "Received" TO NM-DIRECTION
030300         ELSE IF RM-DIR-SENT
030400             MOVE "Sent" TO NM-DIRECTION
030500         ELSE IF RM-DIR-DRAFT
030600             MOVE "Draft" TO NM-DIRECTION
030700         ELSE IF RM-DIR-OUTBOX
030800             MOVE "Outbox" TO NM-DIRECTION
030900         ELSE IF RM-DIR-FAILED
031000             MOVE "Failed" TO NM-DIRECTION
031100         ELSE IF RM-DIR-QUEUED
031200             MOVE "Queued" TO NM-DIRECTION
031300     ELSE IF RM-TYPE-MMS
031400         IF RM-DIR-RECEIVED
031500             MOVE "Received" TO NM-DIRECTION
031600         ELSE IF RM-DIR-SENT
031700             MOVE "Sent" TO NM-DIRECTION.
031800 230-EXIT.
031900     EXIT.
032000*
032100*    EPOCH-MS TO "YYYY-MM-DD HH:MM:SS" - BR-U1-3.  NO INTRINSIC
032200*    FUNCTION FOR THIS ON THE SHOP'S COMPILER, SO THE CALENDAR
032300*    MATH IS DONE BY HAND THE WAY DTEVAL USED TO DO IT.
032400 240-CALC-DATE-STR.
032500     MOVE "INVALID_DATE      " TO NM-DATE-STR.
032600     IF NM-TIMESTAMP-MS NOT NUMERIC OR NM-TIMESTAMP-MS = 0
032700         GO TO 240-EXIT.
032800     COMPUTE W-EPOCH-SECS = NM-TIMESTAMP-MS / 1000.
032900     COMPUTE W-DAYS-SINCE-EPOCH = W-EPOCH-SECS / 86400.
033000     COMPUTE W-SECS-OF-DAY = W-EPOCH-SECS -
033100         (W-DAYS-SINCE-EPOCH * 86400).
033200     COMPUTE W-HH = W-SECS-OF-DAY / 3600.
033300     COMPUTE W-MIN = (W-SECS-OF-DAY - (W-HH * 3600)) / 60.
033400     COMPUTE W-SS = W-SECS-OF-DAY - (W-HH * 3600) - (W-MIN * 60).
033500     PERFORM 245-CALC-CIVIL-DATE THRU 245-EXIT.
033600     STRING W-YY, "-", W-MM, "-", W-DD, " ",
033700         W-HH, ":", W-MIN, ":", W-SS
033800         DELIMITED BY SIZE INTO NM-DATE-STR.
033900 240-EXIT.
034000     EXIT.
034100*
034200*    DAYS-SINCE-1970-01-01 TO Y/M/D - HOWARD HINNANT'S CIVIL-FROM-
034300*    DAYS ALGORITHM, HAND-CODED IN BINARY ARITHMETIC SINCE THIS
034400*    SHOP'S COMPILER HAS NO DATE INTRINSIC FUNCTIONS.
034500 245-CALC-CIVIL-DATE.
034600     COMPUTE W-CIV-Z = W-DAYS-SINCE-EPOCH + 719468.
034700     COMPUTE W-CIV-ERA = W-CIV-Z / 146097.
034800     COMPUTE W-CIV-DOE = W-CIV-Z - (W-CIV-ERA * 146097).
034900     COMPUTE W-CIV-YOE = (W-CIV-DOE - (W-CIV-DOE / 1460)
035000         + (W-CIV-DOE / 36524) - (W-CIV-DOE / 146096)) / 365.
035100     COMPUTE W-CIV-Y = W-CIV-YOE + (W-CIV-ERA * 400).
035200     COMPUTE W-CIV-DOY = W-CIV-DOE - ((365 * W-CIV-YOE)
035300         + (W-CIV-YOE / 4) - (W-CIV-YOE / 100)).
035400     COMPUTE W-CIV-MP = ((5 * W-CIV-DOY) + 2) / 153.
035500     COMPUTE W-DD = W-CIV-DOY - (((153 * W-CIV-MP) + 2) / 5) + 1.
035600     IF W-CIV-MP < 10
035700         COMPUTE W-MM = W-CIV-MP + 3
035800     ELSE
035900         COMPUTE W-MM = W-CIV-MP - 9.
036000     MOVE W-CIV-Y TO W-YY.
036100     IF W-MM <= 2
036200         ADD 1 TO W-YY.
036300 245-EXIT.
036400     EXIT.
036500*
036600 250-SEARCH-DEDUP-TABLE.
036700     MOVE "N" TO DT-FOUND-SW.
036800     IF DT-ENTRY-COUNT = 0
036900         GO TO 250-EXIT.
037000     SET DT-IDX TO 1.
037100     PERFORM 260-SEARCH-ONE-ENTRY THRU 260-EXIT
037200         VARYING DT-IDX FROM 1 BY 1
037300         UNTIL DT-IDX > DT-ENTRY-COUNT OR DT-KEY-FOUND.
037400 250-EXIT.
037500     EXIT.
037600*
037700 260-SEARCH-ONE-ENTRY.
037800     IF DT-KEY(DT-IDX) = W-DEDUP-KEY
037900         MOVE "Y" TO DT-FOUND-SW.
038000 260-EXIT.
038100     EXIT.
038200*
038300 700-RETURN-AND-WRITE.
038400     MOVE "Y" TO MORE-SORTWK-SW.
038500     PERFORM 710-RETURN-ONE-REC THRU 710-EXIT
038600         UNTIL NO-MORE-SORTWK.
038700 700-EXIT.
038800     EXIT.
038900*
039000 710-RETURN-ONE-REC.
039100     RETURN SORTWK1 INTO NORM-MESSAGE-REC
039200         AT END
039300             MOVE "N" TO MORE-SORTWK-SW
039400             GO TO 710-EXIT.
039500     WRITE NORM-MSG-REC-DATA FROM NORM-MESSAGE-REC.
039600     ADD 1 TO RECORDS-WRITTEN.
039700 710-EXIT.
039800     EXIT.
039900*
040000 800-OPEN-FILES.
040100     MOVE "800-OPEN-FILES" TO PARA-NAME.
040200     OPEN INPUT RAWMSG.
040300     OPEN OUTPUT NORMMSG, SYSOUT.
040400 800-EXIT.
040500     EXIT.
040600*
040700 850-CLOSE-FILES.
040800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040900     CLOSE RAWMSG, NORMMSG, SYSOUT.
041000 850-EXIT.
041100     EXIT.
041200*
041300 900-READ-RAWMSG.
041400     READ RAWMSG INTO RAW-MESSAGE-REC
041500         AT END MOVE "N" TO MORE-DATA-SW
041600         GO TO 900-EXIT
041700     END-READ.
041800     ADD 1 TO RECORDS-READ.
041900 900-EXIT.
042000     EXIT.
042100*
042200 999-CLEANUP.
042300     MOVE "999-CLEANUP" TO PARA-NAME.
042400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042500     DISPLAY "** RECORDS READ **".
042600     DISPLAY RECORDS-READ.
042700     DISPLAY "** RECORDS WRITTEN **".
042800     DISPLAY RECORDS-WRITTEN.
042900     DISPLAY "** DUPLICATE RECORDS DROPPED **".
043000     DISPLAY RECORDS-DUPLICATE.
043100     DISPLAY "******** NORMAL END OF JOB MSGEDIT ********".
043200 999-EXIT.
043300     EXIT.
043400*
043500 1000-ABEND-RTN.
043600     WRITE SYSOUT-REC FROM ABEND-REC.
043700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043800     DISPLAY "*** ABNORMAL END OF JOB - MSGEDIT ***" UPON CONSOLE.
043900     DIVIDE ZERO-VAL INTO ONE-VAL.
