000100******************************************************************
000200*    COPYBOOK      CALREC                                        *
000300*    DESCRIPTION    CALL-LOG RECORD LAYOUTS - RAW CALL RECORD AS *
000400*                   EXPORTED FROM THE PHONE BACKUP, AND THE      *
000500*                   NORMALIZED RECORD BUILT BY CALEDIT.          *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG                                                  *
000800*    DATE     WHO  REQUEST    DESCRIPTION                        *
000900*    -------- ---- ---------- -----------------------------------*
001000*    02/05/16  RLM HD-0503    ORIGINAL LAYOUT                    *
001100*    07/19/17  RLM HD-0541    ADDED NORM-CALL-REC FOR CALEDIT    *
001200*    01/11/20  KPT HD-0571    ADDED DURATION-FMT VIEW - OPS WERE *
001300*                             EYEBALLING RAW SECONDS BY HAND     *
001400******************************************************************
001500*
001600*    RAW-CALL-REC - LINE SEQUENTIAL, FIXED LAYOUT, 93 BYTES
001700*    (RL-3).  FULL-WIDTH RECORD - NO SLACK LEFT BY THE SOURCE
001800*    FEED, SO NO TRAILING FILLER IS CARRIED HERE.
001900 01  RAW-CALL-REC.
002000     05  RC-TIMESTAMP-MS         PIC 9(15).
002100     05  RC-CALL-TYPE-CODE       PIC 9(01).
002200         88  RC-TYPE-INCOMING    VALUE 1.
002300         88  RC-TYPE-OUTGOING    VALUE 2.
002400         88  RC-TYPE-MISSED      VALUE 3.
002500         88  RC-TYPE-VOICEMAIL   VALUE 4.
002600         88  RC-TYPE-REJECTED    VALUE 5.
002700         88  RC-TYPE-BLOCKED     VALUE 6.
002800         88  RC-TYPE-ANS-EXTRNL  VALUE 7.
002900     05  RC-CONTACT-NAME         PIC X(40).
003000     05  RC-PHONE-NUMBER         PIC X(30).
003100     05  RC-DURATION-SEC         PIC 9(07).
003200*    ALTERNATE VIEW OF THE DURATION-SECONDS FIELD USED WHEN THE
003300*    H/M/S PIECES OF BR-U2'S FORMAT ARE BEING BUILT BY DIVISION.
003400     05  RC-DURATION-PIECES REDEFINES RC-DURATION-SEC.
003500         10  DP-HOURS            PIC 9(03).
003600         10  DP-MIN-SEC          PIC 9(04).
003700
003800*    NORM-CALL-REC - SEQUENTIAL FIXED WORK/OUTPUT FILE, RL-4.
003900 01  NORM-CALL-REC.
004000     05  NC-TIMESTAMP-MS         PIC 9(15).
004100     05  NC-CALL-TYPE-CODE       PIC 9(01).
004200     05  NC-CONTACT-NAME         PIC X(40).
004300     05  NC-PHONE-NUMBER         PIC X(30).
004400     05  NC-DURATION-SEC         PIC 9(07).
004500     05  NC-DATE-STR             PIC X(19).
004600     05  NC-CALL-TYPE            PIC X(20).
004700     05  NC-DURATION-FMT         PIC X(12).
004800     05  NC-SOURCE-FILE          PIC X(30).
004900     05  FILLER                  PIC X(10).
005000
005100*    ALTERNATE VIEW USED ONLY TO BUILD THE DEDUP KEY (BR-U1-2) -
005200*    CALL RECORDS DEDUP ON (TIMESTAMP, PHONE) ONLY, NO MSG-TYPE.
005300 01  NC-DEDUP-KEY-VIEW REDEFINES NORM-CALL-REC.
005400     05  DK-TIMESTAMP-MS         PIC 9(15).
005500     05  FILLER                  PIC X(41).
005600     05  DK-PHONE-NUMBER         PIC X(30).
005700     05  FILLER                  PIC X(98).
